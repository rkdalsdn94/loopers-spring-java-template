       IDENTIFICATION DIVISION.                                         00010001
       PROGRAM-ID. PDASP2.                                              00020001
       AUTHOR. J SIMMONS.                                               00030001
       INSTALLATION. COMPUWARE CORPORATION.                             00040001
       DATE-WRITTEN. 04/09/90.                                          00050001
       DATE-COMPILED.                                                   00060001
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070001
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080001
           SHOP WITHOUT CONTRACTS REVIEW.                               00090001
      *                                                                 00100001
      ***************************************************************** 00110001
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120001
      *                       COMPUWARE CORPORATION                   * 00130001
      *                                                               * 00140001
      * PROGRAM :   PDASP2                                            * 00150001
      * TRANS   :   N/A                                               * 00160001
      * MAPSET  :   N/A                                               * 00170001
      *                                                               * 00180001
      * FUNCTION:   PROGRAM PDASP2 IS A CALLED SUBROUTINE THAT        * 00190001
      *             VALIDATES THE FOUR FORMAT-CHECKED FIELDS ON A     * 00200001
      *             LOOPERS USER RECORD -- USER-ID, EMAIL, BIRTHDATE  * 00210001
      *             AND GENDER -- AND RETURNS A STATUS CODE TO THE    * 00220001
      *             CALLING PROGRAM.  THIS SUBROUTINE IS VALIDATION   * 00230001
      *             ONLY; IT DOES NOT READ OR WRITE THE USER MASTER.  * 00240001
      *                                                               * 00250001
      * FILES   :   NONE                                              * 00260001
      *                                                               * 00270001
      * TRANSACTIONS GENERATED: N/A                                   * 00280001
      *                                                               * 00290001
      * PFKEYS  :   N/A                                               * 00300001
      *                                                               * 00310001
      ***************************************************************** 00320001
      *             PROGRAM CHANGE LOG                                * 00330001
      *             -------------------                               * 00340001
      *                                                               * 00350001
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00360001
      *  --------   --------------------  --------------------------  * 00370001
      *  04/09/90   J SIMMONS             ORIGINAL PROGRAM -- QUERIED * 00380001
      *                                   DB2 USERID TABLE AND        * 00390001
      *                                   RETURNED NUMBER AND ACTIVE  * 00400001
      *                                   SCENARIOS TO THE CALLER.    * 00410001
      *  11/06/02   J SIMMONS             FIXED INCORRECT PASSING OF  * 00420001
      *                                   SQLCODE IN STATUS FIELD TO  * 00430001
      *                                   CALLING PROGRAM.            * 00440001
      *  09/21/98   D KOSINSKI             Y2K REMEDIATION -- NO DATE * 00450001
      *                                   FIELDS STORED BY THIS       * 00460001
      *                                   SUBROUTINE, REVIEWED AND    * 00470001
      *                                   SIGNED OFF, RQ 9601.        * 00480001
      *  07/09/09   M ANSARI               OPS SYSTEMS DIRECTIVE      * 00490001
      *                                   OSD-0071 -- DROPPED THE DB2 * 00500001
      *                                   USERID LOOKUP. REWRITTEN AS * 00510001
      *                                   THE LOOPERS USER FORMAT-    * 00520001
      *                                   VALIDATION SUBROUTINE --    * 00530001
      *                                   USER-ID, EMAIL, BIRTHDATE   * 00540001
      *                                   AND GENDER FORMAT CHECKS    * 00550001
      *                                   ONLY, RQ 0981.              * 00560001
      *  03/02/11   M ANSARI              ADDED DISTINCT RETURN CODES * 00570001
      *                                  PER FIELD (1001-1004) SO THE * 00580001
      *                                   CALLER CAN REPORT WHICH     * 00590001
      *                                   FIELD FAILED, RQ 1090.      * 00600001
      ***************************************************************** 00610001
           EJECT                                                        00620001
       ENVIRONMENT DIVISION.                                            00630001
                                                                        00640001
       CONFIGURATION SECTION.                                           00650001
                                                                        00660001
       SPECIAL-NAMES.                                                   00670001
           C01 IS TOP-OF-FORM                                           00680001
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00690001
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     00700001
                                                                        00710001
           EJECT                                                        00720001
       DATA DIVISION.                                                   00730001
                                                                        00740001
       WORKING-STORAGE SECTION.                                         00750001
                                                                        00760001
      ***************************************************************** 00770001
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00780001
      ***************************************************************** 00790001
       77  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.         00800001
       77  WS-CHAR-IDX                 PIC S9(4) COMP VALUE +0.         00810001
       77  WS-AT-POS                   PIC S9(4) COMP VALUE +0.         00820001
       77  WS-DOT-POS                  PIC S9(4) COMP VALUE +0.         00830001
                                                                        00840001
       01  WS-SWITCHES.                                                 00850001
           05  WS-VALID-SW             PIC X(01)   VALUE 'Y'.           00860001
               88  FIELDS-STILL-VALID              VALUE 'Y'.           00870001
               88  FIELD-IS-INVALID                VALUE 'N'.           00880001
           05  FILLER                  PIC X(10)   VALUE SPACES.        00890001
                                                                        00900001
       01  WS-SCAN-FIELDS.                                              00910001
           05  WS-ONE-CHAR             PIC X(01)   VALUE SPACE.         00920001
           05  FILLER                  PIC X(09)   VALUE SPACES.        00930001
                                                                        00940001
      ***************************************************************** 00950001
      *    USER BIRTHDATE WORK AREA -- SAME YEAR/MONTH/DAY REDEFINES  * 00960001
      *    SHAPE AS THE USER-BIRTHDATE GROUP IN VUSER, SO A BAD       * 00970001
      *    CHARACTER IN ANY COMPONENT SHOWS UP AS A NON-NUMERIC TEST. * 00980001
      ***************************************************************** 00990001
       01  WS-BIRTHDATE-WORK.                                           01000001
           05  WS-BD-RAW               PIC X(10)   VALUE SPACES.        01010001
           05  WS-BD-PARTS REDEFINES WS-BD-RAW.                         01020001
               10  WS-BD-YEAR           PIC X(4).                       01030001
               10  WS-BD-YEAR-N REDEFINES WS-BD-YEAR                    01040001
                                        PIC 9(4).                       01050001
               10  WS-BD-DASH1          PIC X(1).                       01060001
               10  WS-BD-MONTH          PIC X(2).                       01070001
               10  WS-BD-MONTH-N REDEFINES WS-BD-MONTH                  01080001
                                        PIC 9(2).                       01090001
               10  WS-BD-DASH2          PIC X(1).                       01100001
               10  WS-BD-DAY            PIC X(2).                       01110001
               10  WS-BD-DAY-N REDEFINES WS-BD-DAY                      01120001
                                        PIC 9(2).                       01130001
           05  FILLER                  PIC X(10)   VALUE SPACES.        01140001
                                                                        01150001
      ***************************************************************** 01160001
      *    USER MASTER RECORD SHAPE -- COPIED HERE (NOT AS AN FD,     * 01170001
      *    THIS SUBROUTINE DOES NO VRELUSER I-O) SO THE GENDER 88S    * 01180001
      *    AND FIELD WIDTHS THIS VALIDATION USES STAY IN LOCKSTEP     * 01190001
      *    WITH THE MASTER RECORD LAYOUT RATHER THAN DRIFTING.        * 01200001
      ***************************************************************** 01210001
           COPY PDAPROD.COBOL.COPYLIB-VUSER.                            01220001
                                                                        01230001
           EJECT                                                        01240001
      ***************************************************************** 01250001
      *    L I N K A G E     S E C T I O N                            * 01260001
      ***************************************************************** 01270001
                                                                        01280001
       LINKAGE SECTION.                                                 01290001
                                                                        01300001
       01  LS-USER-ID                  PIC X(10).                       01310001
                                                                        01320001
       01  LS-EMAIL                    PIC X(100).                      01330001
                                                                        01340001
       01  LS-BIRTHDATE                PIC X(10).                       01350001
                                                                        01360001
       01  LS-GENDER                   PIC X(06).                       01370001
                                                                        01380001
       01  LS-STATUS                   PIC X(04).                       01390001
       01  LS-STATUS-NUM REDEFINES LS-STATUS                            01400001
                                   PIC 9(04).                           01410001
                                                                        01420001
      ***************************************************************** 01430001
      *    P R O C E D U R E    D I V I S I O N                       * 01440001
      ***************************************************************** 01450001
                                                                        01460001
       PROCEDURE DIVISION USING LS-USER-ID                              01470001
                                 LS-EMAIL                               01480001
                                 LS-BIRTHDATE                           01490001
                                 LS-GENDER                              01500001
                                 LS-STATUS.                             01510001
                                                                        01520001
                                                                        01530001
       0100-VALIDATE-USER.                                              01540001
                                                                        01550001
           ADD 1 TO WS-CALL-COUNT                                       01560001
           SET FIELDS-STILL-VALID TO TRUE                               01570001
           MOVE '0000' TO LS-STATUS                                     01580001
                                                                        01590001
           PERFORM 0200-CHECK-USERID THRU 0200-CHECK-USERID-EXIT        01600001
                                                                        01610001
           IF FIELDS-STILL-VALID                                        01620001
               PERFORM 0300-CHECK-EMAIL THRU 0300-CHECK-EMAIL-EXIT      01630001
           END-IF                                                       01640001
                                                                        01650001
           IF FIELDS-STILL-VALID                                        01660001
               PERFORM 0400-CHECK-BIRTHDATE THRU                        01670001
                       0400-CHECK-BIRTHDATE-EXIT                        01680001
           END-IF                                                       01690001
                                                                        01700001
           IF FIELDS-STILL-VALID                                        01710001
               PERFORM 0500-CHECK-GENDER THRU 0500-CHECK-GENDER-EXIT    01720001
           END-IF                                                       01730001
                                                                        01740001
           GOBACK.                                                      01750001
                                                                        01760001
       0100-VALIDATE-USER-EXIT.                                         01770001
           EXIT.                                                        01780001
                                                                        01790001
      ***************************************************************** 01800001
      *    PARAGRAPH:  0200-CHECK-USERID                              * 01810001
      *    FUNCTION :  USER-ID MUST BE PRESENT AND 1-10 ALPHANUMERIC  * 01820001
      *                CHARACTERS -- TRAILING SPACES ARE THE ONLY     * 01830001
      *                CHARACTERS ALLOWED TO BE BLANK.                * 01840001
      ***************************************************************** 01850001
                                                                        01860001
       0200-CHECK-USERID.                                               01870001
                                                                        01880001
           IF LS-USER-ID = SPACES                                       01890001
               SET FIELD-IS-INVALID TO TRUE                             01900001
               MOVE '1001' TO LS-STATUS                                 01910001
               GO TO 0200-CHECK-USERID-EXIT                             01920001
           END-IF                                                       01930001
                                                                        01940001
           SET WS-CHAR-IDX TO 1.                                        01950001
       0210-SCAN-USERID.                                                01960001
           IF WS-CHAR-IDX > 10                                          01970001
               GO TO 0200-CHECK-USERID-EXIT                             01980001
           END-IF                                                       01990001
           MOVE LS-USER-ID (WS-CHAR-IDX:1) TO WS-ONE-CHAR               02000001
           IF WS-ONE-CHAR NOT = SPACE                                   02010001
               IF WS-ONE-CHAR NOT ALPHABETIC-UPPER                      02020001
                   AND WS-ONE-CHAR NOT ALPHABETIC-LOWER                 02030001
                   AND WS-ONE-CHAR NOT NUMERIC                          02040001
                   SET FIELD-IS-INVALID TO TRUE                         02050001
                   MOVE '1001' TO LS-STATUS                             02060001
               END-IF                                                   02070001
           END-IF                                                       02080001
           SET WS-CHAR-IDX UP BY 1                                      02090001
           GO TO 0210-SCAN-USERID.                                      02100001
                                                                        02110001
       0200-CHECK-USERID-EXIT.                                          02120001
           EXIT.                                                        02130001
                                                                        02140001
      ***************************************************************** 02150001
      *    PARAGRAPH:  0300-CHECK-EMAIL                               * 02160001
      *    FUNCTION :  EMAIL MUST BE PRESENT AND CONTAIN AN '@' WITH  * 02170001
      *               AT LEAST ONE CHARACTER BEFORE IT, FOLLOWED BY A * 02180001
      *                '.' WITH AT LEAST ONE CHARACTER ON EACH SIDE.  * 02190001
      ***************************************************************** 02200001
                                                                        02210001
       0300-CHECK-EMAIL.                                                02220001
                                                                        02230001
           MOVE ZEROS TO WS-AT-POS WS-DOT-POS                           02240001
                                                                        02250001
           IF LS-EMAIL = SPACES                                         02260001
               SET FIELD-IS-INVALID TO TRUE                             02270001
               MOVE '1002' TO LS-STATUS                                 02280001
               GO TO 0300-CHECK-EMAIL-EXIT                              02290001
           END-IF                                                       02300001
                                                                        02310001
           SET WS-CHAR-IDX TO 1.                                        02320001
       0310-SCAN-AT.                                                    02330001
           IF WS-CHAR-IDX > 100                                         02340001
               GO TO 0310-SCAN-AT-DONE                                  02350001
           END-IF                                                       02360001
           IF LS-EMAIL (WS-CHAR-IDX:1) = '@'                            02370001
                   AND WS-AT-POS = ZEROS                                02380001
               MOVE WS-CHAR-IDX TO WS-AT-POS                            02390001
           END-IF                                                       02400001
           SET WS-CHAR-IDX UP BY 1                                      02410001
           GO TO 0310-SCAN-AT.                                          02420001
       0310-SCAN-AT-DONE.                                               02430001
                                                                        02440001
           IF WS-AT-POS = ZEROS OR WS-AT-POS = 1                        02450001
               SET FIELD-IS-INVALID TO TRUE                             02460001
               MOVE '1002' TO LS-STATUS                                 02470001
               GO TO 0300-CHECK-EMAIL-EXIT                              02480001
           END-IF                                                       02490001
                                                                        02500001
           MOVE WS-AT-POS TO WS-CHAR-IDX.                               02510001
       0320-SCAN-DOT.                                                   02520001
           IF WS-CHAR-IDX > 100                                         02530001
               GO TO 0320-SCAN-DOT-DONE                                 02540001
           END-IF                                                       02550001
           IF LS-EMAIL (WS-CHAR-IDX:1) = '.'                            02560001
                   AND WS-DOT-POS = ZEROS                               02570001
                   AND WS-CHAR-IDX > WS-AT-POS + 1                      02580001
               MOVE WS-CHAR-IDX TO WS-DOT-POS                           02590001
           END-IF                                                       02600001
           SET WS-CHAR-IDX UP BY 1                                      02610001
           GO TO 0320-SCAN-DOT.                                         02620001
       0320-SCAN-DOT-DONE.                                              02630001
                                                                        02640001
           IF WS-DOT-POS = ZEROS                                        02650001
               SET FIELD-IS-INVALID TO TRUE                             02660001
               MOVE '1002' TO LS-STATUS                                 02670001
               GO TO 0300-CHECK-EMAIL-EXIT                              02680001
           END-IF                                                       02690001
                                                                        02700001
           IF WS-DOT-POS = 100                                          02710001
               SET FIELD-IS-INVALID TO TRUE                             02720001
               MOVE '1002' TO LS-STATUS                                 02730001
           ELSE                                                         02740001
               IF LS-EMAIL (WS-DOT-POS + 1:1) = SPACE                   02750001
                   SET FIELD-IS-INVALID TO TRUE                         02760001
                   MOVE '1002' TO LS-STATUS                             02770001
               END-IF                                                   02780001
           END-IF.                                                      02790001
                                                                        02800001
       0300-CHECK-EMAIL-EXIT.                                           02810001
           EXIT.                                                        02820001
                                                                        02830001
      ***************************************************************** 02840001
      *    PARAGRAPH:  0400-CHECK-BIRTHDATE                           * 02850001
      *    FUNCTION :  BIRTHDATE MUST BE PRESENT AND MATCH THE        * 02860001
      *                YYYY-MM-DD SHAPE -- FOUR DIGITS, A DASH, TWO   * 02870001
      *                DIGITS, A DASH, TWO DIGITS.                    * 02880001
      ***************************************************************** 02890001
                                                                        02900001
       0400-CHECK-BIRTHDATE.                                            02910001
                                                                        02920001
           IF LS-BIRTHDATE = SPACES                                     02930001
               SET FIELD-IS-INVALID TO TRUE                             02940001
               MOVE '1003' TO LS-STATUS                                 02950001
               GO TO 0400-CHECK-BIRTHDATE-EXIT                          02960001
           END-IF                                                       02970001
                                                                        02980001
           MOVE LS-BIRTHDATE TO WS-BD-RAW                               02990001
                                                                        03000001
           IF WS-BD-DASH1 NOT = '-' OR WS-BD-DASH2 NOT = '-'            03010001
               SET FIELD-IS-INVALID TO TRUE                             03020001
               MOVE '1003' TO LS-STATUS                                 03030001
               GO TO 0400-CHECK-BIRTHDATE-EXIT                          03040001
           END-IF                                                       03050001
                                                                        03060001
           IF WS-BD-YEAR NOT NUMERIC                                    03070001
                   OR WS-BD-MONTH NOT NUMERIC                           03080001
                   OR WS-BD-DAY NOT NUMERIC                             03090001
               SET FIELD-IS-INVALID TO TRUE                             03100001
               MOVE '1003' TO LS-STATUS                                 03110001
           END-IF.                                                      03120001
                                                                        03130001
       0400-CHECK-BIRTHDATE-EXIT.                                       03140001
           EXIT.                                                        03150001
                                                                        03160001
      ***************************************************************** 03170001
      *    PARAGRAPH:  0500-CHECK-GENDER                              * 03180001
      *    FUNCTION :  GENDER MUST BE PRESENT AND EQUAL TO MALE OR    * 03190001
      *                FEMALE.                                        * 03200001
      ***************************************************************** 03210001
                                                                        03220001
       0500-CHECK-GENDER.                                               03230001
           MOVE LS-GENDER          TO USER-GENDER                       03240001
                                                                        03250001
           IF NOT USER-GENDER-MALE AND NOT USER-GENDER-FEMALE           03260001
               SET FIELD-IS-INVALID TO TRUE                             03270001
               MOVE '1004' TO LS-STATUS                                 03280001
           END-IF.                                                      03290001
                                                                        03300001
       0500-CHECK-GENDER-EXIT.                                          03310001
           EXIT.                                                        03320001
