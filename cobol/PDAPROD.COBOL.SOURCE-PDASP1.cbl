       IDENTIFICATION DIVISION.                                         00010019
       PROGRAM-ID. PDASP1.                                              00020019
       AUTHOR. J SIMMONS.                                               00030019
       INSTALLATION. COMPUWARE CORPORATION.                             00040019
       DATE-WRITTEN. 04/02/90.                                          00050019
       DATE-COMPILED.                                                   00060019
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070019
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080019
           SHOP WITHOUT CONTRACTS REVIEW.                               00090019
      *                                                                 00100019
      ***************************************************************** 00110019
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120019
      *                       COMPUWARE CORPORATION                   * 00130019
      *                                                               * 00140019
      * PROGRAM :   PDASP1                                            * 00150019
      * TRANS   :   N/A                                               * 00160019
      * MAPSET  :   N/A                                               * 00170019
      *                                                               * 00180019
      * FUNCTION:   PROGRAM PDASP1 IS A CALLED SUBROUTINE THAT        * 00190019
      *             EXTENDS ONE ORDER LINE'S PRICE BY ITS QUANTITY    * 00200019
      *             AND ACCUMULATES THE RESULT INTO THE CALLING       * 00210019
      *             PROGRAM'S RUNNING ORDER TOTAL.  THE CALLER        * 00220019
      *             INVOKES PDASP1 ONCE PER LINE AS THE ORDER IS      * 00230019
      *             BUILT RATHER THAN HANDING PDASP1 THE WHOLE ORDER  * 00240019
      *             AT ONCE, SO THE RUNNING TOTAL IS ALWAYS CURRENT.  * 00250019
      *                                                               * 00260019
      * FILES   :   NONE                                              * 00270019
      *                                                               * 00280019
      * TRANSACTIONS GENERATED: N/A                                   * 00290019
      *                                                               * 00300019
      * PFKEYS  :   N/A                                               * 00310019
      *                                                               * 00320019
      ***************************************************************** 00330019
      *             PROGRAM CHANGE LOG                                * 00340019
      *             -------------------                               * 00350019
      *                                                               * 00360019
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00370019
      *  --------   --------------------  --------------------------  * 00380019
      *  04/02/90   J SIMMONS             ORIGINAL PROGRAM -- BROWSED * 00390019
      *                                   VSAM PENDING ORDER, SUMMED  * 00400019
      *                                   DB2 ITEM_SUPPLIER PRICING   * 00410019
      *                                   INTO A PENDING ORDER TOTAL. * 00420019
      *  06/12/01   J SIMMONS             ON CALL TO SNAPAID, ADDED   * 00430019
      *                                   PARMS TO DYN ALLOC ABENDAID * 00440019
      *                                   DD STMT.                    * 00450019
      *  09/20/98   D KOSINSKI             Y2K REMEDIATION -- NO DATE * 00460019
      *                                   FIELDS IN THIS SUBROUTINE,  * 00470019
      *                                   REVIEWED AND SIGNED OFF, RQ * 00480019
      *                                   9601.                       * 00490019
      *  07/09/09   M ANSARI               OPS SYSTEMS DIRECTIVE      * 00500019
      *                                   OSD-0071 -- RETIRED THE     * 00510019
      *                                   VSAM BROWSE AND DB2 LOOKUP. * 00520019
      *                                   REWRITTEN AS THE LOOPERS    * 00530019
      *                                   ORDER-LINE EXTEND-AND-ACCUM * 00540019
      *                                   SUBROUTINE, CALLED ONCE PER * 00550019
      *                                   LINE FROM PDAB04, RQ 0981.  * 00560019
      ***************************************************************** 00570019
           EJECT                                                        00580019
       ENVIRONMENT DIVISION.                                            00590019
                                                                        00600019
       CONFIGURATION SECTION.                                           00610019
                                                                        00620019
       SPECIAL-NAMES.                                                   00630019
           C01 IS TOP-OF-FORM                                           00640019
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00650019
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     00660019
                                                                        00670019
           EJECT                                                        00680019
       DATA DIVISION.                                                   00690019
                                                                        00700019
       WORKING-STORAGE SECTION.                                         00710019
                                                                        00720019
      ***************************************************************** 00730019
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00740019
      ***************************************************************** 00750019
       77  WS-CALL-COUNT               PIC S9(4) COMP VALUE +0.         00760019
                                                                        00770019
       01  WS-CALC-FIELDS.                                              00780019
           05  WS-EXTENDED-PRICE       PIC S9(17)V9(0) COMP-3           00790019
                                       VALUE +0.                        00800019
           05  WS-EXTENDED-PRICE-X REDEFINES WS-EXTENDED-PRICE          00810019
                                       PIC X(09).                       00820019
           05  FILLER                  PIC X(10)   VALUE SPACES.        00830019
                                                                        00840019
           EJECT                                                        00850019
      ***************************************************************** 00860019
      *    L I N K A G E     S E C T I O N                            * 00870019
      ***************************************************************** 00880019
                                                                        00890019
       LINKAGE SECTION.                                                 00900019
                                                                        00910019
       01  LS-ORDLIN-QUANTITY          PIC S9(5)      COMP-3.           00920019
                                                                        00930019
       01  LS-ORDLIN-UNIT-PRICE        PIC S9(17)V9(0) COMP-3.          00940019
       01  LS-ORDLIN-UP-X REDEFINES LS-ORDLIN-UNIT-PRICE                00950019
                                       PIC X(09).                       00960019
                                                                        00970019
       01  LS-ORDLIN-RUNNING-TOTAL     PIC S9(17)V9(0) COMP-3.          00980019
       01  LS-ORDLIN-RT-X REDEFINES LS-ORDLIN-RUNNING-TOTAL             00990019
                                       PIC X(09).                       01000019
                                                                        01010019
      ***************************************************************** 01020019
      *    P R O C E D U R E    D I V I S I O N                       * 01030019
      ***************************************************************** 01040019
                                                                        01050019
       PROCEDURE DIVISION USING LS-ORDLIN-QUANTITY                      01060019
                                 LS-ORDLIN-UNIT-PRICE                   01070019
                                 LS-ORDLIN-RUNNING-TOTAL.               01080019
                                                                        01090019
                                                                        01100019
       0100-ACCUM-TOTAL-COST.                                           01110019
                                                                        01120019
           ADD 1 TO WS-CALL-COUNT                                       01130019
                                                                        01140019
           PERFORM 0200-EXTEND-PRICE THRU 0200-EXTEND-PRICE-EXIT        01150019
                                                                        01160019
           ADD WS-EXTENDED-PRICE TO LS-ORDLIN-RUNNING-TOTAL             01170019
                                                                        01180019
           GOBACK.                                                      01190019
                                                                        01200019
       0100-ACCUM-TOTAL-COST-EXIT.                                      01210019
           EXIT.                                                        01220019
                                                                        01230019
      ***************************************************************** 01240019
      *    PARAGRAPH:  0200-EXTEND-PRICE                              * 01250019
      *    FUNCTION :  EXTENDS THE LINE'S UNIT PRICE BY THE QUANTITY  * 01260019
      *                ORDERED.                                       * 01270019
      ***************************************************************** 01280019
                                                                        01290019
       0200-EXTEND-PRICE.                                               01300019
                                                                        01310019
           COMPUTE WS-EXTENDED-PRICE = LS-ORDLIN-UNIT-PRICE *           01320019
                                       LS-ORDLIN-QUANTITY.              01330019
                                                                        01340019
       0200-EXTEND-PRICE-EXIT.                                          01350019
           EXIT.                                                        01360019
