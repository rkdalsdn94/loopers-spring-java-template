       IDENTIFICATION DIVISION.                                         00010007
       PROGRAM-ID. PDAB60.                                              00020007
       AUTHOR. M ANSARI.                                                00030007
       INSTALLATION. COMPUWARE CORPORATION.                             00040007
       DATE-WRITTEN. 07/09/09.                                          00050007
       DATE-COMPILED.                                                   00060007
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070007
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080007
           SHOP WITHOUT CONTRACTS REVIEW.                               00090007
      *                                                                 00100007
      ***************************************************************** 00110007
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120007
      *                       COMPUWARE CORPORATION                   * 00130007
      *                                                               * 00140007
      * PROGRAM :   PDAB60                                            * 00150007
      *                                                               * 00160007
      * FUNCTION:   PROGRAM PDAB60 IS A BATCH PROGRAM THAT MAINTAINS  * 00170007
      *             THE BRAND MASTER FOR THE LOOPERS CATALOG.  ON A   * 00180007
      *             CREATE, THE BRAND NAME MUST BE UNIQUE ACROSS THE  * 00190007
      *            ENTIRE FILE, SO THE EXISTING NAMES ARE SORTED INTO * 00200007
      *             A WORKING-STORAGE TABLE AT THE START OF THE RUN   * 00210007
      *             AND PROBED WITH SEARCH ALL.  ON AN UPDATE, THE    * 00220007
      *             BRAND IS RESOLVED BY ID; THE NAME IS RE-CHECKED   * 00230007
      *             FOR UNIQUENESS ONLY WHEN A NEW NAME IS SUPPLIED   * 00240007
      *             AND DIFFERS FROM THE NAME ON FILE, WHILE THE      * 00250007
      *             DESCRIPTION IS OVERWRITTEN WHENEVER ONE IS        * 00260007
      *             SUPPLIED, NO RE-CHECK NEEDED.                     * 00270007
      *                                                               * 00280007
      * FILES   :   BRAND MAINTENANCE REQUEST FILE - SEQUENTIAL (READ)* 00290007
      *             BRAND MASTER                  - RELATIVE  (I-O)  *  00300007
      *             BRAND MAINTENANCE REGISTER     - PRINT    (OUTPUT)* 00310007
      *             SORT WORK FILE                 - SEQUENTIAL      *  00320007
      *                                                               * 00330007
      * TRANSACTIONS GENERATED: N/A                                   * 00340007
      *                                                               * 00350007
      * PFKEYS  :   N/A                                               * 00360007
      *                                                               * 00370007
      ***************************************************************** 00380007
      *             PROGRAM CHANGE LOG                                * 00390007
      *             -------------------                               * 00400007
      *                                                               * 00410007
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00420007
      *  --------   --------------------  --------------------------  * 00430007
      *  07/09/09   M ANSARI               ORIGINAL PROGRAM -- OPS    * 00440007
      *                                   SYSTEMS DIRECTIVE OSD-0071, * 00450007
      *                                  BRAND MAINTENANCE DRIVER FOR * 00460007
      *                                  THE LOOPERS CATALOG, RQ 0981.* 00470007
      *  01/14/15   R T MORELAND           ADDED THE NAME-UNIQUENESS  * 00480007
      *                                   SORT/SEARCH ALL TABLE AFTER * 00490007
      *                                   A DUPLICATE BRAND NAME GOT  * 00500007
      *                                   CREATED TWICE IN THE SAME   * 00510007
      *                                   RUN, RQ 1229.               * 00520007
      *  02/19/17   R OYELARAN          REPLACED THE STRING VALUES ON * 00530007
      *                               WS-RESULT-CODE AND WPRE-REASON- * 00540007
      *                               CODE WITH THE SHOP'S OWN 00/04/ * 00550007
      *                                08 RETURN CODE SCHEME, SAME AS * 00560007
      *                                   PDAS02 AND PDAB40, RQ 1339. * 00570007
      ***************************************************************** 00580007
           EJECT                                                        00590007
       ENVIRONMENT DIVISION.                                            00600007
                                                                        00610007
       CONFIGURATION SECTION.                                           00620007
                                                                        00630007
       SPECIAL-NAMES.                                                   00640007
           C01 IS TOP-OF-FORM                                           00650007
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00660007
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     00670007
                                                                        00680007
       INPUT-OUTPUT SECTION.                                            00690007
                                                                        00700007
       FILE-CONTROL.                                                    00710007
                                                                        00720007
           SELECT BRNRPT-OUT           ASSIGN TO BRNRPTO.               00730007
                                                                        00740007
           SELECT BRNREQ-IN            ASSIGN TO BRNREQI                00750007
                                       ORGANIZATION IS SEQUENTIAL       00760007
                                       FILE STATUS IS WS-BRNREQ-STATUS. 00770007
                                                                        00780007
           SELECT BRAND-MASTER         ASSIGN TO VRELBRND               00790007
                                       ORGANIZATION IS RELATIVE         00800007
                                       ACCESS IS DYNAMIC                00810007
                                       RELATIVE KEY IS WS-BRAND-RKEY    00820007
                                       FILE STATUS IS WS-BRAND-STATUS.  00830007
                                                                        00840007
           SELECT WS-SORT-WORK         ASSIGN TO SRTWK01.               00850007
                                                                        00860007
           EJECT                                                        00870007
       DATA DIVISION.                                                   00880007
                                                                        00890007
       FILE SECTION.                                                    00900007
                                                                        00910007
       FD  BRNRPT-OUT                                                   00920007
           LABEL RECORDS ARE STANDARD                                   00930007
           RECORDING MODE IS F                                          00940007
           RECORD CONTAINS 133 CHARACTERS.                              00950007
                                                                        00960007
       01  BRNRPT-OUT-REC              PIC X(133).                      00970007
                                                                        00980007
           EJECT                                                        00990007
       FD  BRNREQ-IN                                                    01000007
           LABEL RECORDS ARE STANDARD                                   01010007
           RECORDING MODE IS F                                          01020007
           RECORD CONTAINS 618 CHARACTERS.                              01030007
                                                                        01040007
       01  BRNREQ-IN-REC.                                               01050007
           05  BRQ-OPERATION           PIC X(06).                       01060007
               88  BRQ-OP-CREATE                   VALUE 'CREATE'.      01070007
               88  BRQ-OP-UPDATE                    VALUE 'UPDATE'.     01080007
           05  BRQ-BRAND-ID            PIC 9(09).                       01090007
           05  BRQ-BRAND-NAME          PIC X(100).                      01100007
           05  BRQ-BRAND-DESC          PIC X(500).                      01110007
           05  FILLER                  PIC X(03).                       01120007
                                                                        01130007
           EJECT                                                        01140007
       FD  BRAND-MASTER                                                 01150007
           RECORD CONTAINS 650 CHARACTERS.                              01160007
           COPY PDAPROD.COBOL.COPYLIB-VBRAND.                           01170007
                                                                        01180007
           EJECT                                                        01190007
       SD  WS-SORT-WORK                                                 01200007
           RECORD CONTAINS 105 CHARACTERS.                              01210007
                                                                        01220007
       01  WS-SORT-WORK-REC.                                            01230007
           05  WSW-NAME                PIC X(100).                      01240007
           05  WSW-ID                  PIC S9(9) COMP-3.                01250007
           05  WSW-ID-ALPHA REDEFINES WSW-ID                            01260007
                                       PIC X(05).                       01270007
                                                                        01280007
           EJECT                                                        01290007
       WORKING-STORAGE SECTION.                                         01300007
                                                                        01310007
      ***************************************************************** 01320007
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01330007
      ***************************************************************** 01340007
       77  WS-BRAND-ENTRIES            PIC S9(5) COMP-3 VALUE +0.       01350007
       77  WS-REQUESTS-READ            PIC S9(7) COMP-3 VALUE +0.       01360007
       77  WS-REQUESTS-REJECTED        PIC S9(7) COMP-3 VALUE +0.       01370007
                                                                        01380007
       01  WS-MAX-BRAND-ID-AREA.                                        01390007
           05  WS-MAX-BRAND-ID         PIC S9(9) COMP-3 VALUE +0.       01400007
           05  WS-MAX-BRAND-ID-X REDEFINES WS-MAX-BRAND-ID              01410007
                                       PIC X(05).                       01420007
                                                                        01430007
      ***************************************************************** 01440007
      *    SWITCHES                                                   * 01450007
      ***************************************************************** 01460007
                                                                        01470007
       01  WS-SWITCHES.                                                 01480007
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             01490007
               88  END-OF-PROCESS                VALUE 'Y'.             01500007
           05  WS-BRAND-EOF-SW         PIC X     VALUE 'N'.             01510007
               88  BRAND-MASTER-AT-EOF             VALUE 'Y'.           01520007
           05  WS-BRAND-FOUND-SW       PIC X     VALUE 'N'.             01530007
               88  BRAND-WAS-FOUND                VALUE 'Y'.            01540007
           05  WS-NAME-DUP-SW          PIC X     VALUE 'N'.             01550007
               88  NAME-IS-DUPLICATE               VALUE 'Y'.           01560007
                                                                        01570007
      ***************************************************************** 01580007
      *    RESULT CODE                                                * 01590007
      ***************************************************************** 01600007
                                                                        01610007
       01  WS-RESULT-CODE              PIC X(02) VALUE '00'.            01620007
           88  WS-RESULT-OK                       VALUE '00'.           01630007
           88  WS-RESULT-BAD-REQUEST               VALUE '04'.          01640007
           88  WS-RESULT-NOT-FOUND                 VALUE '08'.          01650007
                                                                        01660007
      ***************************************************************** 01670007
      *    FILE STATUS AND RELATIVE KEY FIELDS                        * 01680007
      ***************************************************************** 01690007
                                                                        01700007
       01  WS-FILE-STATUSES.                                            01710007
           05  WS-BRNREQ-STATUS        PIC X(02) VALUE '00'.            01720007
           05  WS-BRAND-STATUS         PIC X(02) VALUE '00'.            01730007
               88  BRAND-NOT-ON-FILE                  VALUE '23'.       01740007
                                                                        01750007
       01  WS-RELATIVE-KEYS.                                            01760007
           05  WS-BRAND-RKEY           PIC S9(9) COMP-3 VALUE +0.       01770007
           05  WS-BRAND-RKEY-X REDEFINES WS-BRAND-RKEY                  01780007
                                       PIC X(05).                       01790007
                                                                        01800007
      ***************************************************************** 01810007
      *    NAME-UNIQUENESS TABLE -- LOADED ONCE FROM THE SORTED       * 01820007
      *    EXTRACT OF BRAND-MASTER AND PROBED WITH SEARCH ALL.        * 01830007
      ***************************************************************** 01840007
                                                                        01850007
       01  WS-BRAND-NAME-TABLE.                                         01860007
           05  WS-BN-ENTRY OCCURS 2000 TIMES                            01870007
                   ASCENDING KEY IS WS-BN-NAME                          01880007
                   INDEXED BY WS-BN-IDX.                                01890007
               10  WS-BN-NAME          PIC X(100).                      01900007
               10  WS-BN-ID            PIC S9(9) COMP-3.                01910007
                                                                        01920007
      ***************************************************************** 01930007
      *    MISCELLANEOUS WORK FIELDS                                  * 01940007
      ***************************************************************** 01950007
                                                                        01960007
       01  WS-MISCELLANEOUS-FIELDS.                                     01970007
           05  WMF-TIMESTAMP           PIC X(26) VALUE SPACES.          01980007
                                                                        01990007
           COPY PDAPROD.COBOL.COPYLIB-PDAERRWS.                         02000007
                                                                        02010007
           EJECT                                                        02020007
      ***************************************************************** 02030007
      *    P R O C E D U R E    D I V I S I O N                       * 02040007
      ***************************************************************** 02050007
                                                                        02060007
       PROCEDURE DIVISION.                                              02070007
                                                                        02080007
      ***************************************************************** 02090007
      *    PARAGRAPH:  P00000-MAINLINE                                * 02100007
      ***************************************************************** 02110007
                                                                        02120007
       P00000-MAINLINE.                                                 02130007
                                                                        02140007
           MOVE FUNCTION CURRENT-DATE TO WMF-TIMESTAMP                  02150007
                                                                        02160007
           OPEN INPUT  BRNREQ-IN                                        02170007
           OPEN OUTPUT BRNRPT-OUT                                       02180007
                                                                        02190007
           PERFORM P05000-BUILD-NAME-TABLE THRU P05000-EXIT             02200007
                                                                        02210007
           PERFORM P07000-FIND-MAX-ID THRU P07000-EXIT                  02220007
                                                                        02230007
           OPEN I-O BRAND-MASTER                                        02240007
                                                                        02250007
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT                 02260007
                                                                        02270007
           PERFORM P20000-PROCESS-REQUEST THRU P20000-EXIT              02280007
               UNTIL END-OF-PROCESS                                     02290007
                                                                        02300007
           PERFORM P90000-PRINT-TOTALS THRU P90000-EXIT                 02310007
                                                                        02320007
           CLOSE BRNREQ-IN                                              02330007
                 BRNRPT-OUT                                             02340007
                 BRAND-MASTER                                           02350007
                                                                        02360007
           STOP RUN.                                                    02370007
                                                                        02380007
       P00000-EXIT.                                                     02390007
           EXIT.                                                        02400007
                                                                        02410007
      ***************************************************************** 02420007
      *    PARAGRAPH:  P05000-BUILD-NAME-TABLE                        * 02430007
      *    FUNCTION :  SORTS THE EXISTING BRAND NAMES ASCENDING INTO  * 02440007
      *                WS-BRAND-NAME-TABLE SO SEARCH ALL CAN PROBE IT * 02450007
      *                FOR DUPLICATES.                                * 02460007
      *    CALLED BY:  P00000-MAINLINE                                * 02470007
      ***************************************************************** 02480007
                                                                        02490007
       P05000-BUILD-NAME-TABLE.                                         02500007
                                                                        02510007
           SORT WS-SORT-WORK                                            02520007
               ASCENDING KEY WSW-NAME                                   02530007
               INPUT PROCEDURE IS P05100-RELEASE-NAMES                  02540007
               OUTPUT PROCEDURE IS P05200-RETURN-NAMES.                 02550007
                                                                        02560007
       P05000-EXIT.                                                     02570007
           EXIT.                                                        02580007
                                                                        02590007
       P05100-RELEASE-NAMES.                                            02600007
                                                                        02610007
           OPEN INPUT BRAND-MASTER                                      02620007
           MOVE 'N' TO WS-BRAND-EOF-SW                                  02630007
                                                                        02640007
           PERFORM P05110-READ-BRAND THRU P05110-EXIT                   02650007
               UNTIL BRAND-MASTER-AT-EOF                                02660007
                                                                        02670007
           CLOSE BRAND-MASTER.                                          02680007
                                                                        02690007
       P05110-READ-BRAND.                                               02700007
                                                                        02710007
           READ BRAND-MASTER NEXT RECORD                                02720007
               AT END                                                   02730007
                   SET BRAND-MASTER-AT-EOF TO TRUE                      02740007
                   GO TO P05110-EXIT                                    02750007
           END-READ                                                     02760007
                                                                        02770007
           MOVE BRAND-NAME              TO WSW-NAME                     02780007
           MOVE BRAND-ID                TO WSW-ID                       02790007
           RELEASE WS-SORT-WORK-REC FROM WS-SORT-WORK-REC.              02800007
                                                                        02810007
       P05110-EXIT.                                                     02820007
           EXIT.                                                        02830007
                                                                        02840007
       P05200-RETURN-NAMES.                                             02850007
                                                                        02860007
           MOVE 'N' TO WS-BRAND-EOF-SW                                  02870007
                                                                        02880007
           PERFORM P05210-RETURN-ONE THRU P05210-EXIT                   02890007
               UNTIL BRAND-MASTER-AT-EOF.                               02900007
                                                                        02910007
       P05210-RETURN-ONE.                                               02920007
                                                                        02930007
           RETURN WS-SORT-WORK                                          02940007
               AT END                                                   02950007
                   SET BRAND-MASTER-AT-EOF TO TRUE                      02960007
                   GO TO P05210-EXIT                                    02970007
           END-RETURN                                                   02980007
                                                                        02990007
           ADD 1 TO WS-BRAND-ENTRIES                                    03000007
           SET WS-BN-IDX TO WS-BRAND-ENTRIES                            03010007
           MOVE WSW-NAME                TO WS-BN-NAME (WS-BN-IDX)       03020007
           MOVE WSW-ID                  TO WS-BN-ID (WS-BN-IDX).        03030007
                                                                        03040007
       P05210-EXIT.                                                     03050007
           EXIT.                                                        03060007
                                                                        03070007
      ***************************************************************** 03080007
      *    PARAGRAPH:  P07000-FIND-MAX-ID                             * 03090007
      *    FUNCTION :  BROWSES BRAND-MASTER FOR THE HIGHEST BRAND-ID  * 03100007
      *              ON FILE SO A NEW CREATE CAN BE NUMBERED PAST IT. * 03110007
      *    CALLED BY:  P00000-MAINLINE                                * 03120007
      ***************************************************************** 03130007
                                                                        03140007
       P07000-FIND-MAX-ID.                                              03150007
                                                                        03160007
           MOVE ZEROES                 TO WS-MAX-BRAND-ID               03170007
           OPEN INPUT BRAND-MASTER                                      03180007
           SET WS-BRAND-EOF-SW TO 'N'                                   03190007
           MOVE +1 TO WS-BRAND-RKEY                                     03200007
           START BRAND-MASTER KEY IS NOT LESS THAN WS-BRAND-RKEY        03210007
               INVALID KEY                                              03220007
                   SET BRAND-MASTER-AT-EOF TO TRUE                      03230007
           END-START.                                                   03240007
                                                                        03250007
       P07010-SCAN-MAX.                                                 03260007
                                                                        03270007
           IF BRAND-MASTER-AT-EOF                                       03280007
               GO TO P07000-EXIT                                        03290007
           END-IF                                                       03300007
                                                                        03310007
           READ BRAND-MASTER NEXT RECORD                                03320007
               AT END                                                   03330007
                   SET BRAND-MASTER-AT-EOF TO TRUE                      03340007
                   GO TO P07000-EXIT                                    03350007
           END-READ                                                     03360007
                                                                        03370007
           IF BRAND-ID > WS-MAX-BRAND-ID                                03380007
               MOVE BRAND-ID            TO WS-MAX-BRAND-ID              03390007
           END-IF                                                       03400007
                                                                        03410007
           GO TO P07010-SCAN-MAX.                                       03420007
                                                                        03430007
       P07000-EXIT.                                                     03440007
           CLOSE BRAND-MASTER                                           03450007
           EXIT.                                                        03460007
                                                                        03470007
      ***************************************************************** 03480007
      *    PARAGRAPH:  P10000-READ-REQUEST                            * 03490007
      *    FUNCTION :  READS ONE BRAND MAINTENANCE REQUEST.           * 03500007
      *    CALLED BY:  P00000-MAINLINE, P20000-PROCESS-REQUEST        * 03510007
      ***************************************************************** 03520007
                                                                        03530007
       P10000-READ-REQUEST.                                             03540007
                                                                        03550007
           READ BRNREQ-IN                                               03560007
               AT END                                                   03570007
                   SET END-OF-PROCESS TO TRUE                           03580007
                   GO TO P10000-EXIT                                    03590007
           END-READ                                                     03600007
                                                                        03610007
           ADD 1 TO WS-REQUESTS-READ.                                   03620007
                                                                        03630007
       P10000-EXIT.                                                     03640007
           EXIT.                                                        03650007
                                                                        03660007
      ***************************************************************** 03670007
      *    PARAGRAPH:  P20000-PROCESS-REQUEST                         * 03680007
      *    FUNCTION :  DISPATCHES TO CREATE OR UPDATE, PRINTS THE     * 03690007
      *                RESULT, AND READS THE NEXT REQUEST.            * 03700007
      *    CALLED BY:  P00000-MAINLINE                                * 03710007
      ***************************************************************** 03720007
                                                                        03730007
       P20000-PROCESS-REQUEST.                                          03740007
                                                                        03750007
           SET WS-RESULT-OK TO TRUE                                     03760007
                                                                        03770007
           IF BRQ-OP-CREATE                                             03780007
               PERFORM P25000-CREATE-BRAND THRU P25000-EXIT             03790007
           ELSE                                                         03800007
               PERFORM P30000-UPDATE-BRAND THRU P30000-EXIT             03810007
           END-IF                                                       03820007
                                                                        03830007
           IF NOT WS-RESULT-OK                                          03840007
               ADD 1 TO WS-REQUESTS-REJECTED                            03850007
           END-IF                                                       03860007
                                                                        03870007
           PERFORM P40000-PRINT-RESULT THRU P40000-EXIT                 03880007
                                                                        03890007
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT.                03900007
                                                                        03910007
       P20000-EXIT.                                                     03920007
           EXIT.                                                        03930007
                                                                        03940007
      ***************************************************************** 03950007
      *    PARAGRAPH:  P25000-CREATE-BRAND                            * 03960007
      *    FUNCTION :  REJECTS (RC 04) IF THE REQUESTED NAME IS      *  03970007
      *                ALREADY ON FILE; OTHERWISE ASSIGNS THE NEXT    * 03980007
      *                BRAND-ID AND WRITES A NEW BRAND-RECORD.        * 03990007
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 04000007
      ***************************************************************** 04010007
                                                                        04020007
       P25000-CREATE-BRAND.                                             04030007
                                                                        04040007
           PERFORM P50000-CHECK-NAME-DUP THRU P50000-EXIT               04050007
                                                                        04060007
           IF NAME-IS-DUPLICATE                                         04070007
               SET WS-RESULT-BAD-REQUEST TO TRUE                        04080007
               GO TO P25000-EXIT                                        04090007
           END-IF                                                       04100007
                                                                        04110007
           ADD 1 TO WS-MAX-BRAND-ID                                     04120007
           MOVE WS-MAX-BRAND-ID         TO BRAND-ID                     04130007
           MOVE BRQ-BRAND-NAME          TO BRAND-NAME                   04140007
           MOVE BRQ-BRAND-DESC          TO BRAND-DESC                   04150007
           MOVE WS-MAX-BRAND-ID         TO WS-BRAND-RKEY                04160007
                                                                        04170007
           WRITE BRAND-RECORD                                           04180007
               INVALID KEY                                              04190007
                   SET WS-RESULT-BAD-REQUEST TO TRUE                    04200007
           END-WRITE.                                                   04210007
                                                                        04220007
       P25000-EXIT.                                                     04230007
           EXIT.                                                        04240007
                                                                        04250007
      ***************************************************************** 04260007
      *    PARAGRAPH:  P30000-UPDATE-BRAND                            * 04270007
      *    FUNCTION :  RESOLVES THE BRAND BY ID (RC 08 IF ABSENT),    * 04280007
      *                RE-CHECKS NAME UNIQUENESS ONLY WHEN A NEW,     * 04290007
      *                DIFFERENT NAME IS SUPPLIED, AND ALWAYS         * 04300007
      *              OVERWRITES THE DESCRIPTION WHEN ONE IS SUPPLIED. * 04310007
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 04320007
      ***************************************************************** 04330007
                                                                        04340007
       P30000-UPDATE-BRAND.                                             04350007
                                                                        04360007
           MOVE BRQ-BRAND-ID            TO WS-BRAND-RKEY                04370007
                                                                        04380007
           READ BRAND-MASTER                                            04390007
               INVALID KEY                                              04400007
                   SET WS-RESULT-NOT-FOUND TO TRUE                      04410007
                   GO TO P30000-EXIT                                    04420007
           END-READ                                                     04430007
                                                                        04440007
           IF BRQ-BRAND-NAME NOT = SPACES                               04450007
               AND BRQ-BRAND-NAME NOT = BRAND-NAME                      04460007
               PERFORM P50000-CHECK-NAME-DUP THRU P50000-EXIT           04470007
               IF NAME-IS-DUPLICATE                                     04480007
                   SET WS-RESULT-BAD-REQUEST TO TRUE                    04490007
                   GO TO P30000-EXIT                                    04500007
               END-IF                                                   04510007
               MOVE BRQ-BRAND-NAME      TO BRAND-NAME                   04520007
           END-IF                                                       04530007
                                                                        04540007
           IF BRQ-BRAND-DESC NOT = SPACES                               04550007
               MOVE BRQ-BRAND-DESC      TO BRAND-DESC                   04560007
           END-IF                                                       04570007
                                                                        04580007
           REWRITE BRAND-RECORD                                         04590007
               INVALID KEY                                              04600007
                   SET WS-RESULT-NOT-FOUND TO TRUE                      04610007
           END-REWRITE.                                                 04620007
                                                                        04630007
       P30000-EXIT.                                                     04640007
           EXIT.                                                        04650007
                                                                        04660007
      ***************************************************************** 04670007
      *    PARAGRAPH:  P50000-CHECK-NAME-DUP                          * 04680007
      *    FUNCTION :  SEARCH ALL OF WS-BRAND-NAME-TABLE FOR          * 04690007
      *                BRQ-BRAND-NAME.  THE TABLE IS KEPT SORTED      * 04700007
      *                ASCENDING BY NAME BY P05000-BUILD-NAME-TABLE,  * 04710007
      *                SO SEARCH ALL IS SAFE HERE (UNLIKE THE SERIAL  * 04720007
      *                LIKE-COUNT AND LIKE-TOGGLE TABLES, WHICH ARE   * 04730007
      *                NEVER SORTED).                                 * 04740007
      *    CALLED BY:  P25000-CREATE-BRAND, P30000-UPDATE-BRAND       * 04750007
      ***************************************************************** 04760007
                                                                        04770007
       P50000-CHECK-NAME-DUP.                                           04780007
                                                                        04790007
           SET WS-NAME-DUP-SW TO 'N'                                    04800007
                                                                        04810007
           SEARCH ALL WS-BN-ENTRY                                       04820007
               AT END                                                   04830007
                   CONTINUE                                             04840007
               WHEN WS-BN-NAME (WS-BN-IDX) = BRQ-BRAND-NAME             04850007
                   SET NAME-IS-DUPLICATE TO TRUE                        04860007
           END-SEARCH.                                                  04870007
                                                                        04880007
       P50000-EXIT.                                                     04890007
           EXIT.                                                        04900007
                                                                        04910007
      ***************************************************************** 04920007
      *    PARAGRAPH:  P40000-PRINT-RESULT                            * 04930007
      *    FUNCTION :  PRINTS ONE LINE ON THE BRAND MAINTENANCE       * 04940007
      *                REGISTER FOR THE CURRENT REQUEST.              * 04950007
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 04960007
      ***************************************************************** 04970007
                                                                        04980007
       P40000-PRINT-RESULT.                                             04990007
                                                                        05000007
           MOVE SPACES                 TO BRNRPT-OUT-REC                05010007
           STRING BRQ-OPERATION ' BRAND-ID ' BRQ-BRAND-ID               05020007
               ' RESULT ' WS-RESULT-CODE                                05030007
               DELIMITED BY SIZE INTO BRNRPT-OUT-REC                    05040007
           WRITE BRNRPT-OUT-REC.                                        05050007
                                                                        05060007
       P40000-EXIT.                                                     05070007
           EXIT.                                                        05080007
                                                                        05090007
      ***************************************************************** 05100007
      *    PARAGRAPH:  P90000-PRINT-TOTALS                            * 05110007
      *    FUNCTION :  PRINTS THE END-OF-RUN CONTROL TOTALS LINE.     * 05120007
      *    CALLED BY:  P00000-MAINLINE                                * 05130007
      ***************************************************************** 05140007
                                                                        05150007
       P90000-PRINT-TOTALS.                                             05160007
                                                                        05170007
           MOVE SPACES                 TO BRNRPT-OUT-REC                05180007
           STRING 'REQUESTS READ: ' WS-REQUESTS-READ                    05190007
               '  REQUESTS REJECTED: ' WS-REQUESTS-REJECTED             05200007
               DELIMITED BY SIZE INTO BRNRPT-OUT-REC                    05210007
           WRITE BRNRPT-OUT-REC.                                        05220007
                                                                        05230007
       P90000-EXIT.                                                     05240007
           EXIT.                                                        05250007
