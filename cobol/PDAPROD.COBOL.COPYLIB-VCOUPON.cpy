      *****************************************************************
      * COUPON RECORD  -- RELATIVE FILE                               *
      *****************************************************************
      *    REPLACES THE OLD DCLGEN PURCHASE_TYPE TABLE LAYOUT         *
      *    (DPURTYP).  COUPON-ID IS THE RELATIVE-KEY SLOT FOR         *
      *    VRELCPN.                                                   *
      *****************************************************************
       01  COUPON-RECORD.
           05  COUPON-KEY.
               10 COUPON-ID             PIC S9(9)      COMP-3.
               10 COUPON-ID-ALPHA REDEFINES COUPON-ID
                                         PIC X(5).
           05  COUPON-NAME              PIC X(100).
           05  COUPON-TYPE              PIC X(20)      VALUE SPACES.
               88  COUPON-TYPE-FIXED              VALUE 'FIXED_AMOUNT'.
               88  COUPON-TYPE-PERCENT              VALUE 'PERCENTAGE'.
           05  COUPON-DISCOUNT-VALUE    PIC S9(17)V9(0) COMP-3.
           05  COUPON-DESC              PIC X(500).
           05  FILLER                   PIC X(39)      VALUE SPACES.
