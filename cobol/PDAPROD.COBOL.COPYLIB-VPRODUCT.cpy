      *****************************************************************
      * PRODUCT RECORD  -- RELATIVE FILE                              *
      *****************************************************************
      *    REPLACES THE OLD DCLGEN ITEM TABLE LAYOUT (DITEM).  THE    *
      *    CATEGORY / SUB-CATEGORY COLUMNS ARE RETIRED; BRAND-ID TIES *
      *    THE PRODUCT BACK TO VBRAND. PRODUCT-ID IS THE RELATIVE-KEY *
      *    SLOT FOR VRELPROD.                                         *
      *****************************************************************
       01  PRODUCT-RECORD.
           05  PRODUCT-KEY.
               10 PRODUCT-ID            PIC S9(9)      COMP-3.
               10 PRODUCT-ID-ALPHA REDEFINES PRODUCT-ID
                                         PIC X(5).
           05  PRODUCT-BRAND-ID         PIC S9(9)      COMP-3.
           05  PRODUCT-NAME             PIC X(200).
           05  PRODUCT-PRICE            PIC S9(17)V9(0) COMP-3.
           05  PRODUCT-STOCK            PIC S9(9)      COMP-3.
           05  PRODUCT-DESC             PIC X(2000).
           05  PRODUCT-VERSION          PIC S9(9)      COMP-3.
           05  PRODUCT-DELETED-FLAG     PIC X(1)       VALUE 'N'.
               88  PRODUCT-IS-DELETED                  VALUE 'Y'.
               88  PRODUCT-NOT-DELETED                 VALUE 'N'.
           05  FILLER                   PIC X(58)      VALUE SPACES.
