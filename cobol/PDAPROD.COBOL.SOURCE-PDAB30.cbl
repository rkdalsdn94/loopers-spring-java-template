       IDENTIFICATION DIVISION.                                         00010004
       PROGRAM-ID. PDAB30.                                              00020004
       AUTHOR. M ANSARI.                                                00030004
       INSTALLATION. COMPUWARE CORPORATION.                             00040004
       DATE-WRITTEN. 07/09/09.                                          00050004
       DATE-COMPILED.                                                   00060004
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070004
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080004
           SHOP WITHOUT CONTRACTS REVIEW.                               00090004
      *                                                                 00100004
      ***************************************************************** 00110004
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120004
      *                       COMPUWARE CORPORATION                   * 00130004
      *                                                               * 00140004
      * PROGRAM :   PDAB30                                            * 00150004
      *                                                               * 00160004
      * FUNCTION:   PROGRAM PDAB30 IS A BATCH PROGRAM THAT DRIVES     * 00170004
      *             POINT LEDGER MAINTENANCE FOR THE LOOPERS POINT    * 00180004
      *             BALANCE.  EACH REQUEST ON THE POINT MAINTENANCE   * 00190004
      *             REQUEST FILE IS ONE OF CHARGE, USE, REFUND OR     * 00200004
      *             INIT (ONE-TIME ZERO-BALANCE SETUP FOR A USER WHO  * 00210004
      *             DOES NOT YET HAVE A POINT RECORD).  PDAB30 HOLDS  * 00220004
      *             NONE OF THE POINT FILES ITSELF -- EVERY REQUEST   * 00230004
      *             IS HANDED TO PDAS02, THE SHOP'S SOLE OWNER OF THE * 00240004
      *             POINT MASTER AND POINT HISTORY FILE, SO THAT ALL  * 00250004
      *             POSTINGS AGAINST A USER'S BALANCE ARE SERIALIZED  * 00260004
      *             THROUGH ONE PROGRAM REGARDLESS OF WHICH BATCH JOB * 00270004
      *             SUBMITTED THE REQUEST.                            * 00280004
      *                                                               * 00290004
      * FILES   :   POINT MAINTENANCE REQUEST FILE - SEQUENTIAL (READ)* 00300004
      *             POINT MAINTENANCE REGISTER      -  PRINT  (OUTPUT)* 00310004
      *                                                               * 00320004
      * TRANSACTIONS GENERATED: N/A                                   * 00330004
      *                                                               * 00340004
      * PFKEYS  :   N/A                                               * 00350004
      *                                                               * 00360004
      ***************************************************************** 00370004
      *             PROGRAM CHANGE LOG                                * 00380004
      *             -------------------                               * 00390004
      *                                                               * 00400004
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00410004
      *  --------   --------------------  --------------------------  * 00420004
      *  07/09/09   M ANSARI               ORIGINAL PROGRAM -- OPS    * 00430004
      *                                   SYSTEMS DIRECTIVE OSD-0071, * 00440004
      *                                   POINT MAINTENANCE DRIVER    * 00450004
      *                                   CALLING PDAS02 FOR EVERY    * 00460004
      *                                   CHARGE/USE/REFUND POSTING,  * 00470004
      *                                   RQ 0981.                    * 00480004
      *  03/22/14   M ANSARI              ADDED THE INIT REQUEST TYPE * 00490004
      *                                   FOR ONE-TIME ZERO-BALANCE   * 00500004
      *                                  POINT RECORD SETUP, RQ 1204. * 00510004
      *  02/11/19   R T MORELAND         ADDED RETURN-CODE TRANSLATION* 00520004
      *                                   ON THE MAINTENANCE REGISTER * 00530004
      *                                   SO REJECTED REQUESTS CAN BE * 00540004
      *                                   SPOTTED WITHOUT A DUMP, RQ  * 00550004
      *                                   1513.                       * 00560004
      ***************************************************************** 00570004
           EJECT                                                        00580004
       ENVIRONMENT DIVISION.                                            00590004
                                                                        00600004
       CONFIGURATION SECTION.                                           00610004
                                                                        00620004
       SPECIAL-NAMES.                                                   00630004
           C01 IS TOP-OF-FORM                                           00640004
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00650004
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     00660004
                                                                        00670004
       INPUT-OUTPUT SECTION.                                            00680004
                                                                        00690004
       FILE-CONTROL.                                                    00700004
                                                                        00710004
           SELECT PTLRPT-OUT           ASSIGN TO PTLRPTO.               00720004
                                                                        00730004
           SELECT PTLREQ-IN            ASSIGN TO PTLREQI                00740004
                                       ORGANIZATION IS SEQUENTIAL       00750004
                                       FILE STATUS IS WS-PTLREQ-STATUS. 00760004
                                                                        00770004
           EJECT                                                        00780004
       DATA DIVISION.                                                   00790004
                                                                        00800004
       FILE SECTION.                                                    00810004
                                                                        00820004
       FD  PTLRPT-OUT                                                   00830004
           LABEL RECORDS ARE STANDARD                                   00840004
           RECORDING MODE IS F                                          00850004
           RECORD CONTAINS 133 CHARACTERS.                              00860004
                                                                        00870004
       01  PTLRPT-OUT-REC              PIC X(133).                      00880004
                                                                        00890004
           EJECT                                                        00900004
       FD  PTLREQ-IN                                                    00910004
           LABEL RECORDS ARE STANDARD                                   00920004
           RECORDING MODE IS F                                          00930004
           RECORD CONTAINS 100 CHARACTERS.                              00940004
                                                                        00950004
       01  PTLREQ-IN-REC.                                               00960004
           05  PTLQ-OPERATION          PIC X(07).                       00970004
               88  PTLQ-OP-CHARGE                  VALUE 'CHARGE'.      00980004
               88  PTLQ-OP-USE                     VALUE 'USE'.         00990004
               88  PTLQ-OP-REFUND                  VALUE 'REFUND'.      01000004
               88  PTLQ-OP-INIT                    VALUE 'INIT'.        01010004
           05  PTLQ-USER-ID            PIC X(10).                       01020004
           05  PTLQ-AMOUNT             PIC 9(15).                       01030004
           05  PTLQ-DESCRIPTION        PIC X(60).                       01040004
           05  FILLER                  PIC X(08).                       01050004
                                                                        01060004
           EJECT                                                        01070004
       WORKING-STORAGE SECTION.                                         01080004
                                                                        01090004
      ***************************************************************** 01100004
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01110004
      ***************************************************************** 01120004
       77  WS-REQUESTS-READ            PIC S9(7) COMP-3 VALUE +0.       01130004
       77  WS-REQUESTS-REJECTED        PIC S9(7) COMP-3 VALUE +0.       01140004
                                                                        01150004
      ***************************************************************** 01160004
      *    SWITCHES                                                   * 01170004
      ***************************************************************** 01180004
                                                                        01190004
       01  WS-SWITCHES.                                                 01200004
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             01210004
               88  END-OF-PROCESS                VALUE 'Y'.             01220004
                                                                        01230004
      ***************************************************************** 01240004
      *    FILE STATUS FIELDS                                         * 01250004
      ***************************************************************** 01260004
                                                                        01270004
       01  WS-FILE-STATUSES.                                            01280004
           05  WS-PTLREQ-STATUS        PIC X(02) VALUE '00'.            01290004
                                                                        01300004
      ***************************************************************** 01310004
      *    RETURN CODE TRANSLATION AREA                               * 01320004
      ***************************************************************** 01330004
                                                                        01340004
       01  WS-RC-AREA.                                                  01350004
           05  WS-RC-NUM               PIC 9(02) VALUE ZEROES.          01360004
           05  WS-RC-ALPHA REDEFINES WS-RC-NUM                          01370004
                                       PIC X(02).                       01380004
           05  WS-RC-TEXT              PIC X(20) VALUE SPACES.          01390004
                                                                        01400004
      ***************************************************************** 01410004
      *    PRINT WORK AREAS -- ABEND-DUMP BYTE VIEWS                  * 01420004
      ***************************************************************** 01430004
                                                                        01440004
       01  WS-PRINT-AMOUNT-AREA.                                        01450004
           05  WS-PRT-AMOUNT           PIC S9(17)V9(0) COMP-3 VALUE +0. 01460004
           05  WS-PRT-AMOUNT-X REDEFINES WS-PRT-AMOUNT                  01470004
                                       PIC X(09).                       01480004
                                                                        01490004
       01  WS-PRINT-BALANCE-AREA.                                       01500004
           05  WS-PRT-BALANCE          PIC S9(17)V9(0) COMP-3 VALUE +0. 01510004
           05  WS-PRT-BALANCE-X REDEFINES WS-PRT-BALANCE                01520004
                                       PIC X(09).                       01530004
                                                                        01540004
      ***************************************************************** 01550004
      *    MISCELLANEOUS WORK FIELDS                                  * 01560004
      ***************************************************************** 01570004
                                                                        01580004
       01  WS-MISCELLANEOUS-FIELDS.                                     01590004
           05  WMF-TIMESTAMP           PIC X(26) VALUE SPACES.          01600004
                                                                        01610004
           COPY PDAPROD.COBOL.COPYLIB-PDAS02CY.                         01620004
           COPY PDAPROD.COBOL.COPYLIB-PDAERRWS.                         01630004
                                                                        01640004
           EJECT                                                        01650004
      ***************************************************************** 01660004
      *    P R O C E D U R E    D I V I S I O N                       * 01670004
      ***************************************************************** 01680004
                                                                        01690004
       PROCEDURE DIVISION.                                              01700004
                                                                        01710004
      ***************************************************************** 01720004
      *    PARAGRAPH:  P00000-MAINLINE                                * 01730004
      ***************************************************************** 01740004
                                                                        01750004
       P00000-MAINLINE.                                                 01760004
                                                                        01770004
           MOVE FUNCTION CURRENT-DATE TO WMF-TIMESTAMP                  01780004
                                                                        01790004
           OPEN INPUT  PTLREQ-IN                                        01800004
           OPEN OUTPUT PTLRPT-OUT                                       01810004
                                                                        01820004
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT                 01830004
                                                                        01840004
           PERFORM P20000-PROCESS-REQUEST THRU P20000-EXIT              01850004
               UNTIL END-OF-PROCESS                                     01860004
                                                                        01870004
           PERFORM P90000-PRINT-TOTALS THRU P90000-EXIT                 01880004
                                                                        01890004
           CLOSE PTLREQ-IN                                              01900004
                 PTLRPT-OUT                                             01910004
                                                                        01920004
           STOP RUN.                                                    01930004
                                                                        01940004
       P00000-EXIT.                                                     01950004
           EXIT.                                                        01960004
                                                                        01970004
      ***************************************************************** 01980004
      *    PARAGRAPH:  P10000-READ-REQUEST                            * 01990004
      *    FUNCTION :  READS ONE POINT MAINTENANCE REQUEST.           * 02000004
      *    CALLED BY:  P00000-MAINLINE, P20000-PROCESS-REQUEST        * 02010004
      ***************************************************************** 02020004
                                                                        02030004
       P10000-READ-REQUEST.                                             02040004
                                                                        02050004
           READ PTLREQ-IN                                               02060004
               AT END                                                   02070004
                   SET END-OF-PROCESS TO TRUE                           02080004
                   GO TO P10000-EXIT                                    02090004
           END-READ                                                     02100004
                                                                        02110004
           ADD 1 TO WS-REQUESTS-READ.                                   02120004
                                                                        02130004
       P10000-EXIT.                                                     02140004
           EXIT.                                                        02150004
                                                                        02160004
      ***************************************************************** 02170004
      *    PARAGRAPH:  P20000-PROCESS-REQUEST                         * 02180004
      *    FUNCTION :  LOADS THE PDAS02 PARAMETER AREA FROM THE       * 02190004
      *                CURRENT REQUEST, CALLS PDAS02 TO POST IT, AND  * 02200004
      *                PRINTS THE RESULT ON THE MAINTENANCE REGISTER. * 02210004
      *    CALLED BY:  P00000-MAINLINE                                * 02220004
      ***************************************************************** 02230004
                                                                        02240004
       P20000-PROCESS-REQUEST.                                          02250004
                                                                        02260004
           MOVE SPACES                 TO PDAS02-OPERATION              02270004
           IF PTLQ-OP-CHARGE                                            02280004
               SET PDAS02-OP-CHARGE    TO TRUE                          02290004
           ELSE                                                         02300004
               IF PTLQ-OP-USE                                           02310004
                   SET PDAS02-OP-USE   TO TRUE                          02320004
               ELSE                                                     02330004
                   IF PTLQ-OP-REFUND                                    02340004
                       SET PDAS02-OP-REFUND TO TRUE                     02350004
                   ELSE                                                 02360004
                       SET PDAS02-OP-INIT   TO TRUE                     02370004
                   END-IF                                               02380004
               END-IF                                                   02390004
           END-IF                                                       02400004
                                                                        02410004
           MOVE PTLQ-USER-ID           TO PDAS02-USER-ID                02420004
           MOVE PTLQ-AMOUNT            TO PDAS02-AMOUNT                 02430004
           MOVE PTLQ-DESCRIPTION       TO PDAS02-DESCRIPTION            02440004
                                                                        02450004
           CALL 'PDAS02' USING PDAS02-PARMS                             02460004
                                                                        02470004
           IF NOT PDAS02-RC-OK                                          02480004
               ADD 1 TO WS-REQUESTS-REJECTED                            02490004
           END-IF                                                       02500004
                                                                        02510004
           PERFORM P30000-PRINT-RESULT THRU P30000-EXIT                 02520004
                                                                        02530004
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT.                02540004
                                                                        02550004
       P20000-EXIT.                                                     02560004
           EXIT.                                                        02570004
                                                                        02580004
      ***************************************************************** 02590004
      *    PARAGRAPH:  P30000-PRINT-RESULT                            * 02600004
      *    FUNCTION :  PRINTS ONE LINE ON THE MAINTENANCE REGISTER    * 02610004
      *                SHOWING THE REQUEST, THE RETURN CODE AND THE   * 02620004
      *                RESULTING BALANCE.                             * 02630004
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 02640004
      ***************************************************************** 02650004
                                                                        02660004
       P30000-PRINT-RESULT.                                             02670004
                                                                        02680004
           MOVE PDAS02-AMOUNT          TO WS-PRT-AMOUNT                 02690004
           MOVE PDAS02-BALANCE-AFTER   TO WS-PRT-BALANCE                02700004
           MOVE PDAS02-RETURN-CODE     TO WS-RC-NUM                     02710004
                                                                        02720004
           EVALUATE TRUE                                                02730004
               WHEN PDAS02-RC-OK                                        02740004
                   MOVE 'OK'               TO WS-RC-TEXT                02750004
               WHEN PDAS02-RC-INSUFFICIENT                              02760004
                   MOVE 'INSUFFICIENT BAL' TO WS-RC-TEXT                02770004
               WHEN PDAS02-RC-NOT-FOUND                                 02780004
                   MOVE 'USER NOT FOUND'   TO WS-RC-TEXT                02790004
               WHEN PDAS02-RC-ALREADY-EXISTS                            02800004
                   MOVE 'ALREADY HAS PT REC' TO WS-RC-TEXT              02810004
               WHEN OTHER                                               02820004
                   MOVE 'UNKNOWN RC'       TO WS-RC-TEXT                02830004
           END-EVALUATE                                                 02840004
                                                                        02850004
           MOVE SPACES                 TO PTLRPT-OUT-REC                02860004
           STRING PDAS02-OPERATION ' ' PTLQ-USER-ID ' '                 02870004
               WS-RC-ALPHA ' ' WS-RC-TEXT ' BAL '                       02880004
               WS-PRT-BALANCE                                           02890004
               DELIMITED BY SIZE INTO PTLRPT-OUT-REC                    02900004
           WRITE PTLRPT-OUT-REC.                                        02910004
                                                                        02920004
       P30000-EXIT.                                                     02930004
           EXIT.                                                        02940004
                                                                        02950004
      ***************************************************************** 02960004
      *    PARAGRAPH:  P90000-PRINT-TOTALS                            * 02970004
      *    FUNCTION :  PRINTS THE END-OF-RUN CONTROL TOTALS LINE.     * 02980004
      *    CALLED BY:  P00000-MAINLINE                                * 02990004
      ***************************************************************** 03000004
                                                                        03010004
       P90000-PRINT-TOTALS.                                             03020004
                                                                        03030004
           MOVE SPACES                 TO PTLRPT-OUT-REC                03040004
           WRITE PTLRPT-OUT-REC AFTER ADVANCING C01                     03050004
                                                                        03060004
           MOVE SPACES                 TO PTLRPT-OUT-REC                03070004
           STRING 'REQUESTS READ ' WS-REQUESTS-READ                     03080004
               ' REJECTED ' WS-REQUESTS-REJECTED                        03090004
               DELIMITED BY SIZE INTO PTLRPT-OUT-REC                    03100004
           WRITE PTLRPT-OUT-REC.                                        03110004
                                                                        03120004
       P90000-EXIT.                                                     03130004
           EXIT.                                                        03140004
