      *****************************************************************
      * ORDER ITEM RECORD  -- RELATIVE FILE                           *
      *****************************************************************
      *    REPLACES THE OLD PENDING-ORDER-RECORD VSAM KSDS LAYOUT     *
      *    (VPENDORD).  ORDER-ITEM-ID IS THE RELATIVE-KEY SLOT FOR    *
      *    VRELOITM; CHILDREN OF AN ORDER ARE LOCATED BY BROWSING FOR *
      *    MATCHING ORDER-ITEM-ORDER-ID, THE SAME WAY PDASP1 USED TO  *
      *    BROWSE VPENDORD FOR A SUPPLIER PREFIX MATCH.               *
      *****************************************************************
       01  ORDER-ITEM-RECORD.
           05  ORDER-ITEM-KEY.
               10 ORDER-ITEM-ID         PIC S9(9)      COMP-3.
               10 ORDER-ITEM-ID-ALPHA REDEFINES ORDER-ITEM-ID
                                        PIC X(5).
           05  ORDER-ITEM-ORDER-ID      PIC S9(9)      COMP-3.
           05  ORDER-ITEM-PRODUCT-ID    PIC S9(9)      COMP-3.
           05  ORDER-ITEM-QUANTITY      PIC S9(9)      COMP-3.
           05  ORDER-ITEM-PRICE         PIC S9(17)V9(0) COMP-3.
           05  FILLER                   PIC X(40)      VALUE SPACES.
