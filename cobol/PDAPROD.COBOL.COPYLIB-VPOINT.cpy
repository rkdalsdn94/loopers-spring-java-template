      *****************************************************************
      * POINT RECORD  -- RELATIVE FILE                                *
      *****************************************************************
      *    REPLACES THE OLD DCLGEN ITEM_SUPPLIER TABLE LAYOUT         *
      *    (DITMSUP).  THE TWO-KEY ITEM/SUPPLIER SHAPE IS RETIRED --  *
      *    ONE POINT RECORD PER USER, KEYED BY POINT-USER-ID.         *
      *    POINT-ID IS THE RELATIVE-KEY SLOT FOR VRELPNT.             *
      *****************************************************************
       01  POINT-RECORD.
           05  POINT-KEY.
               10 POINT-ID              PIC S9(9)      COMP-3.
               10 POINT-ID-ALPHA REDEFINES POINT-ID
                                         PIC X(5).
           05  POINT-USER-ID            PIC X(10).
           05  POINT-BALANCE            PIC S9(17)V9(0) COMP-3.
           05  FILLER                   PIC X(50)      VALUE SPACES.
