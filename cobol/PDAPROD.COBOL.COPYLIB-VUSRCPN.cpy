      *****************************************************************
      * USER COUPON RECORD  -- RELATIVE FILE                          *
      *****************************************************************
      *    REPLACES THE OLD DCLGEN USERID1 TABLE LAYOUT (DUSERID1),   *
      *    REPURPOSED AS THE LOCKABLE PER-USER COUPON ISSUANCE        *
      *    RECORD.  USER-COUPON-ID IS THE RELATIVE-KEY SLOT FOR       *
      *    VRELUCPN.  REDEMPTION AGAINST THIS RECORD MUST BE DONE     *
      *    UNDER AN EXCLUSIVE I-O LOCK -- SEE PDAB40 P30000-REDEEM.   *
      *****************************************************************
       01  USER-COUPON-RECORD.
           05  USER-COUPON-KEY.
               10 USER-COUPON-ID        PIC S9(9)      COMP-3.
               10 USER-COUPON-ID-ALPHA REDEFINES USER-COUPON-ID
                                        PIC X(5).
           05  USER-COUPON-USER-ID      PIC X(10).
           05  USER-COUPON-COUPON-ID    PIC S9(9)      COMP-3.
           05  USER-COUPON-USED-FLAG    PIC X(1)       VALUE 'N'.
               88  USER-COUPON-IS-USED                 VALUE 'Y'.
               88  USER-COUPON-NOT-USED                VALUE 'N'.
           05  USER-COUPON-USED-AT      PIC X(26)      VALUE SPACES.
           05  USER-COUPON-VERSION      PIC S9(9)      COMP-3.
           05  FILLER                   PIC X(32)      VALUE SPACES.
