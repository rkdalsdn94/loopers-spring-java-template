      ***************************************************************** 00001000
      *    PDAS02 PARAMETER PASS AREA                                 * 00002000
      *    POINT LEDGER POSTING LINKAGE                               * 00003000
      ***************************************************************** 00004000
                                                                        00005000
       01  PDAS02-PARMS.                                                00006000
           03  PDAS02-OPERATION        PIC X(07)   VALUE SPACES.        00007000
               88  PDAS02-OP-CHARGE                VALUE 'CHARGE'.      00008000
               88  PDAS02-OP-USE                   VALUE 'USE'.         00009000
               88  PDAS02-OP-REFUND                VALUE 'REFUND'.      00010000
               88  PDAS02-OP-INIT                  VALUE 'INIT'.        00011000
           03  PDAS02-USER-ID          PIC X(10)   VALUE SPACES.        00012000
           03  PDAS02-AMOUNT           PIC S9(17)V9(0)                  00013000
                                       VALUE ZEROES COMP-3.             00014000
           03  PDAS02-BALANCE-AFTER    PIC S9(17)V9(0)                  00015000
                                       VALUE ZEROES COMP-3.             00016000
           03  PDAS02-DESCRIPTION      PIC X(200)  VALUE SPACES.        00017000
           03  PDAS02-RETURN-CODE      PIC 9(2)    VALUE ZEROES.        00018000
               88  PDAS02-RC-OK                    VALUE 00.            00019000
               88  PDAS02-RC-INSUFFICIENT           VALUE 04.           00020000
               88  PDAS02-RC-NOT-FOUND              VALUE 08.           00021000
               88  PDAS02-RC-ALREADY-EXISTS          VALUE 12.          00022000
               88  PDAS02-RC-BAD-AMOUNT              VALUE 16.          00023000
