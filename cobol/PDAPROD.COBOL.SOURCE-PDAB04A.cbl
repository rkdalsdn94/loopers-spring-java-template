       IDENTIFICATION DIVISION.                                         00010002
       PROGRAM-ID. PDAB04A.                                             00020002
       AUTHOR. R T MORELAND.                                            00030002
       INSTALLATION. COMPUWARE CORPORATION.                             00040002
       DATE-WRITTEN. 05/21/87.                                          00050002
       DATE-COMPILED.                                                   00060002
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070002
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080002
           SHOP WITHOUT CONTRACTS REVIEW.                               00090002
      *                                                                 00100002
      ***************************************************************** 00110002
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120002
      *                       COMPUWARE CORPORATION                   * 00130002
      *                                                               * 00140002
      * PROGRAM :   PDAB04A                                           * 00150002
      *                                                               * 00160002
      * FUNCTION:   PROGRAM PDAB04A CANCELS PENDING ORDERS.  FOR EACH * 00170002
      *            CANCEL REQUEST IT CHECKS THAT THE ORDER BELONGS TO * 00180002
      *             THE REQUESTING USER AND IS STILL PENDING, THEN    * 00190002
      *             RESTORES STOCK FOR EACH LINE, REFUNDS THE POINT   * 00200002
      *             BALANCE THROUGH PDAS02, AND MARKS THE ORDER       * 00210002
      *             CANCELED WITH A TIMESTAMP.                        * 00220002
      *                                                               * 00230002
      * FILES   :   CANCEL REQUEST FILE   -  SEQUENTIAL    (READ)     * 00240002
      *             ORDER MASTER           -  RELATIVE      (I-O)     * 00250002
      *             ORDER ITEM MASTER      -  RELATIVE      (INPUT)   * 00260002
      *             PRODUCT MASTER         -  RELATIVE      (I-O)     * 00270002
      *             POINT HISTORY FILE     -  SEQUENTIAL    (OUTPUT)  * 00280002
      *             CANCEL REGISTER        -  PRINT         (OUTPUT)  * 00290002
      *                                                               * 00300002
      ***************************************************************** 00310002
      *             PROGRAM CHANGE LOG                                * 00320002
      *             -------------------                               * 00330002
      *                                                               * 00340002
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00350002
      *  --------   --------------------  --------------------------  * 00360002
      *  05/21/87   R T MORELAND          ORIGINAL PROGRAM -- CANCEL  * 00370002
      *                                   OF VSAM PENDING ORDER.      * 00380002
      *  11/09/89   R T MORELAND          ADDED INVENTORY RESTORE ON  * 00390002
      *                                   CANCELLATION.               * 00400002
      *  03/26/91   K WELLINGTON          CONVERTED ITEM LOOKUP TO    * 00410002
      *                                   DB2 ITEM TABLE.             * 00420002
      *  08/14/93   K WELLINGTON          ADDED CANCEL REGISTER PRINT * 00430002
      *                                   FILE, RQ 8894.              * 00440002
      *  02/22/95   P BARON                ADDED CHARGE-POINT REFUND  * 00450002
      *                                   ON CANCELLATION, RQ 9140.   * 00460002
      *  09/21/98   D KOSINSKI            Y2K REMEDIATION -- TIMESTAMP* 00470002
      *                                   FIELDS EXPANDED TO CCYY, RQ * 00480002
      *                                   9601.                       * 00490002
      *  04/09/01   D KOSINSKI             REPLACED DB2 ITEM TABLE    * 00500002
      *                                   WITH VRELPROD RELATIVE      * 00510002
      *                                   PRODUCT MASTER, RQ 0117.    * 00520002
      *  01/25/05   M ANSARI               REMOVED VSAM PENDING ORDER * 00530002
      *                                   FILE -- CANCEL NOW AGAINST  * 00540002
      *                                   VRELORDR/VRELOITM, RQ 0452. * 00550002
      *  07/09/09   M ANSARI               OPS SYSTEMS DIRECTIVE      * 00560002
      *                                   OSD-0071 -- POINT REFUND    * 00570002
      *                                   NOW CALLS PDAS02, RQ 0981.  * 00580002
      *  03/02/12   M ANSARI               ADDED OWNERSHIP CHECK -- A * 00590002
      *                                   USER MAY ONLY CANCEL THEIR  * 00600002
      *                                   OWN ORDER, RQ 1205.         * 00610002
      *  02/19/17   R OYELARAN             REPLACED THE STRING REASON * 00620002
      *                                CODES IN WPRE-REASON-CODE WITH * 00630002
      *                                THE SHOP'S OWN 00/04/08 RETURN * 00640002
      *                                   CODE SCHEME, SAME AS PDAS02 * 00650002
      *                                   AND PDAB40 ALREADY USE, RQ  * 00660002
      *                                   1339.                       * 00670002
      ***************************************************************** 00680002
           EJECT                                                        00690002
       ENVIRONMENT DIVISION.                                            00700002
                                                                        00710002
       CONFIGURATION SECTION.                                           00720002
                                                                        00730002
       SPECIAL-NAMES.                                                   00740002
           C01 IS TOP-OF-FORM                                           00750002
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00760002
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     00770002
                                                                        00780002
       INPUT-OUTPUT SECTION.                                            00790002
                                                                        00800002
       FILE-CONTROL.                                                    00810002
                                                                        00820002
           SELECT CANRPT-OUT           ASSIGN TO CANRPTO.               00830002
                                                                        00840002
           SELECT CANREQ-IN            ASSIGN TO CANREQI                00850002
                                       ORGANIZATION IS SEQUENTIAL       00860002
                                       FILE STATUS IS WS-CANREQ-STATUS. 00870002
                                                                        00880002
           SELECT ORDER-MASTER         ASSIGN TO VRELORDR               00890002
                                       ORGANIZATION IS RELATIVE         00900002
                                       ACCESS IS RANDOM                 00910002
                                       RELATIVE KEY IS WS-ORDER-RKEY    00920002
                                       FILE STATUS IS WS-ORDER-STATUS.  00930002
                                                                        00940002
           SELECT ORDITEM-MASTER       ASSIGN TO VRELOITM               00950002
                                       ORGANIZATION IS RELATIVE         00960002
                                       ACCESS IS SEQUENTIAL             00970002
                                       RELATIVE KEY IS WS-ORDITEM-RKEY  00980002
                                      FILE STATUS IS WS-ORDITEM-STATUS. 00990002
                                                                        01000002
           SELECT PRODUCT-MASTER       ASSIGN TO VRELPROD               01010002
                                       ORGANIZATION IS RELATIVE         01020002
                                       ACCESS IS RANDOM                 01030002
                                       RELATIVE KEY IS WS-PRODUCT-RKEY  01040002
                                      FILE STATUS IS WS-PRODUCT-STATUS. 01050002
           EJECT                                                        01060002
       DATA DIVISION.                                                   01070002
                                                                        01080002
       FILE SECTION.                                                    01090002
                                                                        01100002
       FD  CANRPT-OUT                                                   01110002
           LABEL RECORDS ARE STANDARD                                   01120002
           RECORDING MODE IS F                                          01130002
           RECORD CONTAINS 133 CHARACTERS.                              01140002
                                                                        01150002
       01  CANRPT-OUT-REC              PIC X(133).                      01160002
                                                                        01170002
           EJECT                                                        01180002
       FD  CANREQ-IN                                                    01190002
           LABEL RECORDS ARE STANDARD                                   01200002
           RECORDING MODE IS F                                          01210002
           RECORD CONTAINS 40 CHARACTERS.                               01220002
                                                                        01230002
       01  CANREQ-IN-REC.                                               01240002
           05  CANQ-ORDER-ID           PIC 9(09).                       01250002
           05  CANQ-USER-ID            PIC X(10).                       01260002
           05  FILLER                  PIC X(21).                       01270002
                                                                        01280002
           EJECT                                                        01290002
           EJECT                                                        01300002
       FD  ORDER-MASTER                                                 01310002
           RECORD CONTAINS 89 CHARACTERS.                               01320002
           COPY PDAPROD.COBOL.COPYLIB-VORDER.                           01330002
                                                                        01340002
           EJECT                                                        01350002
       FD  ORDITEM-MASTER                                               01360002
           RECORD CONTAINS 69 CHARACTERS.                               01370002
           COPY PDAPROD.COBOL.COPYLIB-VORDITM.                          01380002
                                                                        01390002
           EJECT                                                        01400002
       FD  PRODUCT-MASTER                                               01410002
           RECORD CONTAINS 339 CHARACTERS.                              01420002
           COPY PDAPROD.COBOL.COPYLIB-VPRODUCT.                         01430002
                                                                        01440002
           EJECT                                                        01450002
       WORKING-STORAGE SECTION.                                         01460002
                                                                        01470002
      ***************************************************************** 01480002
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01490002
      ***************************************************************** 01500002
       77  WS-ORDITEM-SUB              PIC S9(4) COMP VALUE +0.         01510002
       77  WS-CANCELS-DONE             PIC S9(7) COMP-3 VALUE +0.       01520002
       77  WS-CANCELS-REJECTED         PIC S9(7) COMP-3 VALUE +0.       01530002
                                                                        01540002
      ***************************************************************** 01550002
      *    SWITCHES                                                   * 01560002
      ***************************************************************** 01570002
                                                                        01580002
       01  WS-SWITCHES.                                                 01590002
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             01600002
               88  END-OF-PROCESS                VALUE 'Y'.             01610002
           05  WS-CANCEL-REJECT-SW     PIC X     VALUE 'N'.             01620002
               88  CANCEL-IS-REJECTED              VALUE 'Y'.           01630002
               88  CANCEL-NOT-REJECTED              VALUE 'N'.          01640002
                                                                        01650002
      ***************************************************************** 01660002
      *    FILE STATUS FIELDS                                         * 01670002
      ***************************************************************** 01680002
                                                                        01690002
       01  WS-FILE-STATUSES.                                            01700002
           05  WS-CANREQ-STATUS        PIC X(02) VALUE '00'.            01710002
           05  WS-ORDER-STATUS         PIC X(02) VALUE '00'.            01720002
               88  ORDER-NOT-ON-FILE                VALUE '23'.         01730002
           05  WS-ORDITEM-STATUS       PIC X(02) VALUE '00'.            01740002
               88  ORDITEM-AT-END                   VALUE '10'.         01750002
           05  WS-PRODUCT-STATUS       PIC X(02) VALUE '00'.            01760002
                                                                        01770002
      ***************************************************************** 01780002
      *    RELATIVE FILE KEYS                                         * 01790002
      ***************************************************************** 01800002
                                                                        01810002
       01  WS-RELATIVE-KEYS.                                            01820002
           05  WS-ORDER-RKEY           PIC S9(9) COMP-3 VALUE +0.       01830002
           05  FILLER REDEFINES WS-ORDER-RKEY                           01840002
                                       PIC X(5).                        01850002
           05  WS-ORDITEM-RKEY         PIC S9(9) COMP-3 VALUE +0.       01860002
           05  FILLER REDEFINES WS-ORDITEM-RKEY                         01870002
                                       PIC X(5).                        01880002
           05  WS-PRODUCT-RKEY         PIC S9(9) COMP-3 VALUE +0.       01890002
           05  FILLER REDEFINES WS-PRODUCT-RKEY                         01900002
                                       PIC X(5).                        01910002
                                                                        01920002
      ***************************************************************** 01930002
      *    MISCELLANEOUS WORK FIELDS                                  * 01940002
      ***************************************************************** 01950002
                                                                        01960002
       01  WS-MISCELLANEOUS-FIELDS.                                     01970002
           05  WMF-TIMESTAMP           PIC X(26) VALUE SPACES.          01980002
           05  WMF-REFUND-AMOUNT       PIC S9(17)V9(0) COMP-3 VALUE +0. 01990002
                                                                        02000002
       01  WS-CURRENT-DATE-TIME.                                        02010002
           03  WS-CDT-DATE.                                             02020002
               05  WS-CDT-D-YEAR       PIC 9(4)  VALUE ZEROES.          02030002
               05  WS-CDT-D-MONTH      PIC 99    VALUE ZEROES.          02040002
               05  WS-CDT-D-DAY        PIC 99    VALUE ZEROES.          02050002
           03  WS-CDT-TIME.                                             02060002
               05  WS-CDT-T-HOURS      PIC 99    VALUE ZEROES.          02070002
               05  WS-CDT-T-MINUTES    PIC 99    VALUE ZEROES.          02080002
               05  WS-CDT-T-SECONDS    PIC 99    VALUE ZEROES.          02090002
               05  WS-CDT-T-HUNDRETHS  PIC 99    VALUE ZEROES.          02100002
           03  FILLER                  PIC X(05) VALUE SPACES.          02110002
                                                                        02120002
           COPY PDAPROD.COBOL.COPYLIB-PDAERRWS.                         02130002
                                                                        02140002
           COPY PDAPROD.COBOL.COPYLIB-PDAS02CY.                         02150002
                                                                        02160002
           EJECT                                                        02170002
       PROCEDURE DIVISION.                                              02180002
                                                                        02190002
      ***************************************************************** 02200002
      *    PARAGRAPH:  P00000-MAINLINE                                * 02210002
      ***************************************************************** 02220002
                                                                        02230002
       P00000-MAINLINE.                                                 02240002
                                                                        02250002
           MOVE FUNCTION CURRENT-DATE TO WMF-TIMESTAMP                  02260002
                                                                        02270002
           OPEN INPUT  CANREQ-IN                                        02280002
           OPEN OUTPUT CANRPT-OUT                                       02290002
           OPEN I-O    ORDER-MASTER                                     02300002
           OPEN INPUT  ORDITEM-MASTER                                   02310002
           OPEN I-O    PRODUCT-MASTER                                   02320002
                                                                        02330002
           PERFORM P10000-CANCEL-LOOP  THRU P10000-EXIT                 02340002
               UNTIL END-OF-PROCESS                                     02350002
                                                                        02360002
           CLOSE CANREQ-IN                                              02370002
                 CANRPT-OUT                                             02380002
                 ORDER-MASTER                                           02390002
                 ORDITEM-MASTER                                         02400002
                 PRODUCT-MASTER                                         02410002
                                                                        02420002
           STOP RUN.                                                    02430002
                                                                        02440002
       P00000-EXIT.                                                     02450002
           EXIT.                                                        02460002
                                                                        02470002
      ***************************************************************** 02480002
      *    PARAGRAPH:  P10000-CANCEL-LOOP                             * 02490002
      *    FUNCTION :  READS ONE CANCEL REQUEST AND DISPOSES OF IT.   * 02500002
      *    CALLED BY:  P00000-MAINLINE                                * 02510002
      ***************************************************************** 02520002
                                                                        02530002
       P10000-CANCEL-LOOP.                                              02540002
                                                                        02550002
           READ CANREQ-IN                                               02560002
               AT END                                                   02570002
                   SET END-OF-PROCESS TO TRUE                           02580002
                   GO TO P10000-EXIT                                    02590002
           END-READ                                                     02600002
                                                                        02610002
           MOVE SPACES             TO WS-CANCEL-REJECT-SW               02620002
           MOVE CANQ-ORDER-ID      TO WS-ORDER-RKEY                     02630002
                                                                        02640002
           READ ORDER-MASTER                                            02650002
                                                                        02660002
           IF ORDER-NOT-ON-FILE                                         02670002
               SET CANCEL-IS-REJECTED TO TRUE                           02680002
               SET WPRE-RC-NOT-FOUND  TO TRUE                           02690002
               GO TO P10000-REJECT                                      02700002
           END-IF                                                       02710002
                                                                        02720002
           IF ORDER-USER-ID NOT = CANQ-USER-ID                          02730002
               SET CANCEL-IS-REJECTED TO TRUE                           02740002
               SET WPRE-RC-BAD-REQUEST TO TRUE                          02750002
               GO TO P10000-REJECT                                      02760002
           END-IF                                                       02770002
                                                                        02780002
           IF NOT ORDER-STAT-PENDING                                    02790002
               SET CANCEL-IS-REJECTED TO TRUE                           02800002
               SET WPRE-RC-BAD-REQUEST TO TRUE                          02810002
               GO TO P10000-REJECT                                      02820002
           END-IF                                                       02830002
                                                                        02840002
           PERFORM P20000-RESTORE-STOCK THRU P20000-EXIT                02850002
                                                                        02860002
           SET ORDER-STAT-CANCELED  TO TRUE                             02870002
           MOVE WMF-TIMESTAMP       TO ORDER-CANCELED-AT                02880002
           REWRITE ORDER-RECORD                                         02890002
                                                                        02900002
           PERFORM P30000-REFUND-POINTS THRU P30000-EXIT                02910002
                                                                        02920002
           ADD 1 TO WS-CANCELS-DONE                                     02930002
           PERFORM P50000-PRINT-CANCEL THRU P50000-EXIT                 02940002
           GO TO P10000-EXIT.                                           02950002
                                                                        02960002
       P10000-REJECT.                                                   02970002
           ADD 1 TO WS-CANCELS-REJECTED                                 02980002
           PERFORM P60000-PRINT-REJECT THRU P60000-EXIT.                02990002
                                                                        03000002
       P10000-EXIT.                                                     03010002
           EXIT.                                                        03020002
                                                                        03030002
      ***************************************************************** 03040002
      *    PARAGRAPH:  P20000-RESTORE-STOCK                           * 03050002
      *    FUNCTION :  BROWSES ORDER-ITEM-MASTER FOR THE ORDER AND    * 03060002
      *                ADDS EACH LINE'S QUANTITY BACK TO THE PRODUCT  * 03070002
      *                MASTER STOCK COUNT.                            * 03080002
      ***************************************************************** 03090002
                                                                        03100002
       P20000-RESTORE-STOCK.                                            03110002
                                                                        03120002
           MOVE ZEROES             TO WS-ORDITEM-RKEY                   03130002
           START ORDITEM-MASTER KEY NOT LESS THAN WS-ORDITEM-RKEY       03140002
                                                                        03150002
           PERFORM P25000-RESTORE-ONE-LINE THRU P25000-EXIT             03160002
               UNTIL ORDITEM-AT-END.                                    03170002
                                                                        03180002
       P20000-EXIT.                                                     03190002
           EXIT.                                                        03200002
                                                                        03210002
       P25000-RESTORE-ONE-LINE.                                         03220002
                                                                        03230002
           READ ORDITEM-MASTER NEXT RECORD                              03240002
               AT END                                                   03250002
                   SET ORDITEM-AT-END TO TRUE                           03260002
                   GO TO P25000-EXIT                                    03270002
           END-READ                                                     03280002
                                                                        03290002
           IF ORDER-ITEM-ORDER-ID NOT = CANQ-ORDER-ID                   03300002
               SET ORDITEM-AT-END TO TRUE                               03310002
               GO TO P25000-EXIT                                        03320002
           END-IF                                                       03330002
                                                                        03340002
           MOVE ORDER-ITEM-PRODUCT-ID TO WS-PRODUCT-RKEY                03350002
           READ PRODUCT-MASTER                                          03360002
           ADD ORDER-ITEM-QUANTITY TO PRODUCT-STOCK                     03370002
           REWRITE PRODUCT-RECORD.                                      03380002
                                                                        03390002
       P25000-EXIT.                                                     03400002
           EXIT.                                                        03410002
                                                                        03420002
      ***************************************************************** 03430002
      *    PARAGRAPH:  P30000-REFUND-POINTS                           * 03440002
      *    FUNCTION : REFUNDS THE ORDER TOTAL TO THE CUSTOMER'S POINT * 03450002
      *                BALANCE THROUGH PDAS02 AND APPENDS THE LEDGER  * 03460002
      *                PDAS02 DOES ITS OWN FILE I-O AGAINST THE POINT * 03470002
      *                MASTER AND THE POINT HISTORY FILE.             * 03480002
      ***************************************************************** 03490002
                                                                        03500002
       P30000-REFUND-POINTS.                                            03510002
                                                                        03520002
           MOVE ORDER-TOTAL-AMOUNT TO WMF-REFUND-AMOUNT                 03530002
                                                                        03540002
           SET PDAS02-OP-REFUND    TO TRUE                              03550002
           MOVE ORDER-USER-ID      TO PDAS02-USER-ID                    03560002
           MOVE WMF-REFUND-AMOUNT  TO PDAS02-AMOUNT                     03570002
           MOVE 'ORDER CANCELED'   TO PDAS02-DESCRIPTION                03580002
                                                                        03590002
           CALL 'PDAS02' USING PDAS02-PARMS.                            03600002
                                                                        03610002
       P30000-EXIT.                                                     03620002
           EXIT.                                                        03630002
                                                                        03640002
      ***************************************************************** 03650002
      *    PARAGRAPH:  P50000-PRINT-CANCEL                            * 03660002
      ***************************************************************** 03670002
                                                                        03680002
       P50000-PRINT-CANCEL.                                             03690002
                                                                        03700002
           MOVE SPACES             TO CANRPT-OUT-REC                    03710002
           STRING 'ORDER CANCELED - ORDER ' CANQ-ORDER-ID               03720002
               ' REFUND ' WMF-REFUND-AMOUNT                             03730002
               DELIMITED BY SIZE INTO CANRPT-OUT-REC                    03740002
           WRITE CANRPT-OUT-REC.                                        03750002
                                                                        03760002
       P50000-EXIT.                                                     03770002
           EXIT.                                                        03780002
                                                                        03790002
      ***************************************************************** 03800002
      *    PARAGRAPH:  P60000-PRINT-REJECT                            * 03810002
      ***************************************************************** 03820002
                                                                        03830002
       P60000-PRINT-REJECT.                                             03840002
                                                                        03850002
           MOVE SPACES             TO CANRPT-OUT-REC                    03860002
           STRING 'CANCEL REJECTED - ORDER ' CANQ-ORDER-ID              03870002
               ' REASON ' WPRE-REASON-CODE                              03880002
               DELIMITED BY SIZE INTO CANRPT-OUT-REC                    03890002
           WRITE CANRPT-OUT-REC.                                        03900002
                                                                        03910002
       P60000-EXIT.                                                     03920002
           EXIT.                                                        03930002
                                                                        03940002
                                                                        03950002
