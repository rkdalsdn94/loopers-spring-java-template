      *****************************************************************
      * POINT HISTORY RECORD  -- SEQUENTIAL APPEND-ONLY LEDGER        *
      *****************************************************************
      *    REPLACES THE OLD DCLGEN ORDER_LOG TABLE LAYOUT (DORDLOG).  *
      *    WRITE-ONCE; NO RELATIVE KEY -- APPEND ORDER IS THE ONLY    *
      *    SEQUENCE.  READ BACK BY HIST-USER-ID, NEWEST ROW FIRST, BY *
      *    THE CALLING PROGRAM'S OWN BROWSE LOGIC.                    *
      *****************************************************************
       01  POINT-HISTORY-RECORD.
           05  HIST-ID                  PIC S9(9)      COMP-3.
           05  HIST-USER-ID             PIC X(10).
           05  HIST-TXN-TYPE            PIC X(10)      VALUE SPACES.
               88  HIST-TYPE-CHARGE                    VALUE 'CHARGE'.
               88  HIST-TYPE-USE                        VALUE 'USE'.
               88  HIST-TYPE-REFUND                     VALUE 'REFUND'.
           05  HIST-AMOUNT              PIC S9(17)V9(0) COMP-3.
           05  HIST-BALANCE-AFTER       PIC S9(17)V9(0) COMP-3.
           05  HIST-DESC                PIC X(200).
           05  HIST-CREATED-AT          PIC X(26).
           05  FILLER                   PIC X(20)      VALUE SPACES.
