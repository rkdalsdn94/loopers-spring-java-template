       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. PDAS01.                                              00020000
       AUTHOR. PAUL BARON.                                              00030000
       INSTALLATION. COMPUWARE CORPORATION.                             00040000
       DATE-WRITTEN. 11/03/88.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070000
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080000
           SHOP WITHOUT CONTRACTS REVIEW.                               00090000
      *                                                                 00100000
      ***************************************************************** 00110000
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120000
      *                       COMPUWARE CORPORATION                   * 00130000
      *                                                               * 00140000
      * PROGRAM :   PDAS01                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   PROGRAM PDAS01 IS A CALLED SUBROUTINE THAT WILL   * 00170000
      *             ACCEPT A COUPON TYPE, A DISCOUNT VALUE AND AN     * 00180000
      *             ORIGINAL ORDER AMOUNT FROM THE CALLING PROGRAM.   * 00190000
      *             FOR A FIXED-AMOUNT COUPON THE DISCOUNT IS THE     * 00200000
      *             LESSER OF THE DISCOUNT VALUE AND THE ORIGINAL     * 00210000
      *             AMOUNT.  FOR A PERCENTAGE COUPON THE DISCOUNT IS  * 00220000
      *             THE ORIGINAL AMOUNT TIMES THE DISCOUNT VALUE      * 00230000
      *             OVER 100, TRUNCATED TO WHOLE CURRENCY.  THE       * 00240000
      *             DISCOUNT AMOUNT AND THE FINAL AMOUNT ARE RETURNED * 00250000
      *             TO THE CALLING PROGRAM.                           * 00260000
      *                                                               * 00270000
      * FILES   :   NONE                                              * 00280000
      *                                                               * 00290000
      * TRANSACTIONS GENERATED:                                       * 00300000
      *             NONE                                              * 00310000
      *                                                               * 00320000
      * PFKEYS  :   NONE                                              * 00330000
      *                                                               * 00340000
      ***************************************************************** 00350000
      *             PROGRAM CHANGE LOG                                * 00360000
      *             -------------------                               * 00370000
      *                                                               * 00380000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00390000
      *  --------   --------------------  --------------------------  * 00400000
      *  11/03/88   PAUL BARON            ORIGINAL PROGRAM -- FIXED   * 00410000
      *                                   AND PERCENTAGE DISCOUNT     * 00420000
      *                                   CALCULATION FOR ORDER       * 00430000
      *                                   PLACEMENT.                  * 00440000
      *  06/18/91   PAUL BARON            ADDED BAD-AMOUNT RETURN     * 00450000
      *                                   CODE FOR ZERO OR NEGATIVE   * 00460000
      *                                   ORIGINAL AMOUNTS.           * 00470000
      *  09/24/98   D KOSINSKI             Y2K REMEDIATION -- NO DATE * 00480000
      *                                   FIELDS IN THIS SUBROUTINE,  * 00490000
      *                                   REVIEWED AND SIGNED OFF, RQ * 00500000
      *                                   9601.                       * 00510000
      *  07/09/09   M ANSARI               OPS SYSTEMS DIRECTIVE      * 00520000
      *                                   OSD-0071 -- REWRITTEN AS    * 00530000
      *                                   LOOPERS COUPON DISCOUNT     * 00540000
      *                                   CALCULATOR, RQ 0981.        * 00550000
      ***************************************************************** 00560000
           EJECT                                                        00570000
       ENVIRONMENT DIVISION.                                            00580000
                                                                        00590000
       CONFIGURATION SECTION.                                           00600000
                                                                        00610000
       SPECIAL-NAMES.                                                   00620000
           C01 IS TOP-OF-FORM                                           00630000
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00640000
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     00650000
                                                                        00660000
           EJECT                                                        00670000
       DATA DIVISION.                                                   00680000
           EJECT                                                        00690000
       WORKING-STORAGE SECTION.                                         00700000
                                                                        00710000
      ***************************************************************** 00720000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00730000
      ***************************************************************** 00740000
       01  WS-PERCENT-DIVISOR-AREA.                                     00750000
           05  WS-PERCENT-DIVISOR      PIC S9(3) COMP-3 VALUE +100.     00760000
           05  WS-PERCENT-DIVISOR-X REDEFINES WS-PERCENT-DIVISOR        00770000
                                       PIC X(02).                       00780000
       01  WS-CALL-COUNT-AREA.                                          00790000
           05  WS-CALL-COUNT           PIC S9(7) COMP-3 VALUE +0.       00800000
           05  WS-CALL-COUNT-X REDEFINES WS-CALL-COUNT                  00810000
                                       PIC X(04).                       00820000
       01  WS-BAD-AMOUNT-COUNT-AREA.                                    00830000
           05  WS-BAD-AMOUNT-COUNT     PIC S9(7) COMP-3 VALUE +0.       00840000
           05  WS-BAD-AMOUNT-COUNT-X REDEFINES WS-BAD-AMOUNT-COUNT      00850000
                                       PIC X(04).                       00860000
                                                                        00870000
           COPY PDAPROD.COBOL.COPYLIB-PDAS01CY.                         00880000
                                                                        00890000
           EJECT                                                        00900000
      ***************************************************************** 00910000
      *    L I N K A G E     S E C T I O N                            * 00920000
      ***************************************************************** 00930000
                                                                        00940000
       LINKAGE SECTION.                                                 00950000
                                                                        00960000
       01  LS-PDAS01-PARMS             PIC X(58).                       00970000
                                                                        00980000
      ***************************************************************** 00990000
      *    P R O C E D U R E    D I V I S I O N                       * 01000000
      ***************************************************************** 01010000
                                                                        01020000
       PROCEDURE DIVISION USING LS-PDAS01-PARMS.                        01030000
                                                                        01040000
                                                                        01050000
       P00000-MAINLINE.                                                 01060000
                                                                        01070000
           MOVE LS-PDAS01-PARMS       TO PDAS01-PARMS                   01080000
           MOVE ZEROES                TO PDAS01-DISCOUNT-AMOUNT         01090000
                                         PDAS01-FINAL-AMOUNT            01100000
           ADD 1 TO WS-CALL-COUNT                                       01110000
           SET PDAS01-RC-OK            TO TRUE                          01120000
                                                                        01130000
           IF PDAS01-ORIGINAL-AMOUNT NOT > ZEROES                       01140000
               SET PDAS01-RC-BAD-AMOUNT TO TRUE                         01150000
               ADD 1 TO WS-BAD-AMOUNT-COUNT                             01160000
               GO TO P00000-RETURN                                      01170000
           END-IF                                                       01180000
                                                                        01190000
           IF PDAS01-TYPE-FIXED                                         01200000
               PERFORM P10000-CALC-FIXED THRU P10000-EXIT               01210000
           ELSE                                                         01220000
               PERFORM P20000-CALC-PERCENT THRU P20000-EXIT             01230000
           END-IF                                                       01240000
                                                                        01250000
           COMPUTE PDAS01-FINAL-AMOUNT =                                01260000
               PDAS01-ORIGINAL-AMOUNT - PDAS01-DISCOUNT-AMOUNT.         01270000
                                                                        01280000
       P00000-RETURN.                                                   01290000
                                                                        01300000
           MOVE PDAS01-PARMS TO LS-PDAS01-PARMS.                        01310000
                                                                        01320000
           GOBACK.                                                      01330000
                                                                        01340000
       P00000-EXIT.                                                     01350000
           EXIT.                                                        01360000
                                                                        01370000
      ***************************************************************** 01380000
      *    PARAGRAPH:  P10000-CALC-FIXED                              * 01390000
      *    FUNCTION :  FIXED-AMOUNT COUPON -- DISCOUNT IS THE LESSER  * 01400000
      *                OF THE COUPON VALUE AND THE ORIGINAL AMOUNT SO * 01410000
      *                THE FINAL AMOUNT CAN NEVER GO BELOW ZERO.      * 01420000
      ***************************************************************** 01430000
                                                                        01440000
       P10000-CALC-FIXED.                                               01450000
                                                                        01460000
           IF PDAS01-DISCOUNT-VALUE > PDAS01-ORIGINAL-AMOUNT            01470000
               MOVE PDAS01-ORIGINAL-AMOUNT TO PDAS01-DISCOUNT-AMOUNT    01480000
           ELSE                                                         01490000
               MOVE PDAS01-DISCOUNT-VALUE  TO PDAS01-DISCOUNT-AMOUNT    01500000
           END-IF.                                                      01510000
                                                                        01520000
       P10000-EXIT.                                                     01530000
           EXIT.                                                        01540000
                                                                        01550000
      ***************************************************************** 01560000
      *    PARAGRAPH:  P20000-CALC-PERCENT                            * 01570000
      *    FUNCTION :  PERCENTAGE COUPON -- DISCOUNT IS THE ORIGINAL  * 01580000
      *                AMOUNT TIMES THE DISCOUNT VALUE OVER 100,      * 01590000
      *                TRUNCATED BY INTEGER DIVIDE TO WHOLE CURRENCY. * 01600000
      ***************************************************************** 01610000
                                                                        01620000
       P20000-CALC-PERCENT.                                             01630000
                                                                        01640000
           COMPUTE PDAS01-DISCOUNT-AMOUNT =                             01650000
               (PDAS01-ORIGINAL-AMOUNT * PDAS01-DISCOUNT-VALUE)         01660000
                   / WS-PERCENT-DIVISOR.                                01670000
                                                                        01680000
       P20000-EXIT.                                                     01690000
           EXIT.                                                        01700000
