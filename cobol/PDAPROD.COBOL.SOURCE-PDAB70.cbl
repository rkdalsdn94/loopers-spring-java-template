       IDENTIFICATION DIVISION.                                         00010008
       PROGRAM-ID. PDAB70.                                              00020008
       AUTHOR. M ANSARI.                                                00030008
       INSTALLATION. COMPUWARE CORPORATION.                             00040008
       DATE-WRITTEN. 07/09/09.                                          00050008
       DATE-COMPILED.                                                   00060008
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070008
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080008
           SHOP WITHOUT CONTRACTS REVIEW.                               00090008
      *                                                                 00100008
      ***************************************************************** 00110008
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120008
      *                       COMPUWARE CORPORATION                   * 00130008
      *                                                               * 00140008
      * PROGRAM :   PDAB70                                            * 00150008
      *                                                               * 00160008
      * FUNCTION:   PROGRAM PDAB70 IS A BATCH PROGRAM THAT MAINTAINS  * 00170008
      *             THE PRODUCT MASTER FOR THE LOOPERS CATALOG.  ON A * 00180008
      *             CREATE, THE REQUESTED BRAND-ID MUST RESOLVE TO AN * 00190008
      *            EXISTING BRAND-RECORD AND THE PRODUCT NAME MUST BE * 00200008
      *             NON-BLANK.  ON AN UPDATE, THE PRODUCT IS RESOLVED * 00210008
      *           BY ID; NAME, PRICE AND STOCK ARE EACH INDEPENDENTLY * 00220008
      *             OPTIONAL -- THE REQUEST CARRIES A ONE-BYTE        * 00230008
      *             SUPPLIED INDICATOR FOR EACH SO A DELIBERATE BLANK * 00240008
      *           OVERWRITE CANNOT BE MISTAKEN FOR "FIELD OMITTED" -- * 00250008
      *           WHILE THE DESCRIPTION IS OVERWRITTEN UNCONDITIONALLY* 00260008
      *             WHENEVER ITS INDICATOR IS ON, BLANK OR NOT.       * 00270008
      *                                                               * 00280008
      * FILES   :  PRODUCT MAINTENANCE REQUEST FILE - SEQUENTIAL(READ)* 00290008
      *             BRAND MASTER                    - RELATIVE (INPUT)* 00300008
      *             PRODUCT MASTER                   - RELATIVE (I-O) * 00310008
      *             PRODUCT MAINTENANCE REGISTER      - PRINT (OUTPUT)* 00320008
      *                                                               * 00330008
      * TRANSACTIONS GENERATED: N/A                                   * 00340008
      *                                                               * 00350008
      * PFKEYS  :   N/A                                               * 00360008
      *                                                               * 00370008
      ***************************************************************** 00380008
      *             PROGRAM CHANGE LOG                                * 00390008
      *             -------------------                               * 00400008
      *                                                               * 00410008
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00420008
      *  --------   --------------------  --------------------------  * 00430008
      *  07/09/09   M ANSARI               ORIGINAL PROGRAM -- OPS    * 00440008
      *                                   SYSTEMS DIRECTIVE OSD-0071, * 00450008
      *                                   PRODUCT MAINTENANCE DRIVER  * 00460008
      *                                   FOR THE LOOPERS CATALOG,    * 00470008
      *                                   RQ 0981.                    * 00480008
      *  04/02/16   D KOSINSKI             ADDED THE PER-FIELD        * 00490008
      *                                   SUPPLIED INDICATORS AFTER   * 00500008
      *                                   A STOCK CORRECTION RUN      * 00510008
      *                                   ZEROED OUT EVERY PRODUCT'S  * 00520008
      *                                   PRICE BY ACCIDENT, RQ 1267. * 00530008
      *  02/19/17   R OYELARAN          REPLACED THE STRING VALUES ON * 00540008
      *                               WS-RESULT-CODE AND WPRE-REASON- * 00550008
      *                               CODE WITH THE SHOP'S OWN 00/04/ * 00560008
      *                                08 RETURN CODE SCHEME, SAME AS * 00570008
      *                                   PDAS02 AND PDAB40, RQ 1339. * 00580008
      ***************************************************************** 00590008
           EJECT                                                        00600008
       ENVIRONMENT DIVISION.                                            00610008
                                                                        00620008
       CONFIGURATION SECTION.                                           00630008
                                                                        00640008
       SPECIAL-NAMES.                                                   00650008
           C01 IS TOP-OF-FORM                                           00660008
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00670008
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     00680008
                                                                        00690008
       INPUT-OUTPUT SECTION.                                            00700008
                                                                        00710008
       FILE-CONTROL.                                                    00720008
                                                                        00730008
           SELECT PRDMRPT-OUT          ASSIGN TO PMRRPTO.               00740008
                                                                        00750008
           SELECT PRDMREQ-IN           ASSIGN TO PMRREQI                00760008
                                       ORGANIZATION IS SEQUENTIAL       00770008
                                      FILE STATUS IS WS-PRDMREQ-STATUS. 00780008
                                                                        00790008
           SELECT BRAND-MASTER         ASSIGN TO VRELBRND               00800008
                                       ORGANIZATION IS RELATIVE         00810008
                                       ACCESS IS RANDOM                 00820008
                                       RELATIVE KEY IS WS-BRAND-RKEY    00830008
                                       FILE STATUS IS WS-BRAND-STATUS.  00840008
                                                                        00850008
           SELECT PRODUCT-MASTER       ASSIGN TO VRELPROD               00860008
                                       ORGANIZATION IS RELATIVE         00870008
                                       ACCESS IS DYNAMIC                00880008
                                       RELATIVE KEY IS WS-PRODUCT-RKEY  00890008
                                      FILE STATUS IS WS-PRODUCT-STATUS. 00900008
                                                                        00910008
           EJECT                                                        00920008
       DATA DIVISION.                                                   00930008
                                                                        00940008
       FILE SECTION.                                                    00950008
                                                                        00960008
       FD  PRDMRPT-OUT                                                  00970008
           LABEL RECORDS ARE STANDARD                                   00980008
           RECORDING MODE IS F                                          00990008
           RECORD CONTAINS 133 CHARACTERS.                              01000008
                                                                        01010008
       01  PRDMRPT-OUT-REC             PIC X(133).                      01020008
                                                                        01030008
           EJECT                                                        01040008
       FD  PRDMREQ-IN                                                   01050008
           LABEL RECORDS ARE STANDARD                                   01060008
           RECORDING MODE IS F                                          01070008
           RECORD CONTAINS 2260 CHARACTERS.                             01080008
                                                                        01090008
       01  PRDMREQ-IN-REC.                                              01100008
           05  PRQ-OPERATION           PIC X(06).                       01110008
               88  PRQ-OP-CREATE                   VALUE 'CREATE'.      01120008
               88  PRQ-OP-UPDATE                    VALUE 'UPDATE'.     01130008
           05  PRQ-PRODUCT-ID          PIC 9(09).                       01140008
           05  PRQ-BRAND-ID            PIC 9(09).                       01150008
           05  PRQ-NAME-IND            PIC X(01).                       01160008
               88  PRQ-NAME-SUPPLIED               VALUE 'Y'.           01170008
           05  PRQ-PRODUCT-NAME        PIC X(200).                      01180008
           05  PRQ-PRICE-IND           PIC X(01).                       01190008
               88  PRQ-PRICE-SUPPLIED               VALUE 'Y'.          01200008
           05  PRQ-PRODUCT-PRICE       PIC 9(17).                       01210008
           05  PRQ-STOCK-IND           PIC X(01).                       01220008
               88  PRQ-STOCK-SUPPLIED               VALUE 'Y'.          01230008
           05  PRQ-PRODUCT-STOCK       PIC 9(09).                       01240008
           05  PRQ-DESC-IND            PIC X(01).                       01250008
               88  PRQ-DESC-SUPPLIED                VALUE 'Y'.          01260008
           05  PRQ-PRODUCT-DESC        PIC X(2000).                     01270008
           05  FILLER                  PIC X(06).                       01280008
                                                                        01290008
           EJECT                                                        01300008
       FD  BRAND-MASTER                                                 01310008
           RECORD CONTAINS 650 CHARACTERS.                              01320008
           COPY PDAPROD.COBOL.COPYLIB-VBRAND.                           01330008
                                                                        01340008
           EJECT                                                        01350008
       FD  PRODUCT-MASTER                                               01360008
           RECORD CONTAINS 339 CHARACTERS.                              01370008
           COPY PDAPROD.COBOL.COPYLIB-VPRODUCT.                         01380008
                                                                        01390008
           EJECT                                                        01400008
       WORKING-STORAGE SECTION.                                         01410008
                                                                        01420008
      ***************************************************************** 01430008
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01440008
      ***************************************************************** 01450008
       77  WS-REQUESTS-READ            PIC S9(7) COMP-3 VALUE +0.       01460008
       77  WS-REQUESTS-REJECTED        PIC S9(7) COMP-3 VALUE +0.       01470008
                                                                        01480008
       01  WS-MAX-PRODUCT-ID-AREA.                                      01490008
           05  WS-MAX-PRODUCT-ID       PIC S9(9) COMP-3 VALUE +0.       01500008
           05  WS-MAX-PRODUCT-ID-X REDEFINES WS-MAX-PRODUCT-ID          01510008
                                       PIC X(05).                       01520008
                                                                        01530008
      ***************************************************************** 01540008
      *    SWITCHES                                                   * 01550008
      ***************************************************************** 01560008
                                                                        01570008
       01  WS-SWITCHES.                                                 01580008
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             01590008
               88  END-OF-PROCESS                VALUE 'Y'.             01600008
           05  WS-PRODUCT-EOF-SW       PIC X     VALUE 'N'.             01610008
               88  PRODUCT-MASTER-AT-EOF           VALUE 'Y'.           01620008
           05  WS-BRAND-FOUND-SW       PIC X     VALUE 'N'.             01630008
               88  BRAND-WAS-FOUND                 VALUE 'Y'.           01640008
                                                                        01650008
      ***************************************************************** 01660008
      *    RESULT CODE                                                * 01670008
      ***************************************************************** 01680008
                                                                        01690008
       01  WS-RESULT-CODE              PIC X(02) VALUE '00'.            01700008
           88  WS-RESULT-OK                       VALUE '00'.           01710008
           88  WS-RESULT-BAD-REQUEST               VALUE '04'.          01720008
           88  WS-RESULT-NOT-FOUND                 VALUE '08'.          01730008
                                                                        01740008
      ***************************************************************** 01750008
      *    FILE STATUS AND RELATIVE KEY FIELDS                        * 01760008
      ***************************************************************** 01770008
                                                                        01780008
       01  WS-FILE-STATUSES.                                            01790008
           05  WS-PRDMREQ-STATUS       PIC X(02) VALUE '00'.            01800008
           05  WS-BRAND-STATUS         PIC X(02) VALUE '00'.            01810008
               88  BRAND-NOT-ON-FILE                  VALUE '23'.       01820008
           05  WS-PRODUCT-STATUS       PIC X(02) VALUE '00'.            01830008
               88  PRODUCT-NOT-ON-FILE                 VALUE '23'.      01840008
                                                                        01850008
       01  WS-RELATIVE-KEYS.                                            01860008
           05  WS-BRAND-RKEY           PIC S9(9) COMP-3 VALUE +0.       01870008
           05  WS-BRAND-RKEY-X REDEFINES WS-BRAND-RKEY                  01880008
                                       PIC X(05).                       01890008
           05  WS-PRODUCT-RKEY         PIC S9(9) COMP-3 VALUE +0.       01900008
           05  WS-PRODUCT-RKEY-X REDEFINES WS-PRODUCT-RKEY              01910008
                                       PIC X(05).                       01920008
                                                                        01930008
      ***************************************************************** 01940008
      *    MISCELLANEOUS WORK FIELDS                                  * 01950008
      ***************************************************************** 01960008
                                                                        01970008
       01  WS-MISCELLANEOUS-FIELDS.                                     01980008
           05  WMF-TIMESTAMP           PIC X(26) VALUE SPACES.          01990008
                                                                        02000008
           COPY PDAPROD.COBOL.COPYLIB-PDAERRWS.                         02010008
                                                                        02020008
           EJECT                                                        02030008
      ***************************************************************** 02040008
      *    P R O C E D U R E    D I V I S I O N                       * 02050008
      ***************************************************************** 02060008
                                                                        02070008
       PROCEDURE DIVISION.                                              02080008
                                                                        02090008
      ***************************************************************** 02100008
      *    PARAGRAPH:  P00000-MAINLINE                                * 02110008
      ***************************************************************** 02120008
                                                                        02130008
       P00000-MAINLINE.                                                 02140008
                                                                        02150008
           MOVE FUNCTION CURRENT-DATE TO WMF-TIMESTAMP                  02160008
                                                                        02170008
           OPEN INPUT  PRDMREQ-IN                                       02180008
           OPEN OUTPUT PRDMRPT-OUT                                      02190008
           OPEN INPUT  BRAND-MASTER                                     02200008
                                                                        02210008
           PERFORM P07000-FIND-MAX-ID THRU P07000-EXIT                  02220008
                                                                        02230008
           OPEN I-O PRODUCT-MASTER                                      02240008
                                                                        02250008
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT                 02260008
                                                                        02270008
           PERFORM P20000-PROCESS-REQUEST THRU P20000-EXIT              02280008
               UNTIL END-OF-PROCESS                                     02290008
                                                                        02300008
           PERFORM P90000-PRINT-TOTALS THRU P90000-EXIT                 02310008
                                                                        02320008
           CLOSE PRDMREQ-IN                                             02330008
                 PRDMRPT-OUT                                            02340008
                 BRAND-MASTER                                           02350008
                 PRODUCT-MASTER                                         02360008
                                                                        02370008
           STOP RUN.                                                    02380008
                                                                        02390008
       P00000-EXIT.                                                     02400008
           EXIT.                                                        02410008
                                                                        02420008
      ***************************************************************** 02430008
      *    PARAGRAPH:  P07000-FIND-MAX-ID                             * 02440008
      *    FUNCTION :  BROWSES PRODUCT-MASTER FOR THE HIGHEST         * 02450008
      *                PRODUCT-ID ON FILE SO A NEW CREATE CAN BE      * 02460008
      *                NUMBERED PAST IT.                              * 02470008
      *    CALLED BY:  P00000-MAINLINE                                * 02480008
      ***************************************************************** 02490008
                                                                        02500008
       P07000-FIND-MAX-ID.                                              02510008
                                                                        02520008
           MOVE ZEROES                 TO WS-MAX-PRODUCT-ID             02530008
           OPEN INPUT PRODUCT-MASTER                                    02540008
           SET WS-PRODUCT-EOF-SW TO 'N'                                 02550008
           MOVE +1 TO WS-PRODUCT-RKEY                                   02560008
           START PRODUCT-MASTER KEY IS NOT LESS THAN WS-PRODUCT-RKEY    02570008
               INVALID KEY                                              02580008
                   SET PRODUCT-MASTER-AT-EOF TO TRUE                    02590008
           END-START.                                                   02600008
                                                                        02610008
       P07010-SCAN-MAX.                                                 02620008
                                                                        02630008
           IF PRODUCT-MASTER-AT-EOF                                     02640008
               GO TO P07000-EXIT                                        02650008
           END-IF                                                       02660008
                                                                        02670008
           READ PRODUCT-MASTER NEXT RECORD                              02680008
               AT END                                                   02690008
                   SET PRODUCT-MASTER-AT-EOF TO TRUE                    02700008
                   GO TO P07000-EXIT                                    02710008
           END-READ                                                     02720008
                                                                        02730008
           IF PRODUCT-ID > WS-MAX-PRODUCT-ID                            02740008
               MOVE PRODUCT-ID          TO WS-MAX-PRODUCT-ID            02750008
           END-IF                                                       02760008
                                                                        02770008
           GO TO P07010-SCAN-MAX.                                       02780008
                                                                        02790008
       P07000-EXIT.                                                     02800008
           CLOSE PRODUCT-MASTER                                         02810008
           EXIT.                                                        02820008
                                                                        02830008
      ***************************************************************** 02840008
      *    PARAGRAPH:  P10000-READ-REQUEST                            * 02850008
      *    FUNCTION :  READS ONE PRODUCT MAINTENANCE REQUEST.         * 02860008
      *    CALLED BY:  P00000-MAINLINE, P20000-PROCESS-REQUEST        * 02870008
      ***************************************************************** 02880008
                                                                        02890008
       P10000-READ-REQUEST.                                             02900008
                                                                        02910008
           READ PRDMREQ-IN                                              02920008
               AT END                                                   02930008
                   SET END-OF-PROCESS TO TRUE                           02940008
                   GO TO P10000-EXIT                                    02950008
           END-READ                                                     02960008
                                                                        02970008
           ADD 1 TO WS-REQUESTS-READ.                                   02980008
                                                                        02990008
       P10000-EXIT.                                                     03000008
           EXIT.                                                        03010008
                                                                        03020008
      ***************************************************************** 03030008
      *    PARAGRAPH:  P20000-PROCESS-REQUEST                         * 03040008
      *    FUNCTION :  DISPATCHES TO CREATE OR UPDATE, PRINTS THE     * 03050008
      *                RESULT, AND READS THE NEXT REQUEST.            * 03060008
      *    CALLED BY:  P00000-MAINLINE                                * 03070008
      ***************************************************************** 03080008
                                                                        03090008
       P20000-PROCESS-REQUEST.                                          03100008
                                                                        03110008
           SET WS-RESULT-OK TO TRUE                                     03120008
                                                                        03130008
           IF PRQ-OP-CREATE                                             03140008
               PERFORM P25000-CREATE-PRODUCT THRU P25000-EXIT           03150008
           ELSE                                                         03160008
               PERFORM P30000-UPDATE-PRODUCT THRU P30000-EXIT           03170008
           END-IF                                                       03180008
                                                                        03190008
           IF NOT WS-RESULT-OK                                          03200008
               ADD 1 TO WS-REQUESTS-REJECTED                            03210008
           END-IF                                                       03220008
                                                                        03230008
           PERFORM P40000-PRINT-RESULT THRU P40000-EXIT                 03240008
                                                                        03250008
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT.                03260008
                                                                        03270008
       P20000-EXIT.                                                     03280008
           EXIT.                                                        03290008
                                                                        03300008
      ***************************************************************** 03310008
      *    PARAGRAPH:  P25000-CREATE-PRODUCT                          * 03320008
      *    FUNCTION :  RESOLVES THE BRAND BY ID (RC 08 IF ABSENT),   *  03330008
      *                REJECTS A BLANK NAME (RC 04), AND ELSE         * 03340008
      *                ASSIGNS THE NEXT PRODUCT-ID AND WRITES A NEW   * 03350008
      *                PRODUCT-RECORD.                                * 03360008
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 03370008
      ***************************************************************** 03380008
                                                                        03390008
       P25000-CREATE-PRODUCT.                                           03400008
                                                                        03410008
           MOVE PRQ-BRAND-ID            TO WS-BRAND-RKEY                03420008
           SET WS-BRAND-FOUND-SW TO 'N'                                 03430008
                                                                        03440008
           READ BRAND-MASTER                                            03450008
               INVALID KEY                                              03460008
                   CONTINUE                                             03470008
               NOT INVALID KEY                                          03480008
                   SET BRAND-WAS-FOUND TO TRUE                          03490008
           END-READ                                                     03500008
                                                                        03510008
           IF NOT BRAND-WAS-FOUND                                       03520008
               SET WS-RESULT-NOT-FOUND TO TRUE                          03530008
               GO TO P25000-EXIT                                        03540008
           END-IF                                                       03550008
                                                                        03560008
           IF PRQ-PRODUCT-NAME = SPACES                                 03570008
               SET WS-RESULT-BAD-REQUEST TO TRUE                        03580008
               GO TO P25000-EXIT                                        03590008
           END-IF                                                       03600008
                                                                        03610008
           ADD 1 TO WS-MAX-PRODUCT-ID                                   03620008
           MOVE WS-MAX-PRODUCT-ID        TO PRODUCT-ID                  03630008
           MOVE PRQ-BRAND-ID             TO PRODUCT-BRAND-ID            03640008
           MOVE PRQ-PRODUCT-NAME         TO PRODUCT-NAME                03650008
           MOVE PRQ-PRODUCT-PRICE        TO PRODUCT-PRICE               03660008
           MOVE PRQ-PRODUCT-STOCK        TO PRODUCT-STOCK               03670008
           MOVE PRQ-PRODUCT-DESC         TO PRODUCT-DESC                03680008
           MOVE 1                        TO PRODUCT-VERSION             03690008
           SET PRODUCT-NOT-DELETED TO TRUE                              03700008
           MOVE WS-MAX-PRODUCT-ID        TO WS-PRODUCT-RKEY             03710008
                                                                        03720008
           WRITE PRODUCT-RECORD                                         03730008
               INVALID KEY                                              03740008
                   SET WS-RESULT-BAD-REQUEST TO TRUE                    03750008
           END-WRITE.                                                   03760008
                                                                        03770008
       P25000-EXIT.                                                     03780008
           EXIT.                                                        03790008
                                                                        03800008
      ***************************************************************** 03810008
      *    PARAGRAPH:  P30000-UPDATE-PRODUCT                          * 03820008
      *    FUNCTION :  RESOLVES THE PRODUCT BY ID (RC 08 IF          *  03830008
      *                ABSENT); NAME, PRICE AND STOCK ARE EACH        * 03840008
      *                INDEPENDENTLY OVERWRITTEN ONLY WHEN THEIR      * 03850008
      *                SUPPLIED INDICATOR IS ON (NAME IS STILL        * 03860008
      *                REJECTED (RC 04) IF SUPPLIED BLANK); THE      *  03870008
      *                DESCRIPTION IS OVERWRITTEN WHENEVER ITS        * 03880008
      *                INDICATOR IS ON, BLANK OR NOT.                 * 03890008
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 03900008
      ***************************************************************** 03910008
                                                                        03920008
       P30000-UPDATE-PRODUCT.                                           03930008
                                                                        03940008
           MOVE PRQ-PRODUCT-ID          TO WS-PRODUCT-RKEY              03950008
                                                                        03960008
           READ PRODUCT-MASTER                                          03970008
               INVALID KEY                                              03980008
                   SET WS-RESULT-NOT-FOUND TO TRUE                      03990008
                   GO TO P30000-EXIT                                    04000008
           END-READ                                                     04010008
                                                                        04020008
           IF PRQ-NAME-SUPPLIED                                         04030008
               IF PRQ-PRODUCT-NAME = SPACES                             04040008
                   SET WS-RESULT-BAD-REQUEST TO TRUE                    04050008
                   GO TO P30000-EXIT                                    04060008
               END-IF                                                   04070008
               MOVE PRQ-PRODUCT-NAME     TO PRODUCT-NAME                04080008
           END-IF                                                       04090008
                                                                        04100008
           IF PRQ-PRICE-SUPPLIED                                        04110008
               MOVE PRQ-PRODUCT-PRICE    TO PRODUCT-PRICE               04120008
           END-IF                                                       04130008
                                                                        04140008
           IF PRQ-STOCK-SUPPLIED                                        04150008
               MOVE PRQ-PRODUCT-STOCK    TO PRODUCT-STOCK               04160008
           END-IF                                                       04170008
                                                                        04180008
           IF PRQ-DESC-SUPPLIED                                         04190008
               MOVE PRQ-PRODUCT-DESC     TO PRODUCT-DESC                04200008
           END-IF                                                       04210008
                                                                        04220008
           ADD 1 TO PRODUCT-VERSION                                     04230008
                                                                        04240008
           REWRITE PRODUCT-RECORD                                       04250008
               INVALID KEY                                              04260008
                   SET WS-RESULT-NOT-FOUND TO TRUE                      04270008
           END-REWRITE.                                                 04280008
                                                                        04290008
       P30000-EXIT.                                                     04300008
           EXIT.                                                        04310008
                                                                        04320008
      ***************************************************************** 04330008
      *    PARAGRAPH:  P40000-PRINT-RESULT                            * 04340008
      *    FUNCTION :  PRINTS ONE LINE ON THE PRODUCT MAINTENANCE     * 04350008
      *                REGISTER FOR THE CURRENT REQUEST.              * 04360008
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 04370008
      ***************************************************************** 04380008
                                                                        04390008
       P40000-PRINT-RESULT.                                             04400008
                                                                        04410008
           MOVE SPACES                 TO PRDMRPT-OUT-REC               04420008
           STRING PRQ-OPERATION ' PRODUCT-ID ' PRQ-PRODUCT-ID           04430008
               ' RESULT ' WS-RESULT-CODE                                04440008
               DELIMITED BY SIZE INTO PRDMRPT-OUT-REC                   04450008
           WRITE PRDMRPT-OUT-REC.                                       04460008
                                                                        04470008
       P40000-EXIT.                                                     04480008
           EXIT.                                                        04490008
                                                                        04500008
      ***************************************************************** 04510008
      *    PARAGRAPH:  P90000-PRINT-TOTALS                            * 04520008
      *    FUNCTION :  PRINTS THE END-OF-RUN CONTROL TOTALS LINE.     * 04530008
      *    CALLED BY:  P00000-MAINLINE                                * 04540008
      ***************************************************************** 04550008
                                                                        04560008
       P90000-PRINT-TOTALS.                                             04570008
                                                                        04580008
           MOVE SPACES                 TO PRDMRPT-OUT-REC               04590008
           STRING 'REQUESTS READ: ' WS-REQUESTS-READ                    04600008
               '  REQUESTS REJECTED: ' WS-REQUESTS-REJECTED             04610008
               DELIMITED BY SIZE INTO PRDMRPT-OUT-REC                   04620008
           WRITE PRDMRPT-OUT-REC.                                       04630008
                                                                        04640008
       P90000-EXIT.                                                     04650008
           EXIT.                                                        04660008
