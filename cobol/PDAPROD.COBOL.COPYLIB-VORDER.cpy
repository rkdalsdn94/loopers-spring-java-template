      *****************************************************************
      * ORDER RECORD  -- RELATIVE FILE                                *
      *****************************************************************
      *   REPLACES THE OLD IMS ORDER ROOT SEGMENT (ORDER1DB / HIDAM). *
      *    ORDER-ID IS THE RELATIVE-KEY SLOT FOR VRELORDR.  THE       *
      *    SHIPPER-NUMBER / PURCHASE-TYPE-KEY COLUMNS FROM THE IMS    *
      *   SEGMENT ARE RETIRED -- COUPON DISCOUNTING IS NOW HANDLED BY *
      *    USER-COUPON-RECORD, NOT A PURCHASE-TYPE LOOKUP.            *
      *****************************************************************
       01  ORDER-RECORD.
           05  ORDER-KEY.
               10 ORDER-ID              PIC S9(9)      COMP-3.
               10 ORDER-ID-ALPHA REDEFINES ORDER-ID
                                         PIC X(5).
           05  ORDER-USER-ID            PIC X(10).
           05  ORDER-STATUS             PIC X(20)      VALUE 'PENDING'.
               88  ORDER-STAT-PENDING                  VALUE 'PENDING'.
               88  ORDER-STAT-COMPLETED              VALUE 'COMPLETED'.
               88  ORDER-STAT-CANCELED                VALUE 'CANCELED'.
           05  ORDER-TOTAL-AMOUNT       PIC S9(17)V9(0) COMP-3.
           05  ORDER-CANCELED-AT        PIC X(26)      VALUE SPACES.
           05  FILLER                   PIC X(19)      VALUE SPACES.
