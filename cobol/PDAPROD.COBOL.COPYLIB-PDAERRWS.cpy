      *****************************************************************
      * PRODUCT DEMONSTRATION APPLICATION (PDA)                       *
      *                                                               *
      * ERROR WORK AREA DEFINITIONS FOR: BATCH FILE I-O               *
      *                                                               *
      * 2009 -- SHOP CONVERTED OFF CICS/IMS-DLI/DB2/MQSERIES ONTO     *
      * PLAIN SEQUENTIAL/RELATIVE FILE PROCESSING PER OPS SYSTEMS     *
      * DIRECTIVE OSD-0071.  THE OLD PER-SUBSYSTEM ERROR BLOCKS ARE   *
      * GONE -- ONE FILE-STATUS BLOCK NOW COVERS EVERY FILE IN THE    *
      * LOOPERS BATCH CORE.                                           *
      *                                                               *
      * 2017 -- WPRE-REASON-CODE RECAST FROM SPELLED-OUT REJECT TEXT  *
      * TO THE SHOP'S OWN 00/04/08 RETURN CODE SCHEME (SAME ONE       *
      * PDAS02 AND PDAB40 ALREADY CARRY), RQ 1339.                    *
      *****************************************************************
      
       77  WS-PDA-ERROR-LENGTH        PIC S9(04)      COMP  VALUE +800.
      
      
       01  WS-PDA-ERROR-GENERAL.
      
           05  WS-PDA-ERROR-TYPE       PIC X(04)       VALUE SPACES.
               88  PDA-FILE-ERROR                      VALUE 'FILE'.
               88  PDA-RULE-ERROR                       VALUE 'RULE'.
      
      
      *****************************************************************
      *    PDA FORMATTED ERROR LINES                                  *
      *****************************************************************
      
       01  WS-PDA-ERROR-AREA.
           05  WPEA-ERROR-01           PIC X(80)       VALUE ALL '*'.
           05  WPEA-ERROR-02.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 FILLER               PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WPEA-ERROR-03.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 FILLER               PIC X(78)       VALUE
               '   LOOPERS BATCH CORE (PDA) ERROR                '.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WPEA-ERROR-04.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 FILLER               PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WPEA-ERROR-05           PIC X(80)       VALUE ALL '*'.
           05  WPEA-ERROR-06.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 FILLER               PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WPEA-ERROR-07.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 WPEA-ERROR-07-TEXT   PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WPEA-ERROR-08.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 WPEA-ERROR-08-TEXT   PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WPEA-ERROR-09.
               10 FILLER               PIC X(01)       VALUE '*'.
               10 FILLER               PIC X(78)       VALUE SPACES.
               10 FILLER               PIC X(01)       VALUE '*'.
           05  WPEA-ERROR-10           PIC X(80)       VALUE ALL '*'.
      
      
      *****************************************************************
      *    PDA BATCH FILE-STATUS ERROR LINES                          *
      *****************************************************************
      
       01  WS-PDA-FILE-ERROR-01.
           05  FILLER                  PIC X(01)       VALUE SPACES.
           05  FILLER                  PIC X(12)       VALUE
               'FILE ERROR: '.
           05  FILLER                  PIC X(10)       VALUE
               'PROGRAM = '.
           05  WPFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.
           05  FILLER                  PIC X(14)       VALUE
               ', FILE STAT = '.
           05  WPFE-FILE-STATUS        PIC X(02)       VALUE SPACES.
           05  FILLER                  PIC X(23)       VALUE SPACES.
      *
       01  WS-PDA-FILE-ERROR-02.
           05  FILLER                  PIC X(01)       VALUE SPACES.
           05  FILLER                  PIC X(08)       VALUE
               'DDNAME='.
           05  WPFE-DDNAME             PIC X(08)       VALUE SPACES.
           05  FILLER                  PIC X(14)       VALUE
               ', PARAGRAPH = '.
           05  WPFE-PARAGRAPH          PIC X(08)       VALUE SPACES.
           05  FILLER                  PIC X(40)       VALUE SPACES.
      
      
      *****************************************************************
      *    PDA BUSINESS-RULE REJECT LINES                             *
      *****************************************************************
      
       01  WS-PDA-RULE-ERROR-01.
           05  FILLER                  PIC X(01)       VALUE SPACES.
           05  FILLER                  PIC X(13)       VALUE
               'RULE REJECT: '.
           05  WPRE-REASON-CODE        PIC X(02)       VALUE '00'.
               88  WPRE-RC-BAD-REQUEST                  VALUE '04'.
               88  WPRE-RC-NOT-FOUND                    VALUE '08'.
           05  FILLER                  PIC X(12)       VALUE SPACES.
           05  WPRE-REASON-TEXT        PIC X(52)       VALUE SPACES.
