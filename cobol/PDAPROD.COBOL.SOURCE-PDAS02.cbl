       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. PDAS02.                                              00020000
       AUTHOR. PAUL BARON.                                              00030000
       INSTALLATION. COMPUWARE CORPORATION.                             00040000
       DATE-WRITTEN. 11/10/88.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070000
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080000
           SHOP WITHOUT CONTRACTS REVIEW.                               00090000
      *                                                                 00100000
      ***************************************************************** 00110000
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120000
      *                       COMPUWARE CORPORATION                   * 00130000
      *                                                               * 00140000
      * PROGRAM :   PDAS02                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   PROGRAM PDAS02 IS A CALLED SUBROUTINE THAT POSTS  * 00170000
      *             CHARGE, USE AND REFUND OPERATIONS AGAINST THE     * 00180000
      *             CUSTOMER'S POINT BALANCE.  IT IS THE ONLY PLACE   * 00190000
      *             IN THE LOOPERS BATCH CORE THAT UPDATES THE POINT  * 00200000
      *             MASTER OR WRITES THE POINT HISTORY FILE, SO EVERY * 00210000
      *             CALLER'S POSTINGS ARE SERIALIZED THROUGH ONE      * 00220000
      *             PROGRAM.  A USE OPERATION IS REJECTED IF THE      * 00230000
      *             BALANCE IS INSUFFICIENT.                          * 00240000
      *                                                               * 00250000
      * FILES   :   POINT MASTER          -  RELATIVE      (I-O)     *  00260000
      *             POINT HISTORY FILE     -  SEQUENTIAL    (OUTPUT)  * 00270000
      *                                                               * 00280000
      * TRANSACTIONS GENERATED:                                       * 00290000
      *             NONE                                              * 00300000
      *                                                               * 00310000
      * PFKEYS  :   NONE                                              * 00320000
      *                                                               * 00330000
      ***************************************************************** 00340000
      *             PROGRAM CHANGE LOG                                * 00350000
      *             -------------------                               * 00360000
      *                                                               * 00370000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00380000
      *  --------   --------------------  --------------------------  * 00390000
      *  11/10/88   PAUL BARON            ORIGINAL PROGRAM -- DATE    * 00400000
      *                                   AGING CALCULATOR FOR ORDER  * 00410000
      *                                   REPORTING.                  * 00420000
      *  07/02/92   PAUL BARON            ADDED MONTH-TO-DATE AVERAGE * 00430000
      *                                   ORDER AMOUNT CALCULATION.   * 00440000
      *  09/27/98   D KOSINSKI             Y2K REMEDIATION -- JULIAN  * 00450000
      *                                   DATE WORK AREAS REVIEWED,   * 00460000
      *                                   NO WINDOWING REQUIRED, RQ   * 00470000
      *                                   9601.                       * 00480000
      *  07/09/09   M ANSARI               OPS SYSTEMS DIRECTIVE      * 00490000
      *                                   OSD-0071 -- RETIRED THE     * 00500000
      *                                   DATE AGING LOGIC. REWRITTEN * 00510000
      *                                   AS THE LOOPERS POINT LEDGER * 00520000
      *                                   POSTING SUBROUTINE.  NOW    * 00530000
      *                                   OWNS VRELPNT AND PTHISTO    * 00540000
      *                                   I-O FOR EVERY CALLER, RQ    * 00550000
      *                                   0981.                       * 00560000
      *  11/14/11   M ANSARI               ADDED INSUFFICIENT-BALANCE * 00570000
      *                                   RETURN CODE FOR USE         * 00580000
      *                                   OPERATIONS, RQ 1148.        * 00590000
      *  03/22/14   M ANSARI              ADDED THE INIT OPERATION -- * 00600000
      *                                   ONE-TIME ZERO-BALANCE POINT * 00610000
      *                                  RECORD SETUP FOR A NEW USER, * 00620000
      *                                  REJECTED IF THE USER ALREADY * 00630000
      *                                  HAS A POINT RECORD, RQ 1204. * 00640000
      *  02/19/17   R OYELARAN           ADDED BAD-AMOUNT RETURN CODE * 00650000
      *                                 -- CHARGE/USE/REFUND MUST NOW * 00660000
      *                                   REJECT A ZERO OR NEGATIVE   * 00670000
      *                                  AMOUNT BEFORE THE BALANCE IS * 00680000
      *                                  TOUCHED, SAME AS PDAS01 DOES * 00690000
      *                                  FOR COUPON AMOUNTS, RQ 1339. * 00700000
      ***************************************************************** 00710000
           EJECT                                                        00720000
       ENVIRONMENT DIVISION.                                            00730000
                                                                        00740000
       INPUT-OUTPUT SECTION.                                            00750000
                                                                        00760000
       FILE-CONTROL.                                                    00770000
                                                                        00780000
           SELECT PTHIST-OUT           ASSIGN TO PTHISTO                00790000
                                       ORGANIZATION IS SEQUENTIAL       00800000
                                       FILE STATUS IS WS-PTHIST-STATUS. 00810000
                                                                        00820000
           SELECT POINT-MASTER         ASSIGN TO VRELPNT                00830000
                                       ORGANIZATION IS RELATIVE         00840000
                                       ACCESS IS DYNAMIC                00850000
                                       RELATIVE KEY IS WS-POINT-RKEY    00860000
                                       FILE STATUS IS WS-POINT-STATUS.  00870000
           EJECT                                                        00880000
       DATA DIVISION.                                                   00890000
                                                                        00900000
       FILE SECTION.                                                    00910000
                                                                        00920000
       FD  PTHIST-OUT                                                   00930000
           LABEL RECORDS ARE STANDARD                                   00940000
           RECORDING MODE IS F                                          00950000
           RECORD CONTAINS 325 CHARACTERS.                              00960000
                                                                        00970000
           COPY PDAPROD.COBOL.COPYLIB-VPTHIST.                          00980000
                                                                        00990000
           EJECT                                                        01000000
       FD  POINT-MASTER                                                 01010000
           RECORD CONTAINS 75 CHARACTERS.                               01020000
           COPY PDAPROD.COBOL.COPYLIB-VPOINT.                           01030000
                                                                        01040000
           EJECT                                                        01050000
       WORKING-STORAGE SECTION.                                         01060000
                                                                        01070000
      ***************************************************************** 01080000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01090000
      ***************************************************************** 01100000
       01  WS-HIST-ID-CTR-AREA.                                         01110000
           05  WS-HIST-ID-CTR          PIC S9(9) COMP-3 VALUE +0.       01120000
           05  WS-HIST-ID-CTR-X REDEFINES WS-HIST-ID-CTR                01130000
                                       PIC X(05).                       01140000
       01  WS-MAX-POINT-ID-AREA.                                        01150000
           05  WS-MAX-POINT-ID         PIC S9(9) COMP-3 VALUE +0.       01160000
           05  WS-MAX-POINT-ID-X REDEFINES WS-MAX-POINT-ID              01170000
                                       PIC X(05).                       01180000
                                                                        01190000
      ***************************************************************** 01200000
      *    SWITCHES                                                   * 01210000
      ***************************************************************** 01220000
                                                                        01230000
       01  WS-SWITCHES.                                                 01240000
           05  WS-FILES-OPEN-SW        PIC X     VALUE 'N'.             01250000
               88  PDAS02-FILES-ARE-OPEN          VALUE 'Y'.            01260000
               88  PDAS02-FILES-NOT-OPEN          VALUE 'N'.            01270000
           05  WS-POINT-EOF-SW         PIC X     VALUE 'N'.             01280000
               88  POINT-MASTER-AT-EOF            VALUE 'Y'.            01290000
           05  WS-POINT-FOUND-SW       PIC X     VALUE 'N'.             01300000
               88  POINT-RECORD-FOUND             VALUE 'Y'.            01310000
                                                                        01320000
      ***************************************************************** 01330000
      *    FILE STATUS / RELATIVE KEY FIELDS                          * 01340000
      ***************************************************************** 01350000
                                                                        01360000
       01  WS-FILE-STATUSES.                                            01370000
           05  WS-PTHIST-STATUS        PIC X(02) VALUE '00'.            01380000
           05  WS-POINT-STATUS         PIC X(02) VALUE '00'.            01390000
               88  POINT-AT-EOF                    VALUE '10'.          01400000
               88  POINT-NOT-ON-FILE                VALUE '23'.         01410000
           05  WS-POINT-RKEY           PIC S9(9) COMP-3 VALUE +0.       01420000
           05  FILLER REDEFINES WS-POINT-RKEY                           01430000
                                       PIC X(5).                        01440000
                                                                        01450000
      ***************************************************************** 01460000
      *    MISCELLANEOUS WORK FIELDS                                  * 01470000
      ***************************************************************** 01480000
                                                                        01490000
       01  WS-MISCELLANEOUS-FIELDS.                                     01500000
           05  WMF-TIMESTAMP           PIC X(26) VALUE SPACES.          01510000
                                                                        01520000
       01  WS-CURRENT-DATE-TIME.                                        01530000
           03  WS-CDT-DATE.                                             01540000
               05  WS-CDT-D-YEAR       PIC 9(4)  VALUE ZEROES.          01550000
               05  WS-CDT-D-MONTH      PIC 99    VALUE ZEROES.          01560000
               05  WS-CDT-D-DAY        PIC 99    VALUE ZEROES.          01570000
           03  WS-CDT-TIME.                                             01580000
               05  WS-CDT-T-HOURS      PIC 99    VALUE ZEROES.          01590000
               05  WS-CDT-T-MINUTES    PIC 99    VALUE ZEROES.          01600000
               05  WS-CDT-T-SECONDS    PIC 99    VALUE ZEROES.          01610000
               05  WS-CDT-T-HUNDRETHS  PIC 99    VALUE ZEROES.          01620000
           03  FILLER                  PIC X(05) VALUE SPACES.          01630000
                                                                        01640000
           COPY PDAPROD.COBOL.COPYLIB-PDAERRWS.                         01650000
                                                                        01660000
           COPY PDAPROD.COBOL.COPYLIB-PDAS02CY.                         01670000
                                                                        01680000
           EJECT                                                        01690000
      ***************************************************************** 01700000
      *    L I N K A G E     S E C T I O N                            * 01710000
      ***************************************************************** 01720000
                                                                        01730000
       LINKAGE SECTION.                                                 01740000
                                                                        01750000
       01  LS-PDAS02-PARMS             PIC X(237).                      01760000
                                                                        01770000
      ***************************************************************** 01780000
      *    P R O C E D U R E    D I V I S I O N                       * 01790000
      ***************************************************************** 01800000
                                                                        01810000
       PROCEDURE DIVISION USING LS-PDAS02-PARMS.                        01820000
                                                                        01830000
                                                                        01840000
       P00000-MAINLINE.                                                 01850000
                                                                        01860000
           IF PDAS02-FILES-NOT-OPEN                                     01870000
               OPEN I-O    POINT-MASTER                                 01880000
               OPEN EXTEND PTHIST-OUT                                   01890000
               SET PDAS02-FILES-ARE-OPEN TO TRUE                        01900000
           END-IF                                                       01910000
                                                                        01920000
           MOVE LS-PDAS02-PARMS        TO PDAS02-PARMS                  01930000
           MOVE FUNCTION CURRENT-DATE TO WMF-TIMESTAMP                  01940000
           SET PDAS02-RC-OK            TO TRUE                          01950000
                                                                        01960000
           IF PDAS02-OP-INIT                                            01970000
               PERFORM P07000-INIT-POINT THRU P07000-EXIT               01980000
               GO TO P00000-RETURN                                      01990000
           END-IF                                                       02000000
                                                                        02010000
           IF PDAS02-AMOUNT NOT > ZEROES                                02020000
               SET PDAS02-RC-BAD-AMOUNT TO TRUE                         02030000
               GO TO P00000-RETURN                                      02040000
           END-IF                                                       02050000
                                                                        02060000
           PERFORM P05000-FIND-POINT THRU P05000-EXIT                   02070000
                                                                        02080000
           IF NOT POINT-RECORD-FOUND                                    02090000
               SET PDAS02-RC-NOT-FOUND TO TRUE                          02100000
               GO TO P00000-RETURN                                      02110000
           END-IF                                                       02120000
                                                                        02130000
           IF PDAS02-OP-USE                                             02140000
               IF POINT-BALANCE < PDAS02-AMOUNT                         02150000
                   SET PDAS02-RC-INSUFFICIENT TO TRUE                   02160000
                   GO TO P00000-RETURN                                  02170000
               END-IF                                                   02180000
               SUBTRACT PDAS02-AMOUNT FROM POINT-BALANCE                02190000
           ELSE                                                         02200000
               ADD PDAS02-AMOUNT TO POINT-BALANCE                       02210000
           END-IF                                                       02220000
                                                                        02230000
           REWRITE POINT-RECORD                                         02240000
                                                                        02250000
           MOVE POINT-BALANCE          TO PDAS02-BALANCE-AFTER          02260000
                                                                        02270000
           PERFORM P10000-WRITE-HISTORY THRU P10000-EXIT.               02280000
                                                                        02290000
       P00000-RETURN.                                                   02300000
                                                                        02310000
           MOVE PDAS02-PARMS TO LS-PDAS02-PARMS.                        02320000
                                                                        02330000
       P00000-EXIT.                                                     02340000
           GOBACK.                                                      02350000
                                                                        02360000
      ***************************************************************** 02370000
      *    PARAGRAPH:  P05000-FIND-POINT                              * 02380000
      *    FUNCTION :  POINT-MASTER HAS NO ALTERNATE INDEX ON THE     * 02390000
      *                USER ID, SO THE RELATIVE FILE IS BROWSED FROM  * 02400000
      *                THE FIRST SLOT FORWARD UNTIL THE POINT RECORD  * 02410000
      *                OWNED BY PDAS02-USER-ID TURNS UP.  THE FILE IS * 02420000
      *                SMALL ENOUGH (ONE RECORD PER REGISTERED USER)  * 02430000
      *                THAT THE SCAN IS CHEAP.  RQ 0981.              * 02440000
      ***************************************************************** 02450000
                                                                        02460000
       P05000-FIND-POINT.                                               02470000
                                                                        02480000
           SET WS-POINT-FOUND-SW TO 'N'                                 02490000
           SET WS-POINT-EOF-SW   TO 'N'                                 02500000
           MOVE +1 TO WS-POINT-RKEY                                     02510000
                                                                        02520000
           START POINT-MASTER KEY IS NOT LESS THAN WS-POINT-RKEY        02530000
               INVALID KEY                                              02540000
                   SET POINT-MASTER-AT-EOF TO TRUE                      02550000
           END-START.                                                   02560000
                                                                        02570000
       P05000-SCAN-LOOP.                                                02580000
                                                                        02590000
           IF POINT-MASTER-AT-EOF                                       02600000
               GO TO P05000-EXIT                                        02610000
           END-IF                                                       02620000
                                                                        02630000
           READ POINT-MASTER NEXT RECORD                                02640000
               AT END                                                   02650000
                   SET POINT-MASTER-AT-EOF TO TRUE                      02660000
                   GO TO P05000-EXIT                                    02670000
           END-READ                                                     02680000
                                                                        02690000
           IF POINT-USER-ID = PDAS02-USER-ID                            02700000
               SET POINT-RECORD-FOUND TO TRUE                           02710000
               GO TO P05000-EXIT                                        02720000
           END-IF                                                       02730000
                                                                        02740000
           GO TO P05000-SCAN-LOOP.                                      02750000
                                                                        02760000
       P05000-EXIT.                                                     02770000
           EXIT.                                                        02780000
                                                                        02790000
                                                                        02800000
      ***************************************************************** 02810000
      *    PARAGRAPH:  P10000-WRITE-HISTORY                           * 02820000
      *    FUNCTION :  APPENDS ONE ENTRY TO THE POINT HISTORY FILE    * 02830000
      *                RECORDING THE BALANCE AFTER THE POSTING.       * 02840000
      ***************************************************************** 02850000
                                                                        02860000
       P10000-WRITE-HISTORY.                                            02870000
                                                                        02880000
           ADD 1 TO WS-HIST-ID-CTR                                      02890000
           MOVE WS-HIST-ID-CTR         TO HIST-ID                       02900000
           MOVE PDAS02-USER-ID         TO HIST-USER-ID                  02910000
                                                                        02920000
           IF PDAS02-OP-CHARGE                                          02930000
               SET HIST-TYPE-CHARGE TO TRUE                             02940000
           ELSE                                                         02950000
               IF PDAS02-OP-USE                                         02960000
                   SET HIST-TYPE-USE TO TRUE                            02970000
               ELSE                                                     02980000
                   SET HIST-TYPE-REFUND TO TRUE                         02990000
               END-IF                                                   03000000
           END-IF                                                       03010000
                                                                        03020000
           MOVE PDAS02-AMOUNT          TO HIST-AMOUNT                   03030000
           MOVE PDAS02-BALANCE-AFTER   TO HIST-BALANCE-AFTER            03040000
           MOVE PDAS02-DESCRIPTION     TO HIST-DESC                     03050000
           MOVE WMF-TIMESTAMP          TO HIST-CREATED-AT               03060000
                                                                        03070000
           WRITE POINT-HISTORY-RECORD.                                  03080000
                                                                        03090000
       P10000-EXIT.                                                     03100000
           EXIT.                                                        03110000
                                                                        03120000
      ***************************************************************** 03130000
      *    PARAGRAPH:  P07000-INIT-POINT                              * 03140000
      *    FUNCTION :  ONE-TIME SETUP -- CREATES A ZERO-BALANCE POINT * 03150000
      *               RECORD FOR A USER ID THAT DOES NOT ALREADY HAVE * 03160000
      *                ONE.  REJECTED WITH RC-ALREADY-EXISTS IF THE   * 03170000
      *                USER IS ALREADY ON FILE.  RQ 1204.             * 03180000
      ***************************************************************** 03190000
                                                                        03200000
       P07000-INIT-POINT.                                               03210000
                                                                        03220000
           PERFORM P05000-FIND-POINT THRU P05000-EXIT                   03230000
                                                                        03240000
           IF POINT-RECORD-FOUND                                        03250000
               SET PDAS02-RC-ALREADY-EXISTS TO TRUE                     03260000
               GO TO P07000-EXIT                                        03270000
           END-IF                                                       03280000
                                                                        03290000
           PERFORM P07100-FIND-MAX-ID THRU P07100-EXIT                  03300000
                                                                        03310000
           ADD 1 TO WS-MAX-POINT-ID                                     03320000
           MOVE WS-MAX-POINT-ID        TO POINT-ID                      03330000
           MOVE PDAS02-USER-ID         TO POINT-USER-ID                 03340000
           MOVE ZEROES                 TO POINT-BALANCE                 03350000
           MOVE WS-MAX-POINT-ID        TO WS-POINT-RKEY                 03360000
                                                                        03370000
           WRITE POINT-RECORD                                           03380000
               INVALID KEY                                              03390000
                   SET PDAS02-RC-NOT-FOUND TO TRUE                      03400000
           END-WRITE                                                    03410000
                                                                        03420000
           MOVE POINT-BALANCE          TO PDAS02-BALANCE-AFTER.         03430000
                                                                        03440000
       P07000-EXIT.                                                     03450000
           EXIT.                                                        03460000
                                                                        03470000
      ***************************************************************** 03480000
      *    PARAGRAPH:  P07100-FIND-MAX-ID                             * 03490000
      *    FUNCTION :  POINT-MASTER HAS NO "NEXT KEY" COUNTER, SO THE * 03500000
      *                HIGHEST POINT-ID ON FILE IS FOUND BY BROWSING  * 03510000
      *                THE WHOLE RELATIVE FILE FORWARD FROM SLOT ONE. * 03520000
      *               THE CALLER ADDS 1 TO GET THE NEW RECORD'S SLOT. * 03530000
      ***************************************************************** 03540000
                                                                        03550000
       P07100-FIND-MAX-ID.                                              03560000
                                                                        03570000
           MOVE ZEROES                 TO WS-MAX-POINT-ID               03580000
           SET WS-POINT-EOF-SW TO 'N'                                   03590000
           MOVE +1 TO WS-POINT-RKEY                                     03600000
                                                                        03610000
           START POINT-MASTER KEY IS NOT LESS THAN WS-POINT-RKEY        03620000
               INVALID KEY                                              03630000
                   SET POINT-MASTER-AT-EOF TO TRUE                      03640000
           END-START.                                                   03650000
                                                                        03660000
       P07110-SCAN-MAX.                                                 03670000
                                                                        03680000
           IF POINT-MASTER-AT-EOF                                       03690000
               GO TO P07100-EXIT                                        03700000
           END-IF                                                       03710000
                                                                        03720000
           READ POINT-MASTER NEXT RECORD                                03730000
               AT END                                                   03740000
                   SET POINT-MASTER-AT-EOF TO TRUE                      03750000
                   GO TO P07100-EXIT                                    03760000
           END-READ                                                     03770000
                                                                        03780000
           IF POINT-ID > WS-MAX-POINT-ID                                03790000
               MOVE POINT-ID            TO WS-MAX-POINT-ID              03800000
           END-IF                                                       03810000
                                                                        03820000
           GO TO P07110-SCAN-MAX.                                       03830000
                                                                        03840000
       P07100-EXIT.                                                     03850000
           EXIT.                                                        03860000
