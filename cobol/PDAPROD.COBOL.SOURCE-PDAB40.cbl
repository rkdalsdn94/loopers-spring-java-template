       IDENTIFICATION DIVISION.                                         00010005
       PROGRAM-ID. PDAB40.                                              00020005
       AUTHOR. M ANSARI.                                                00030005
       INSTALLATION. COMPUWARE CORPORATION.                             00040005
       DATE-WRITTEN. 07/09/09.                                          00050005
       DATE-COMPILED.                                                   00060005
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070005
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080005
           SHOP WITHOUT CONTRACTS REVIEW.                               00090005
      *                                                                 00100005
      ***************************************************************** 00110005
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120005
      *                       COMPUWARE CORPORATION                   * 00130005
      *                                                               * 00140005
      * PROGRAM :   PDAB40                                            * 00150005
      *                                                               * 00160005
      * FUNCTION:   PROGRAM PDAB40 IS A BATCH PROGRAM THAT DRIVES     * 00170005
      *             COUPON CREATION, ISSUANCE AND REDEMPTION FOR THE  * 00180005
      *             LOOPERS COUPON CATALOG.  A CREATE REQUEST REJECTS * 00190005
      *             A BLANK NAME OR A DISCOUNT VALUE NOT GREATER THAN * 00200005
      *             ZERO (RC 04), ALSO > 100 FOR A PERCENTAGE COUPON, * 00210005
      *             ELSE ASSIGNS THE NEXT COUPON-ID AND WRITES A NEW  * 00220005
      *             COUPON MASTER RECORD.  AN ISSUE REQUEST LOOKS UP  * 00230005
      *             THE COUPON MASTER BY COUPON ID AND WRITES A NEW,  * 00240005
      *             UNUSED USER COUPON RECORD FOR THE REQUESTING      * 00250005
      *             USER.  A REDEEM REQUEST READS THE USER COUPON     * 00260005
      *             RECORD UNDER AN EXCLUSIVE LOCK ON THE FILE SO TWO * 00270005
      *             CONCURRENT REDEMPTIONS OF THE SAME COUPON CANNOT  * 00280005
      *             DOUBLE-SPEND IT, REJECTS AN ALREADY-USED COUPON,  * 00290005
      *             ELSE MARKS IT USED AND STAMPS THE USED-AT TIME.   * 00300005
      *                                                               * 00310005
      * FILES   :   COUPON REQUEST FILE      -  SEQUENTIAL   (READ)   * 00320005
      *             COUPON MASTER            -  RELATIVE     (I-O)    * 00330005
      *             USER COUPON MASTER       -  RELATIVE     (I-O)    * 00340005
      *             COUPON MAINTENANCE REGISTER - PRINT      (OUTPUT) * 00350005
      *                                                               * 00360005
      * TRANSACTIONS GENERATED: N/A                                   * 00370005
      *                                                               * 00380005
      * PFKEYS  :   N/A                                               * 00390005
      *                                                               * 00400005
      ***************************************************************** 00410005
      *             PROGRAM CHANGE LOG                                * 00420005
      *             -------------------                               * 00430005
      *                                                               * 00440005
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00450005
      *  --------   --------------------  --------------------------  * 00460005
      *  07/09/09   M ANSARI               ORIGINAL PROGRAM -- OPS    * 00470005
      *                                   SYSTEMS DIRECTIVE OSD-0071, * 00480005
      *                                   COUPON ISSUE/REDEEM DRIVER  * 00490005
      *                                   FOR THE LOOPERS COUPON      * 00500005
      *                                   CATALOG, RQ 0981.           * 00510005
      *  05/30/12   R T MORELAND          ADDED EXCLUSIVE LOCK MODE   * 00520005
      *                                   ON THE USER COUPON MASTER   * 00530005
      *                                   SO A REDEEM CANNOT RACE     * 00540005
      *                                   ANOTHER REDEEM OF THE SAME  * 00550005
      *                                   COUPON, RQ 1171.            * 00560005
      *  08/09/26   R OYELARAN             ADDED A CREATE OPERATION   * 00570005
      *                                   TO THE REQUEST FILE -- THE  * 00580005
      *                                   COUPON MASTER WAS OPENED    * 00590005
      *                                   INPUT-ONLY AND NO PARAGRAPH * 00600005
      *                                 EVER VALIDATED OR WROTE A NEW * 00610005
      *                                 COUPON, SO CATALOG UPKEEP WAS * 00620005
      *                                   STILL BEING DONE BY HAND.   * 00630005
      *                                   CREATE NOW VALIDATES THE    * 00640005
      *                                   DISCOUNT VALUE THE SAME WAY * 00650005
      *                                   PDAB70 VALIDATES A NEW      * 00660005
      *                                   PRODUCT'S PRICE, RQ 1415.   * 00670005
      ***************************************************************** 00680005
           EJECT                                                        00690005
       ENVIRONMENT DIVISION.                                            00700005
                                                                        00710005
       CONFIGURATION SECTION.                                           00720005
                                                                        00730005
       SPECIAL-NAMES.                                                   00740005
           C01 IS TOP-OF-FORM                                           00750005
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00760005
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     00770005
                                                                        00780005
       INPUT-OUTPUT SECTION.                                            00790005
                                                                        00800005
       FILE-CONTROL.                                                    00810005
                                                                        00820005
           SELECT CPNRPT-OUT           ASSIGN TO CPNRPTO.               00830005
                                                                        00840005
           SELECT CPNREQ-IN            ASSIGN TO CPNREQI                00850005
                                       ORGANIZATION IS SEQUENTIAL       00860005
                                       FILE STATUS IS WS-CPNREQ-STATUS. 00870005
                                                                        00880005
           SELECT COUPON-MASTER        ASSIGN TO VRELCPN                00890005
                                       ORGANIZATION IS RELATIVE         00900005
                                       ACCESS IS DYNAMIC                00910005
                                       RELATIVE KEY IS WS-COUPON-RKEY   00920005
                                       FILE STATUS IS WS-COUPON-STATUS. 00930005
                                                                        00940005
           SELECT USER-COUPON-MASTER   ASSIGN TO VRELUCPN               00950005
                                       ORGANIZATION IS RELATIVE         00960005
                                       ACCESS IS DYNAMIC                00970005
                                       LOCK MODE IS EXCLUSIVE           00980005
                                       RELATIVE KEY IS WS-USRCPN-RKEY   00990005
                                       FILE STATUS IS WS-USRCPN-STATUS. 01000005
                                                                        01010005
           EJECT                                                        01020005
       DATA DIVISION.                                                   01030005
                                                                        01040005
       FILE SECTION.                                                    01050005
                                                                        01060005
       FD  CPNRPT-OUT                                                   01070005
           LABEL RECORDS ARE STANDARD                                   01080005
           RECORDING MODE IS F                                          01090005
           RECORD CONTAINS 133 CHARACTERS.                              01100005
                                                                        01110005
       01  CPNRPT-OUT-REC              PIC X(133).                      01120005
                                                                        01130005
           EJECT                                                        01140005
       FD  CPNREQ-IN                                                    01150005
           LABEL RECORDS ARE STANDARD                                   01160005
           RECORDING MODE IS F                                          01170005
           RECORD CONTAINS 100 CHARACTERS.                              01180005
                                                                        01190005
       01  CPNREQ-IN-REC.                                               01200005
           05  CPNQ-OPERATION          PIC X(06).                       01210005
               88  CPNQ-OP-ISSUE                   VALUE 'ISSUE'.       01220005
               88  CPNQ-OP-REDEEM                  VALUE 'REDEEM'.      01230005
               88  CPNQ-OP-CREATE                   VALUE 'CREATE'.     01240005
           05  CPNQ-USER-ID            PIC X(10).                       01250005
           05  CPNQ-COUPON-ID          PIC 9(09).                       01260005
           05  CPNQ-USER-COUPON-ID     PIC 9(09).                       01270005
           05  CPNQ-COUPON-TYPE        PIC X(12).                       01280005
               88  CPNQ-TYPE-FIXED                VALUE 'FIXED_AMOUNT'. 01290005
               88  CPNQ-TYPE-PERCENT                VALUE 'PERCENTAGE'. 01300005
           05  CPNQ-COUPON-NAME        PIC X(40).                       01310005
           05  CPNQ-DISCOUNT-VALUE     PIC 9(09).                       01320005
           05  FILLER                  PIC X(05).                       01330005
                                                                        01340005
           EJECT                                                        01350005
       FD  COUPON-MASTER                                                01360005
           RECORD CONTAINS 654 CHARACTERS.                              01370005
           COPY PDAPROD.COBOL.COPYLIB-VCOUPON.                          01380005
                                                                        01390005
           EJECT                                                        01400005
       FD  USER-COUPON-MASTER                                           01410005
           RECORD CONTAINS 75 CHARACTERS.                               01420005
           COPY PDAPROD.COBOL.COPYLIB-VUSRCPN.                          01430005
                                                                        01440005
           EJECT                                                        01450005
       WORKING-STORAGE SECTION.                                         01460005
                                                                        01470005
      ***************************************************************** 01480005
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01490005
      ***************************************************************** 01500005
       01  WS-MAX-USRCPN-ID-AREA.                                       01510005
           05  WS-MAX-USRCPN-ID        PIC S9(9) COMP-3 VALUE +0.       01520005
           05  WS-MAX-USRCPN-ID-X REDEFINES WS-MAX-USRCPN-ID            01530005
                                       PIC X(05).                       01540005
       01  WS-MAX-COUPON-ID-AREA.                                       01550005
           05  WS-MAX-COUPON-ID        PIC S9(9) COMP-3 VALUE +0.       01560005
           05  WS-MAX-COUPON-ID-X REDEFINES WS-MAX-COUPON-ID            01570005
                                       PIC X(05).                       01580005
       77  WS-REQUESTS-READ            PIC S9(7) COMP-3 VALUE +0.       01590005
                                                                        01600005
      ***************************************************************** 01610005
      *    SWITCHES                                                   * 01620005
      ***************************************************************** 01630005
                                                                        01640005
       01  WS-SWITCHES.                                                 01650005
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             01660005
               88  END-OF-PROCESS                VALUE 'Y'.             01670005
           05  WS-USRCPN-EOF-SW        PIC X     VALUE 'N'.             01680005
               88  USRCPN-MASTER-AT-EOF           VALUE 'Y'.            01690005
           05  WS-COUPON-EOF-SW        PIC X     VALUE 'N'.             01700005
               88  COUPON-MASTER-AT-EOF           VALUE 'Y'.            01710005
           05  WS-REQUEST-RC-SW        PIC X(02) VALUE '00'.            01720005
               88  REQUEST-RC-OK                  VALUE '00'.           01730005
               88  REQUEST-RC-BAD-REQUEST          VALUE '04'.          01740005
               88  REQUEST-RC-NOT-FOUND           VALUE '08'.           01750005
               88  REQUEST-RC-ALREADY-USED        VALUE '12'.           01760005
                                                                        01770005
      ***************************************************************** 01780005
      *    FILE STATUS AND RELATIVE KEY FIELDS                        * 01790005
      ***************************************************************** 01800005
                                                                        01810005
       01  WS-FILE-STATUSES.                                            01820005
           05  WS-CPNREQ-STATUS        PIC X(02) VALUE '00'.            01830005
           05  WS-COUPON-STATUS        PIC X(02) VALUE '00'.            01840005
               88  COUPON-NOT-ON-FILE               VALUE '23'.         01850005
           05  WS-USRCPN-STATUS        PIC X(02) VALUE '00'.            01860005
               88  USRCPN-NOT-ON-FILE                VALUE '23'.        01870005
                                                                        01880005
       01  WS-RELATIVE-KEYS.                                            01890005
           05  WS-COUPON-RKEY          PIC S9(9) COMP-3 VALUE +0.       01900005
           05  WS-COUPON-RKEY-X REDEFINES WS-COUPON-RKEY                01910005
                                       PIC X(05).                       01920005
           05  WS-USRCPN-RKEY          PIC S9(9) COMP-3 VALUE +0.       01930005
           05  WS-USRCPN-RKEY-X REDEFINES WS-USRCPN-RKEY                01940005
                                       PIC X(05).                       01950005
                                                                        01960005
      ***************************************************************** 01970005
      *    MISCELLANEOUS WORK FIELDS                                  * 01980005
      ***************************************************************** 01990005
                                                                        02000005
       01  WS-MISCELLANEOUS-FIELDS.                                     02010005
           05  WMF-TIMESTAMP           PIC X(26) VALUE SPACES.          02020005
                                                                        02030005
           COPY PDAPROD.COBOL.COPYLIB-PDAERRWS.                         02040005
                                                                        02050005
           EJECT                                                        02060005
      ***************************************************************** 02070005
      *    P R O C E D U R E    D I V I S I O N                       * 02080005
      ***************************************************************** 02090005
                                                                        02100005
       PROCEDURE DIVISION.                                              02110005
                                                                        02120005
      ***************************************************************** 02130005
      *    PARAGRAPH:  P00000-MAINLINE                                * 02140005
      ***************************************************************** 02150005
                                                                        02160005
       P00000-MAINLINE.                                                 02170005
                                                                        02180005
           MOVE FUNCTION CURRENT-DATE TO WMF-TIMESTAMP                  02190005
                                                                        02200005
           OPEN INPUT  CPNREQ-IN                                        02210005
           OPEN OUTPUT CPNRPT-OUT                                       02220005
           OPEN I-O    COUPON-MASTER                                    02230005
           OPEN I-O    USER-COUPON-MASTER                               02240005
                                                                        02250005
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT                 02260005
                                                                        02270005
           PERFORM P20000-PROCESS-REQUEST THRU P20000-EXIT              02280005
               UNTIL END-OF-PROCESS                                     02290005
                                                                        02300005
           CLOSE CPNREQ-IN                                              02310005
                 CPNRPT-OUT                                             02320005
                 COUPON-MASTER                                          02330005
                 USER-COUPON-MASTER                                     02340005
                                                                        02350005
           STOP RUN.                                                    02360005
                                                                        02370005
       P00000-EXIT.                                                     02380005
           EXIT.                                                        02390005
                                                                        02400005
      ***************************************************************** 02410005
      *    PARAGRAPH:  P10000-READ-REQUEST                            * 02420005
      *    FUNCTION :  READS ONE COUPON ISSUE/REDEEM REQUEST.         * 02430005
      *    CALLED BY:  P00000-MAINLINE, P20000-PROCESS-REQUEST        * 02440005
      ***************************************************************** 02450005
                                                                        02460005
       P10000-READ-REQUEST.                                             02470005
                                                                        02480005
           READ CPNREQ-IN                                               02490005
               AT END                                                   02500005
                   SET END-OF-PROCESS TO TRUE                           02510005
                   GO TO P10000-EXIT                                    02520005
           END-READ                                                     02530005
                                                                        02540005
           ADD 1 TO WS-REQUESTS-READ.                                   02550005
                                                                        02560005
       P10000-EXIT.                                                     02570005
           EXIT.                                                        02580005
                                                                        02590005
      ***************************************************************** 02600005
      *    PARAGRAPH:  P20000-PROCESS-REQUEST                         * 02610005
      *    FUNCTION :  DISPATCHES THE CURRENT REQUEST TO THE CREATE,  * 02620005
      *                ISSUE OR REDEEM PARAGRAPH, PRINTS THE RESULT,  * 02630005
      *                AND READS THE NEXT REQUEST.                    * 02640005
      *    CALLED BY:  P00000-MAINLINE                                * 02650005
      ***************************************************************** 02660005
                                                                        02670005
       P20000-PROCESS-REQUEST.                                          02680005
                                                                        02690005
           SET REQUEST-RC-OK TO TRUE                                    02700005
                                                                        02710005
           IF CPNQ-OP-CREATE                                            02720005
               PERFORM P26000-CREATE-COUPON THRU P26000-EXIT            02730005
           ELSE                                                         02740005
               IF CPNQ-OP-ISSUE                                         02750005
                   PERFORM P25000-ISSUE-COUPON THRU P25000-EXIT         02760005
               ELSE                                                     02770005
                   PERFORM P30000-REDEEM       THRU P30000-EXIT         02780005
               END-IF                                                   02790005
           END-IF                                                       02800005
                                                                        02810005
           PERFORM P40000-PRINT-RESULT THRU P40000-EXIT                 02820005
                                                                        02830005
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT.                02840005
                                                                        02850005
       P20000-EXIT.                                                     02860005
           EXIT.                                                        02870005
                                                                        02880005
      ***************************************************************** 02890005
      *    PARAGRAPH:  P25000-ISSUE-COUPON                            * 02900005
      *    FUNCTION :  READS THE COUPON MASTER BY COUPON ID (REJECTED * 02910005
      *               NOT-FOUND IF ABSENT), THEN WRITES A NEW, UNUSED * 02920005
      *                USER COUPON RECORD AT THE NEXT FREE SLOT.      * 02930005
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 02940005
      ***************************************************************** 02950005
                                                                        02960005
       P25000-ISSUE-COUPON.                                             02970005
                                                                        02980005
           MOVE CPNQ-COUPON-ID         TO WS-COUPON-RKEY                02990005
                                                                        03000005
           READ COUPON-MASTER                                           03010005
               INVALID KEY                                              03020005
                   SET REQUEST-RC-NOT-FOUND TO TRUE                     03030005
                   GO TO P25000-EXIT                                    03040005
           END-READ                                                     03050005
                                                                        03060005
           PERFORM P25100-FIND-MAX-USRCPN THRU P25100-EXIT              03070005
                                                                        03080005
           ADD 1 TO WS-MAX-USRCPN-ID                                    03090005
           MOVE WS-MAX-USRCPN-ID       TO WS-USRCPN-RKEY                03100005
                                          USER-COUPON-ID                03110005
           MOVE CPNQ-USER-ID           TO USER-COUPON-USER-ID           03120005
           MOVE CPNQ-COUPON-ID         TO USER-COUPON-COUPON-ID         03130005
           SET USER-COUPON-NOT-USED    TO TRUE                          03140005
           MOVE SPACES                 TO USER-COUPON-USED-AT           03150005
           MOVE +1                     TO USER-COUPON-VERSION           03160005
                                                                        03170005
           WRITE USER-COUPON-RECORD                                     03180005
               INVALID KEY                                              03190005
                   SET REQUEST-RC-NOT-FOUND TO TRUE                     03200005
           END-WRITE.                                                   03210005
                                                                        03220005
       P25000-EXIT.                                                     03230005
           EXIT.                                                        03240005
                                                                        03250005
      ***************************************************************** 03260005
      *    PARAGRAPH:  P25100-FIND-MAX-USRCPN                         * 03270005
      *    FUNCTION :  BROWSES THE WHOLE USER COUPON MASTER FORWARD   * 03280005
      *                FROM SLOT ONE TO FIND THE HIGHEST ID ON FILE,  * 03290005
      *                SINCE THE FILE HAS NO "NEXT KEY" COUNTER.      * 03300005
      *    CALLED BY:  P25000-ISSUE-COUPON                            * 03310005
      ***************************************************************** 03320005
                                                                        03330005
       P25100-FIND-MAX-USRCPN.                                          03340005
                                                                        03350005
           MOVE ZEROES                 TO WS-MAX-USRCPN-ID              03360005
           MOVE 'N'                    TO WS-USRCPN-EOF-SW              03370005
           MOVE +1                     TO WS-USRCPN-RKEY                03380005
                                                                        03390005
           START USER-COUPON-MASTER KEY IS NOT LESS THAN WS-USRCPN-RKEY 03400005
               INVALID KEY                                              03410005
                   SET USRCPN-MASTER-AT-EOF TO TRUE                     03420005
           END-START.                                                   03430005
                                                                        03440005
       P25110-SCAN-MAX.                                                 03450005
                                                                        03460005
           IF USRCPN-MASTER-AT-EOF                                      03470005
               GO TO P25100-EXIT                                        03480005
           END-IF                                                       03490005
                                                                        03500005
           READ USER-COUPON-MASTER NEXT RECORD                          03510005
               AT END                                                   03520005
                   SET USRCPN-MASTER-AT-EOF TO TRUE                     03530005
                   GO TO P25100-EXIT                                    03540005
           END-READ                                                     03550005
                                                                        03560005
           IF USER-COUPON-ID > WS-MAX-USRCPN-ID                         03570005
               MOVE USER-COUPON-ID     TO WS-MAX-USRCPN-ID              03580005
           END-IF                                                       03590005
                                                                        03600005
           GO TO P25110-SCAN-MAX.                                       03610005
                                                                        03620005
       P25100-EXIT.                                                     03630005
           EXIT.                                                        03640005
                                                                        03650005
      ***************************************************************** 03660005
      *    PARAGRAPH:  P26000-CREATE-COUPON                           * 03670005
      *    FUNCTION :  REJECTS A BLANK COUPON NAME OR A DISCOUNT      * 03680005
      *                VALUE NOT GREATER THAN ZERO (RC 04), ALSO A    * 03690005
      *                PERCENTAGE COUPON OVER 100 (RC 04), ELSE       * 03700005
      *                ASSIGNS THE NEXT COUPON-ID AND WRITES A NEW    * 03710005
      *                COUPON MASTER RECORD.                          * 03720005
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 03730005
      ***************************************************************** 03740005
                                                                        03750005
       P26000-CREATE-COUPON.                                            03760005
                                                                        03770005
           IF CPNQ-COUPON-NAME = SPACES                                 03780005
               SET REQUEST-RC-BAD-REQUEST TO TRUE                       03790005
               GO TO P26000-EXIT                                        03800005
           END-IF                                                       03810005
                                                                        03820005
           IF CPNQ-DISCOUNT-VALUE NOT > ZEROES                          03830005
               SET REQUEST-RC-BAD-REQUEST TO TRUE                       03840005
               GO TO P26000-EXIT                                        03850005
           END-IF                                                       03860005
                                                                        03870005
           IF CPNQ-TYPE-PERCENT                                         03880005
               IF CPNQ-DISCOUNT-VALUE > 100                             03890005
                   SET REQUEST-RC-BAD-REQUEST TO TRUE                   03900005
                   GO TO P26000-EXIT                                    03910005
               END-IF                                                   03920005
           END-IF                                                       03930005
                                                                        03940005
           PERFORM P26100-FIND-MAX-COUPON THRU P26100-EXIT              03950005
                                                                        03960005
           ADD 1 TO WS-MAX-COUPON-ID                                    03970005
           MOVE WS-MAX-COUPON-ID       TO COUPON-ID                     03980005
                                          WS-COUPON-RKEY                03990005
           MOVE CPNQ-COUPON-NAME       TO COUPON-NAME                   04000005
           MOVE CPNQ-COUPON-TYPE       TO COUPON-TYPE                   04010005
           MOVE CPNQ-DISCOUNT-VALUE    TO COUPON-DISCOUNT-VALUE         04020005
           MOVE SPACES                 TO COUPON-DESC                   04030005
                                                                        04040005
           WRITE COUPON-RECORD                                          04050005
               INVALID KEY                                              04060005
                   SET REQUEST-RC-BAD-REQUEST TO TRUE                   04070005
           END-WRITE.                                                   04080005
                                                                        04090005
       P26000-EXIT.                                                     04100005
           EXIT.                                                        04110005
                                                                        04120005
      ***************************************************************** 04130005
      *    PARAGRAPH:  P26100-FIND-MAX-COUPON                         * 04140005
      *    FUNCTION :  BROWSES THE WHOLE COUPON MASTER FORWARD FROM   * 04150005
      *                SLOT ONE TO FIND THE HIGHEST COUPON-ID ON      * 04160005
      *                FILE, SINCE THE FILE HAS NO "NEXT KEY"         * 04170005
      *                COUNTER -- SAME IDIOM AS P25100-FIND-MAX-      * 04180005
      *                USRCPN ABOVE.                                  * 04190005
      *    CALLED BY:  P26000-CREATE-COUPON                           * 04200005
      ***************************************************************** 04210005
                                                                        04220005
       P26100-FIND-MAX-COUPON.                                          04230005
                                                                        04240005
           MOVE ZEROES                 TO WS-MAX-COUPON-ID              04250005
           MOVE 'N'                    TO WS-COUPON-EOF-SW              04260005
           MOVE +1                     TO WS-COUPON-RKEY                04270005
                                                                        04280005
           START COUPON-MASTER KEY IS NOT LESS THAN WS-COUPON-RKEY      04290005
               INVALID KEY                                              04300005
                   SET COUPON-MASTER-AT-EOF TO TRUE                     04310005
           END-START.                                                   04320005
                                                                        04330005
       P26110-SCAN-MAX.                                                 04340005
                                                                        04350005
           IF COUPON-MASTER-AT-EOF                                      04360005
               GO TO P26100-EXIT                                        04370005
           END-IF                                                       04380005
                                                                        04390005
           READ COUPON-MASTER NEXT RECORD                               04400005
               AT END                                                   04410005
                   SET COUPON-MASTER-AT-EOF TO TRUE                     04420005
                   GO TO P26100-EXIT                                    04430005
           END-READ                                                     04440005
                                                                        04450005
           IF COUPON-ID > WS-MAX-COUPON-ID                              04460005
               MOVE COUPON-ID           TO WS-MAX-COUPON-ID             04470005
           END-IF                                                       04480005
                                                                        04490005
           GO TO P26110-SCAN-MAX.                                       04500005
                                                                        04510005
       P26100-EXIT.                                                     04520005
           EXIT.                                                        04530005
                                                                        04540005
      ***************************************************************** 04550005
      *    PARAGRAPH:  P30000-REDEEM                                  * 04560005
      *    FUNCTION :  READS THE USER COUPON RECORD BY ID -- THE      * 04570005
      *                FILE IS OPENED WITH LOCK MODE IS EXCLUSIVE SO  * 04580005
      *               NO OTHER TASK CAN BE MID-REDEMPTION OF THE SAME * 04590005
      *                RECORD AT THE SAME TIME.  REJECTS NOT-FOUND IF * 04600005
      *               ABSENT AND ALREADY-USED IF THE COUPON IS SPENT, * 04610005
      *               ELSE MARKS IT USED AND STAMPS THE USED-AT TIME. * 04620005
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 04630005
      ***************************************************************** 04640005
                                                                        04650005
       P30000-REDEEM.                                                   04660005
                                                                        04670005
           MOVE CPNQ-USER-COUPON-ID    TO WS-USRCPN-RKEY                04680005
                                                                        04690005
           READ USER-COUPON-MASTER                                      04700005
               INVALID KEY                                              04710005
                   SET REQUEST-RC-NOT-FOUND TO TRUE                     04720005
                   GO TO P30000-EXIT                                    04730005
           END-READ                                                     04740005
                                                                        04750005
           IF USER-COUPON-IS-USED                                       04760005
               SET REQUEST-RC-ALREADY-USED TO TRUE                      04770005
               GO TO P30000-EXIT                                        04780005
           END-IF                                                       04790005
                                                                        04800005
           SET USER-COUPON-IS-USED     TO TRUE                          04810005
           MOVE WMF-TIMESTAMP          TO USER-COUPON-USED-AT           04820005
           ADD 1 TO USER-COUPON-VERSION                                 04830005
                                                                        04840005
           REWRITE USER-COUPON-RECORD.                                  04850005
                                                                        04860005
       P30000-EXIT.                                                     04870005
           EXIT.                                                        04880005
                                                                        04890005
      ***************************************************************** 04900005
      *    PARAGRAPH:  P40000-PRINT-RESULT                            * 04910005
      *    FUNCTION :  PRINTS ONE LINE ON THE COUPON MAINTENANCE      * 04920005
      *                REGISTER SHOWING THE REQUEST AND ITS OUTCOME.  * 04930005
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 04940005
      ***************************************************************** 04950005
                                                                        04960005
       P40000-PRINT-RESULT.                                             04970005
                                                                        04980005
           MOVE SPACES                 TO CPNRPT-OUT-REC                04990005
         STRING CPNQ-OPERATION ' ' CPNQ-USER-ID ' RC ' WS-REQUEST-RC-SW 05000005
               DELIMITED BY SIZE INTO CPNRPT-OUT-REC                    05010005
           WRITE CPNRPT-OUT-REC.                                        05020005
                                                                        05030005
       P40000-EXIT.                                                     05040005
           EXIT.                                                        05050005
