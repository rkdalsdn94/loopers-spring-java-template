      *****************************************************************
      * BRAND RECORD  -- RELATIVE FILE                                *
      *****************************************************************
      *    REPLACES THE OLD AFFILIATE CUSTOMER VSAM KSDS LAYOUT.      *
      *    BRAND-ID IS THE RELATIVE-KEY SLOT FOR VRELBRND.            *
      *****************************************************************
       01  BRAND-RECORD.
           05  BRAND-KEY.
               10 BRAND-ID             PIC S9(9)      COMP-3.
               10 BRAND-ID-ALPHA REDEFINES BRAND-ID
                                        PIC X(5).
           05  BRAND-NAME               PIC X(100).
           05  BRAND-DESC               PIC X(500).
           05  FILLER                   PIC X(45)      VALUE SPACES.
