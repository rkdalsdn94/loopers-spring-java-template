      ***************************************************************** 00001000
      *    PDAS01 PARAMETER PASS AREA                                 * 00002000
      *    COUPON DISCOUNT-AMOUNT CALCULATION LINKAGE                 * 00003000
      ***************************************************************** 00004000
                                                                        00005000
       01  PDAS01-PARMS.                                                00006000
           03  PDAS01-COUPON-TYPE      PIC X(20)   VALUE SPACES.        00007000
               88  PDAS01-TYPE-FIXED              VALUE 'FIXED_AMOUNT'. 00008000
               88  PDAS01-TYPE-PERCENT              VALUE 'PERCENTAGE'. 00009000
           03  PDAS01-DISCOUNT-VALUE   PIC S9(17)V9(0)                  00010000
                                       VALUE ZEROES COMP-3.             00011000
           03  PDAS01-DV-X REDEFINES PDAS01-DISCOUNT-VALUE              00012000
                                       PIC X(09).                       00013000
           03  PDAS01-ORIGINAL-AMOUNT  PIC S9(17)V9(0)                  00014000
                                       VALUE ZEROES COMP-3.             00015000
           03  PDAS01-OA-X REDEFINES PDAS01-ORIGINAL-AMOUNT             00016000
                                       PIC X(09).                       00017000
           03  PDAS01-DISCOUNT-AMOUNT  PIC S9(17)V9(0)                  00018000
                                       VALUE ZEROES COMP-3.             00019000
           03  PDAS01-DA-X REDEFINES PDAS01-DISCOUNT-AMOUNT             00020000
                                       PIC X(09).                       00021000
           03  PDAS01-FINAL-AMOUNT     PIC S9(17)V9(0)                  00022000
                                       VALUE ZEROES COMP-3.             00023000
           03  PDAS01-RETURN-CODE      PIC 9(2)    VALUE ZEROES.        00024000
               88  PDAS01-RC-OK                    VALUE 00.            00025000
               88  PDAS01-RC-BAD-AMOUNT             VALUE 04.           00026000
