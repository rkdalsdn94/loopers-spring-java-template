       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. PDAB04.                                              00020000
       AUTHOR. R T MORELAND.                                            00030000
       INSTALLATION. COMPUWARE CORPORATION.                             00040000
       DATE-WRITTEN. 05/14/87.                                          00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070000
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080000
           SHOP WITHOUT CONTRACTS REVIEW.                               00090000
      *                                                                 00100000
      ***************************************************************** 00110000
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120000
      *                       COMPUWARE CORPORATION                   * 00130000
      *                                                               * 00140000
      * PROGRAM :   PDAB04                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   PROGRAM PDAB04 IS A BATCH PROGRAM THAT PLACES     * 00170000
      *             CUSTOMER ORDERS AGAINST THE LOOPERS PRODUCT       * 00180000
      *             CATALOG.  FOR EACH ORDER REQUEST IT LOOKS UP      * 00190000
      *             EVERY REQUESTED PRODUCT, REJECTS THE WHOLE ORDER  * 00200000
      *             IF ANY LINE IS UNKNOWN OR SHORT ON STOCK, THEN    * 00210000
      *             DEDUCTS STOCK, CREATES THE ORDER AND ITS LINE     * 00220000
      *             ITEMS, AND CHARGES THE CUSTOMER'S POINT BALANCE   * 00230000
      *             THROUGH PDAS02.                                   * 00240000
      *                                                               * 00250000
      * FILES   :   ORDER REQUEST FILE    -  SEQUENTIAL    (READ)     * 00260000
      *             PRODUCT MASTER         -  RELATIVE      (I-O)     * 00270000
      *             ORDER MASTER           -  RELATIVE      (I-O)     * 00280000
      *             ORDER ITEM MASTER      -  RELATIVE      (I-O)     * 00290000
      *             POINT MASTER           -  RELATIVE      (I-O)     * 00300000
      *             POINT HISTORY FILE     -  SEQUENTIAL    (OUTPUT)  * 00310000
      *             ORDER REGISTER         -  PRINT         (OUTPUT)  * 00320000
      *                                                               * 00330000
      ***************************************************************** 00340000
      *             PROGRAM CHANGE LOG                                * 00350000
      *             -------------------                               * 00360000
      *                                                               * 00370000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00380000
      *  --------   --------------------  --------------------------  * 00390000
      *  05/14/87   R T MORELAND          ORIGINAL PROGRAM -- ORDER   * 00400000
      *                                   PLACEMENT AGAINST VSAM      * 00410000
      *                                   PENDING ORDER FILE.         * 00420000
      *  11/02/89   R T MORELAND          ADDED INVENTORY SHORTAGE    * 00430000
      *                                   REJECT LOGIC.               * 00440000
      *  03/19/91   K WELLINGTON          CONVERTED ITEM LOOKUP TO    * 00450000
      *                                   DB2 ITEM TABLE.             * 00460000
      *  08/07/93   K WELLINGTON          ADDED ORDER REGISTER PRINT  * 00470000
      *                                   FILE, RQ 8893.              * 00480000
      *  02/22/95   P BARON                YEAR-END REQUEST -- ADDED  * 00490000
      *                                   CHARGE-POINT DEDUCTION ON   * 00500000
      *                                   ORDER PLACEMENT, RQ 9140.   * 00510000
      *  06/30/97   P BARON                ADDED ORDER-ITEM SNAPSHOT  * 00520000
      *                                   PRICE SO CATALOG REPRICING  * 00530000
      *                                   DOES NOT MOVE HISTORY, RQ   * 00540000
      *                                   9402.                       * 00550000
      *  09/14/98   D KOSINSKI             Y2K REMEDIATION -- ALL     * 00560000
      *                                   DATE-TIME STAMPS EXPANDED   * 00570000
      *                                   TO WS-CDT-D-YEAR (CCYY)     * 00580000
      *                                   FORMAT, RQ 9601.            * 00590000
      *  04/02/01   D KOSINSKI             REPLACED DB2 ITEM TABLE    * 00600000
      *                                   WITH VRELPROD RELATIVE      * 00610000
      *                                   PRODUCT MASTER, RQ 0117.    * 00620000
      *  01/18/05   M ANSARI               REMOVED VSAM PENDING ORDER * 00630000
      *                                   FILE -- ORDERS NOW GO       * 00640000
      *                                   DIRECTLY TO VRELORDR/       * 00650000
      *                                   VRELOITM, RQ 0452.          * 00660000
      *  07/09/09   M ANSARI               OPS SYSTEMS DIRECTIVE      * 00670000
      *                                   OSD-0071 -- DROPPED DB2,    * 00680000
      *                                   POINT DEDUCTION NOW CALLS   * 00690000
      *                                   PDAS02 FOR LEDGER POSTING,  * 00700000
      *                                   RQ 0981.                    * 00710000
      *  02/19/17   R OYELARAN             REPLACED THE STRING REASON * 00720000
      *                                CODES IN WPRE-REASON-CODE WITH * 00730000
      *                                THE SHOP'S OWN 00/04/08 RETURN * 00740000
      *                                   CODE SCHEME, SAME AS PDAS02 * 00750000
      *                                   AND PDAB40 ALREADY USE, RQ  * 00760000
      *                                   1339.                       * 00770000
      *  05/03/18   R OYELARAN             ADDED A MINIMUM-QUANTITY   * 00780000
      *                                   CHECK TO P25000-PRICE-ONE-  * 00790000
      *                                   LINE -- A REQUEST LINE WITH * 00800000
      *                                   A ZERO QUANTITY IS NOW      * 00810000
      *                                   REJECTED (RC 04) INSTEAD OF * 00820000
      *                                   PRICING A ZERO-AMOUNT ORDER * 00830000
      *                                   ITEM, RQ 1402.              * 00840000
      *  08/09/26   R OYELARAN             ORDER-ID/ORDER-ITEM-ID     * 00850000
      *                                   WERE COUNTED UP FROM A      * 00860000
      *                                   WORK-AREA FIELD THAT RESET  * 00870000
      *                                   TO ZERO ON EVERY RUN -- THE * 00880000
      *                                   SECOND RUN OF A DAY RE-USED * 00890000
      *                                   RELATIVE SLOTS ALREADY ON   * 00900000
      *                                   FILE.  ADDED P07000/P07100  * 00910000
      *                                   TO BROWSE BOTH MASTERS FOR  * 00920000
      *                                   THEIR HIGHEST KEY BEFORE    * 00930000
      *                                   THE ORDER LOOP STARTS, SAME * 00940000
      *                                   AS PDAB70 ALREADY DOES FOR  * 00950000
      *                                   PRODUCT-ID.  ORDITEM-MASTER * 00960000
      *                                   NOW OPENS I-O INSTEAD OF    * 00970000
      *                                   OUTPUT SO A RERUN NO LONGER * 00980000
      *                                   TRUNCATES IT, RQ 1430.      * 00990000
      ***************************************************************** 01000000
           EJECT                                                        01010000
       ENVIRONMENT DIVISION.                                            01020000
                                                                        01030000
       CONFIGURATION SECTION.                                           01040000
                                                                        01050000
       SPECIAL-NAMES.                                                   01060000
           C01 IS TOP-OF-FORM                                           01070000
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      01080000
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     01090000
                                                                        01100000
       INPUT-OUTPUT SECTION.                                            01110000
                                                                        01120000
       FILE-CONTROL.                                                    01130000
                                                                        01140000
           SELECT ORDRPT-OUT           ASSIGN TO ORDRPTO.               01150000
                                                                        01160000
           SELECT ORDREQ-IN            ASSIGN TO ORDREQI                01170000
                                       ORGANIZATION IS SEQUENTIAL       01180000
                                       FILE STATUS IS WS-ORDREQ-STATUS. 01190000
                                                                        01200000
           SELECT PRODUCT-MASTER       ASSIGN TO VRELPROD               01210000
                                       ORGANIZATION IS RELATIVE         01220000
                                       ACCESS IS RANDOM                 01230000
                                       RELATIVE KEY IS WS-PRODUCT-RKEY  01240000
                                      FILE STATUS IS WS-PRODUCT-STATUS. 01250000
                                                                        01260000
           SELECT ORDER-MASTER         ASSIGN TO VRELORDR               01270000
                                       ORGANIZATION IS RELATIVE         01280000
                                       ACCESS IS DYNAMIC                01290000
                                       RELATIVE KEY IS WS-ORDER-RKEY    01300000
                                       FILE STATUS IS WS-ORDER-STATUS.  01310000
                                                                        01320000
           SELECT ORDITEM-MASTER       ASSIGN TO VRELOITM               01330000
                                       ORGANIZATION IS RELATIVE         01340000
                                       ACCESS IS DYNAMIC                01350000
                                       RELATIVE KEY IS WS-ORDITEM-RKEY  01360000
                                      FILE STATUS IS WS-ORDITEM-STATUS. 01370000
                                                                        01380000
           EJECT                                                        01390000
       DATA DIVISION.                                                   01400000
                                                                        01410000
       FILE SECTION.                                                    01420000
                                                                        01430000
       FD  ORDRPT-OUT                                                   01440000
           LABEL RECORDS ARE STANDARD                                   01450000
           RECORDING MODE IS F                                          01460000
           RECORD CONTAINS 133 CHARACTERS.                              01470000
                                                                        01480000
       01  ORDRPT-OUT-REC              PIC X(133).                      01490000
                                                                        01500000
           EJECT                                                        01510000
       FD  ORDREQ-IN                                                    01520000
           LABEL RECORDS ARE STANDARD                                   01530000
           RECORDING MODE IS F                                          01540000
           RECORD CONTAINS 120 CHARACTERS.                              01550000
                                                                        01560000
       01  ORDREQ-IN-REC.                                               01570000
           05  ORDQ-REC-TYPE           PIC X(01).                       01580000
               88  ORDQ-REC-IS-HEADER               VALUE 'H'.          01590000
               88  ORDQ-REC-IS-DETAIL                VALUE 'D'.         01600000
           05  ORDQ-HEADER-DATA.                                        01610000
               10  ORDQ-USER-ID        PIC X(10).                       01620000
               10  FILLER              PIC X(109).                      01630000
           05  ORDQ-DETAIL-DATA REDEFINES ORDQ-HEADER-DATA.             01640000
               10  ORDQ-PRODUCT-ID     PIC 9(09).                       01650000
               10  ORDQ-QUANTITY       PIC 9(05).                       01660000
               10  FILLER              PIC X(105).                      01670000
                                                                        01680000
           EJECT                                                        01690000
           EJECT                                                        01700000
       FD  PRODUCT-MASTER                                               01710000
           RECORD CONTAINS 339 CHARACTERS.                              01720000
           COPY PDAPROD.COBOL.COPYLIB-VPRODUCT.                         01730000
                                                                        01740000
           EJECT                                                        01750000
       FD  ORDER-MASTER                                                 01760000
           RECORD CONTAINS 89 CHARACTERS.                               01770000
           COPY PDAPROD.COBOL.COPYLIB-VORDER.                           01780000
                                                                        01790000
           EJECT                                                        01800000
       FD  ORDITEM-MASTER                                               01810000
           RECORD CONTAINS 69 CHARACTERS.                               01820000
           COPY PDAPROD.COBOL.COPYLIB-VORDITM.                          01830000
                                                                        01840000
           EJECT                                                        01850000
           EJECT                                                        01860000
       WORKING-STORAGE SECTION.                                         01870000
                                                                        01880000
                                                                        01890000
      ***************************************************************** 01900000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01910000
      ***************************************************************** 01920000
       77  WS-ORDLIN-SUB               PIC S9(4) COMP VALUE +0.         01930000
       77  WS-ORDLIN-COUNT             PIC S9(4) COMP VALUE +0.         01940000
       77  WS-LINES-READ               PIC S9(7) COMP-3 VALUE +0.       01950000
       77  WS-ORDERS-PLACED            PIC S9(7) COMP-3 VALUE +0.       01960000
       77  WS-ORDERS-REJECTED          PIC S9(7) COMP-3 VALUE +0.       01970000
                                                                        01980000
       01  WS-MAX-ORDER-ID-AREA.                                        01990000
           05  WS-MAX-ORDER-ID         PIC S9(9) COMP-3 VALUE +0.       02000000
           05  WS-MAX-ORDER-ID-X REDEFINES WS-MAX-ORDER-ID              02010000
                                       PIC X(05).                       02020000
                                                                        02030000
       01  WS-MAX-ORDITEM-ID-AREA.                                      02040000
           05  WS-MAX-ORDITEM-ID       PIC S9(9) COMP-3 VALUE +0.       02050000
           05  WS-MAX-ORDITEM-ID-X REDEFINES WS-MAX-ORDITEM-ID          02060000
                                       PIC X(05).                       02070000
                                                                        02080000
      ***************************************************************** 02090000
      *    SWITCHES                                                   * 02100000
      ***************************************************************** 02110000
                                                                        02120000
       01  WS-SWITCHES.                                                 02130000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             02140000
               88  END-OF-PROCESS                VALUE 'Y'.             02150000
               88  NOT-END-OF-PROCESS            VALUE 'N'.             02160000
           05  WS-ORDER-REJECT-SW      PIC X     VALUE 'N'.             02170000
               88  ORDER-IS-REJECTED              VALUE 'Y'.            02180000
               88  ORDER-NOT-REJECTED              VALUE 'N'.           02190000
           05  WS-ORDER-EOF-SW         PIC X     VALUE 'N'.             02200000
               88  ORDER-MASTER-AT-EOF            VALUE 'Y'.            02210000
           05  WS-ORDITEM-EOF-SW       PIC X     VALUE 'N'.             02220000
               88  ORDITEM-MASTER-AT-EOF          VALUE 'Y'.            02230000
                                                                        02240000
      ***************************************************************** 02250000
      *    FILE STATUS FIELDS                                         * 02260000
      ***************************************************************** 02270000
                                                                        02280000
       01  WS-FILE-STATUSES.                                            02290000
           05  WS-ORDREQ-STATUS        PIC X(02) VALUE '00'.            02300000
           05  WS-PRODUCT-STATUS       PIC X(02) VALUE '00'.            02310000
               88  PRODUCT-NOT-ON-FILE              VALUE '23'.         02320000
           05  WS-ORDER-STATUS         PIC X(02) VALUE '00'.            02330000
           05  WS-ORDITEM-STATUS       PIC X(02) VALUE '00'.            02340000
                                                                        02350000
      ***************************************************************** 02360000
      *    RELATIVE FILE KEYS                                         * 02370000
      ***************************************************************** 02380000
                                                                        02390000
       01  WS-RELATIVE-KEYS.                                            02400000
           05  WS-PRODUCT-RKEY         PIC S9(9) COMP-3 VALUE +0.       02410000
           05  WS-ORDER-RKEY           PIC S9(9) COMP-3 VALUE +0.       02420000
           05  FILLER REDEFINES WS-ORDER-RKEY                           02430000
                                       PIC X(5).                        02440000
           05  WS-ORDITEM-RKEY         PIC S9(9) COMP-3 VALUE +0.       02450000
                                                                        02460000
      ***************************************************************** 02470000
      *    CURRENT ORDER WORK AREA                                    * 02480000
      ***************************************************************** 02490000
                                                                        02500000
       01  WS-CURRENT-ORDER.                                            02510000
           05  WS-CO-USER-ID           PIC X(10) VALUE SPACES.          02520000
           05  WS-CO-TOTAL-AMOUNT      PIC S9(17)V9(0) COMP-3 VALUE +0. 02530000
                                                                        02540000
       01  WS-ORDER-LINE-TABLE.                                         02550000
           05  WS-ORDLIN-ENTRY OCCURS 200 TIMES                         02560000
                                       INDEXED BY WS-ORDLIN-IDX.        02570000
               10  WS-OL-PRODUCT-ID    PIC S9(9) COMP-3.                02580000
               10  WS-OL-QUANTITY      PIC S9(5) COMP-3.                02590000
               10  WS-OL-UNIT-PRICE    PIC S9(17)V9(0) COMP-3.          02600000
                                                                        02610000
      ***************************************************************** 02620000
      *    MISCELLANEOUS WORK FIELDS                                  * 02630000
      ***************************************************************** 02640000
                                                                        02650000
       01  WS-MISCELLANEOUS-FIELDS.                                     02660000
           05  WMF-TIMESTAMP           PIC X(26) VALUE SPACES.          02670000
           05  WMF-MESSAGE-AREA        PIC X(79) VALUE SPACES.          02680000
                                                                        02690000
       01  WS-CURRENT-DATE-TIME.                                        02700000
           03  WS-CDT-DATE.                                             02710000
               05  WS-CDT-D-YEAR       PIC 9(4)  VALUE ZEROES.          02720000
               05  WS-CDT-D-MONTH      PIC 99    VALUE ZEROES.          02730000
               05  WS-CDT-D-DAY        PIC 99    VALUE ZEROES.          02740000
           03  WS-CDT-TIME.                                             02750000
               05  WS-CDT-T-HOURS      PIC 99    VALUE ZEROES.          02760000
               05  WS-CDT-T-MINUTES    PIC 99    VALUE ZEROES.          02770000
               05  WS-CDT-T-SECONDS    PIC 99    VALUE ZEROES.          02780000
               05  WS-CDT-T-HUNDRETHS  PIC 99    VALUE ZEROES.          02790000
           03  FILLER                  PIC X(05) VALUE SPACES.          02800000
                                                                        02810000
           COPY PDAPROD.COBOL.COPYLIB-PDAERRWS.                         02820000
                                                                        02830000
           COPY PDAPROD.COBOL.COPYLIB-PDAS02CY.                         02840000
                                                                        02850000
           EJECT                                                        02860000
       PROCEDURE DIVISION.                                              02870000
                                                                        02880000
      ***************************************************************** 02890000
      *    PARAGRAPH:  P00000-MAINLINE                                * 02900000
      ***************************************************************** 02910000
                                                                        02920000
       P00000-MAINLINE.                                                 02930000
                                                                        02940000
           MOVE FUNCTION CURRENT-DATE TO WMF-TIMESTAMP                  02950000
                                                                        02960000
           PERFORM P07000-FIND-MAX-ORDER-ID   THRU P07000-EXIT          02970000
           PERFORM P07100-FIND-MAX-ORDITEM-ID THRU P07100-EXIT          02980000
                                                                        02990000
           OPEN INPUT  ORDREQ-IN                                        03000000
           OPEN OUTPUT ORDRPT-OUT                                       03010000
           OPEN I-O    PRODUCT-MASTER                                   03020000
           OPEN I-O    ORDER-MASTER                                     03030000
           OPEN I-O    ORDITEM-MASTER                                   03040000
                                                                        03050000
           PERFORM P05000-READ-ORDREQ  THRU P05000-EXIT                 03060000
                                                                        03070000
           PERFORM P10000-ORDER-LOOP   THRU P10000-EXIT                 03080000
               UNTIL END-OF-PROCESS                                     03090000
                                                                        03100000
           CLOSE ORDREQ-IN                                              03110000
                 ORDRPT-OUT                                             03120000
                 PRODUCT-MASTER                                         03130000
                 ORDER-MASTER                                           03140000
                 ORDITEM-MASTER                                         03150000
                                                                        03160000
           STOP RUN.                                                    03170000
                                                                        03180000
       P00000-EXIT.                                                     03190000
           EXIT.                                                        03200000
                                                                        03210000
      ***************************************************************** 03220000
      *    PARAGRAPH:  P05000-READ-ORDREQ                             * 03230000
      *    FUNCTION :  READS ONE ORDREQ-IN RECORD.  A HEADER RECORD   * 03240000
      *                STARTS A NEW ORDER -- THE DETAIL RECORDS THAT  * 03250000
      *                FOLLOW BELONG TO IT UNTIL THE NEXT HEADER OR   * 03260000
      *                END OF FILE.                                   * 03270000
      ***************************************************************** 03280000
                                                                        03290000
       P05000-READ-ORDREQ.                                              03300000
                                                                        03310000
           READ ORDREQ-IN                                               03320000
               AT END                                                   03330000
                   SET END-OF-PROCESS TO TRUE                           03340000
                   GO TO P05000-EXIT                                    03350000
           END-READ                                                     03360000
                                                                        03370000
           ADD 1 TO WS-LINES-READ.                                      03380000
                                                                        03390000
       P05000-EXIT.                                                     03400000
           EXIT.                                                        03410000
                                                                        03420000
      ***************************************************************** 03430000
      *    PARAGRAPH:  P07000-FIND-MAX-ORDER-ID                       * 03440000
      *    FUNCTION :  BROWSES ORDER-MASTER FOR THE HIGHEST ORDER-ID  * 03450000
      *                ON FILE SO THIS RUN'S NEW ORDERS ARE NUMBERED  * 03460000
      *                PAST EVERY ORDER A PRIOR RUN ALREADY WROTE.    * 03470000
      *    CALLED BY:  P00000-MAINLINE                                * 03480000
      ***************************************************************** 03490000
                                                                        03500000
       P07000-FIND-MAX-ORDER-ID.                                        03510000
                                                                        03520000
           MOVE ZEROES                 TO WS-MAX-ORDER-ID               03530000
           OPEN INPUT ORDER-MASTER                                      03540000
           SET WS-ORDER-EOF-SW TO 'N'                                   03550000
           MOVE +1 TO WS-ORDER-RKEY                                     03560000
           START ORDER-MASTER KEY IS NOT LESS THAN WS-ORDER-RKEY        03570000
               INVALID KEY                                              03580000
                   SET ORDER-MASTER-AT-EOF TO TRUE                      03590000
           END-START.                                                   03600000
                                                                        03610000
       P07010-SCAN-MAX-ORDER.                                           03620000
                                                                        03630000
           IF ORDER-MASTER-AT-EOF                                       03640000
               GO TO P07000-EXIT                                        03650000
           END-IF                                                       03660000
                                                                        03670000
           READ ORDER-MASTER NEXT RECORD                                03680000
               AT END                                                   03690000
                   SET ORDER-MASTER-AT-EOF TO TRUE                      03700000
                   GO TO P07000-EXIT                                    03710000
           END-READ                                                     03720000
                                                                        03730000
           IF ORDER-ID > WS-MAX-ORDER-ID                                03740000
               MOVE ORDER-ID            TO WS-MAX-ORDER-ID              03750000
           END-IF                                                       03760000
                                                                        03770000
           GO TO P07010-SCAN-MAX-ORDER.                                 03780000
                                                                        03790000
       P07000-EXIT.                                                     03800000
           CLOSE ORDER-MASTER.                                          03810000
                                                                        03820000
      ***************************************************************** 03830000
      *    PARAGRAPH:  P07100-FIND-MAX-ORDITEM-ID                     * 03840000
      *    FUNCTION :  BROWSES ORDITEM-MASTER FOR THE HIGHEST         * 03850000
      *                ORDER-ITEM-ID ON FILE, SAME REASON AS          * 03860000
      *                P07000-FIND-MAX-ORDER-ID ABOVE.                * 03870000
      *    CALLED BY:  P00000-MAINLINE                                * 03880000
      ***************************************************************** 03890000
                                                                        03900000
       P07100-FIND-MAX-ORDITEM-ID.                                      03910000
                                                                        03920000
           MOVE ZEROES                 TO WS-MAX-ORDITEM-ID             03930000
           OPEN INPUT ORDITEM-MASTER                                    03940000
           SET WS-ORDITEM-EOF-SW TO 'N'                                 03950000
           MOVE +1 TO WS-ORDITEM-RKEY                                   03960000
           START ORDITEM-MASTER KEY IS NOT LESS THAN WS-ORDITEM-RKEY    03970000
               INVALID KEY                                              03980000
                   SET ORDITEM-MASTER-AT-EOF TO TRUE                    03990000
           END-START.                                                   04000000
                                                                        04010000
       P07110-SCAN-MAX-ORDITEM.                                         04020000
                                                                        04030000
           IF ORDITEM-MASTER-AT-EOF                                     04040000
               GO TO P07100-EXIT                                        04050000
           END-IF                                                       04060000
                                                                        04070000
           READ ORDITEM-MASTER NEXT RECORD                              04080000
               AT END                                                   04090000
                   SET ORDITEM-MASTER-AT-EOF TO TRUE                    04100000
                   GO TO P07100-EXIT                                    04110000
           END-READ                                                     04120000
                                                                        04130000
           IF ORDER-ITEM-ID > WS-MAX-ORDITEM-ID                         04140000
               MOVE ORDER-ITEM-ID       TO WS-MAX-ORDITEM-ID            04150000
           END-IF                                                       04160000
                                                                        04170000
           GO TO P07110-SCAN-MAX-ORDITEM.                               04180000
                                                                        04190000
       P07100-EXIT.                                                     04200000
           CLOSE ORDITEM-MASTER.                                        04210000
                                                                        04220000
      ***************************************************************** 04230000
      *    PARAGRAPH:  P10000-ORDER-LOOP                              * 04240000
      *    FUNCTION :  BUILDS ONE ORDER FROM ITS HEADER AND DETAIL    * 04250000
      *                LINES, VALIDATES IT, AND POSTS IT.             * 04260000
      *    CALLED BY:  P00000-MAINLINE                                * 04270000
      ***************************************************************** 04280000
                                                                        04290000
       P10000-ORDER-LOOP.                                               04300000
                                                                        04310000
           IF NOT ORDQ-REC-IS-HEADER                                    04320000
               PERFORM P05000-READ-ORDREQ THRU P05000-EXIT              04330000
               GO TO P10000-EXIT                                        04340000
           END-IF                                                       04350000
                                                                        04360000
           MOVE SPACES                TO WS-ORDER-REJECT-SW             04370000
           MOVE ORDQ-USER-ID          TO WS-CO-USER-ID                  04380000
           MOVE ZEROES                TO WS-ORDLIN-COUNT                04390000
           MOVE ZEROES                TO WS-CO-TOTAL-AMOUNT             04400000
                                                                        04410000
           PERFORM P05000-READ-ORDREQ THRU P05000-EXIT                  04420000
                                                                        04430000
           PERFORM P15000-COLLECT-LINE THRU P15000-EXIT                 04440000
               UNTIL END-OF-PROCESS                                     04450000
               OR ORDQ-REC-IS-HEADER                                    04460000
                                                                        04470000
           IF WS-ORDLIN-COUNT = ZEROES                                  04480000
               GO TO P10000-EXIT                                        04490000
           END-IF                                                       04500000
                                                                        04510000
           PERFORM P20000-PRICE-LINES  THRU P20000-EXIT                 04520000
                                                                        04530000
           IF ORDER-IS-REJECTED                                         04540000
               ADD 1 TO WS-ORDERS-REJECTED                              04550000
               PERFORM P60000-PRINT-REJECT THRU P60000-EXIT             04560000
               GO TO P10000-EXIT                                        04570000
           END-IF                                                       04580000
                                                                        04590000
           PERFORM P30000-CREATE-ORDER THRU P30000-EXIT                 04600000
           PERFORM P40000-POST-POINTS  THRU P40000-EXIT                 04610000
           PERFORM P50000-PRINT-ORDER  THRU P50000-EXIT                 04620000
                                                                        04630000
           ADD 1 TO WS-ORDERS-PLACED.                                   04640000
                                                                        04650000
       P10000-EXIT.                                                     04660000
           EXIT.                                                        04670000
                                                                        04680000
      ***************************************************************** 04690000
      *    PARAGRAPH:  P15000-COLLECT-LINE                            * 04700000
      *    FUNCTION :  APPENDS ONE DETAIL LINE TO WS-ORDER-LINE-TABLE * 04710000
      ***************************************************************** 04720000
                                                                        04730000
       P15000-COLLECT-LINE.                                             04740000
                                                                        04750000
           IF WS-ORDLIN-COUNT >= 200                                    04760000
               GO TO P15000-SKIP                                        04770000
           END-IF                                                       04780000
                                                                        04790000
           ADD 1 TO WS-ORDLIN-COUNT                                     04800000
           SET WS-ORDLIN-IDX TO WS-ORDLIN-COUNT                         04810000
           MOVE ORDQ-PRODUCT-ID    TO WS-OL-PRODUCT-ID (WS-ORDLIN-IDX)  04820000
           MOVE ORDQ-QUANTITY      TO WS-OL-QUANTITY   (WS-ORDLIN-IDX)  04830000
                                                                        04840000
       P15000-SKIP.                                                     04850000
           PERFORM P05000-READ-ORDREQ THRU P05000-EXIT.                 04860000
                                                                        04870000
       P15000-EXIT.                                                     04880000
           EXIT.                                                        04890000
                                                                        04900000
      ***************************************************************** 04910000
      *    PARAGRAPH:  P20000-PRICE-LINES                             * 04920000
      *    FUNCTION :  LOOKS UP EVERY LINE'S PRODUCT-MASTER RECORD.   * 04930000
      *                THE WHOLE ORDER IS REJECTED (RC 08) IF ANY    *  04940000
      *                PRODUCT IS MISSING OR DELETED; (RC 04) IF A    * 04950000
      *                LINE'S QUANTITY IS NOT AT LEAST ONE, OR IF     * 04960000
      *                ANY LINE IS SHORT ON STOCK.                    * 04970000
      ***************************************************************** 04980000
                                                                        04990000
       P20000-PRICE-LINES.                                              05000000
                                                                        05010000
           PERFORM P25000-PRICE-ONE-LINE THRU P25000-EXIT               05020000
               VARYING WS-ORDLIN-SUB FROM 1 BY 1                        05030000
               UNTIL WS-ORDLIN-SUB > WS-ORDLIN-COUNT                    05040000
               OR ORDER-IS-REJECTED.                                    05050000
                                                                        05060000
       P20000-EXIT.                                                     05070000
           EXIT.                                                        05080000
                                                                        05090000
       P25000-PRICE-ONE-LINE.                                           05100000
                                                                        05110000
           SET WS-ORDLIN-IDX TO WS-ORDLIN-SUB                           05120000
           MOVE WS-OL-PRODUCT-ID (WS-ORDLIN-IDX) TO WS-PRODUCT-RKEY     05130000
                                                                        05140000
           READ PRODUCT-MASTER                                          05150000
                                                                        05160000
           IF PRODUCT-NOT-ON-FILE OR PRODUCT-IS-DELETED                 05170000
               SET ORDER-IS-REJECTED TO TRUE                            05180000
               SET WPRE-RC-NOT-FOUND  TO TRUE                           05190000
               GO TO P25000-EXIT                                        05200000
           END-IF                                                       05210000
                                                                        05220000
           IF WS-OL-QUANTITY (WS-ORDLIN-IDX) < 1                        05230000
               SET ORDER-IS-REJECTED TO TRUE                            05240000
               SET WPRE-RC-BAD-REQUEST  TO TRUE                         05250000
               GO TO P25000-EXIT                                        05260000
           END-IF                                                       05270000
                                                                        05280000
           IF PRODUCT-STOCK < WS-OL-QUANTITY (WS-ORDLIN-IDX)            05290000
               SET ORDER-IS-REJECTED TO TRUE                            05300000
               SET WPRE-RC-BAD-REQUEST  TO TRUE                         05310000
               GO TO P25000-EXIT                                        05320000
           END-IF                                                       05330000
                                                                        05340000
           MOVE PRODUCT-PRICE TO WS-OL-UNIT-PRICE (WS-ORDLIN-IDX).      05350000
                                                                        05360000
       P25000-EXIT.                                                     05370000
           EXIT.                                                        05380000
                                                                        05390000
      ***************************************************************** 05400000
      *    PARAGRAPH:  P30000-CREATE-ORDER                            * 05410000
      *    FUNCTION :  DEDUCTS STOCK, WRITES THE ORDER MASTER AND ITS * 05420000
      *                ORDER ITEM CHILDREN, ALL LINES ALREADY PRICED. * 05430000
      ***************************************************************** 05440000
                                                                        05450000
       P30000-CREATE-ORDER.                                             05460000
                                                                        05470000
           ADD 1 TO WS-MAX-ORDER-ID                                     05480000
           MOVE WS-MAX-ORDER-ID       TO WS-ORDER-RKEY                  05490000
                                         ORDER-ID                       05500000
           MOVE WS-CO-USER-ID         TO ORDER-USER-ID                  05510000
           SET ORDER-STAT-PENDING     TO TRUE                           05520000
           MOVE SPACES                TO ORDER-CANCELED-AT              05530000
                                                                        05540000
           PERFORM P35000-WRITE-ORDLINE THRU P35000-EXIT                05550000
               VARYING WS-ORDLIN-SUB FROM 1 BY 1                        05560000
               UNTIL WS-ORDLIN-SUB > WS-ORDLIN-COUNT                    05570000
                                                                        05580000
           MOVE WS-CO-TOTAL-AMOUNT    TO ORDER-TOTAL-AMOUNT             05590000
                                                                        05600000
           WRITE ORDER-RECORD                                           05610000
               INVALID KEY                                              05620000
                   MOVE 'PDAB04'  TO WPFE-PROGRAM-ID                    05630000
                   MOVE WS-ORDER-STATUS TO WPFE-FILE-STATUS             05640000
                   MOVE 'VRELORDR' TO WPFE-DDNAME                       05650000
           END-WRITE.                                                   05660000
                                                                        05670000
       P30000-EXIT.                                                     05680000
           EXIT.                                                        05690000
                                                                        05700000
       P35000-WRITE-ORDLINE.                                            05710000
                                                                        05720000
           SET WS-ORDLIN-IDX TO WS-ORDLIN-SUB                           05730000
                                                                        05740000
           MOVE WS-OL-PRODUCT-ID (WS-ORDLIN-IDX) TO WS-PRODUCT-RKEY     05750000
           READ PRODUCT-MASTER                                          05760000
           SUBTRACT WS-OL-QUANTITY (WS-ORDLIN-IDX)                      05770000
               FROM PRODUCT-STOCK                                       05780000
           REWRITE PRODUCT-RECORD                                       05790000
                                                                        05800000
           CALL 'PDASP1' USING WS-OL-QUANTITY   (WS-ORDLIN-IDX)         05810000
                               WS-OL-UNIT-PRICE  (WS-ORDLIN-IDX)        05820000
                               WS-CO-TOTAL-AMOUNT                       05830000
                                                                        05840000
           ADD 1 TO WS-MAX-ORDITEM-ID                                   05850000
           MOVE WS-MAX-ORDITEM-ID     TO WS-ORDITEM-RKEY                05860000
                                         ORDER-ITEM-ID                  05870000
           MOVE WS-MAX-ORDER-ID       TO ORDER-ITEM-ORDER-ID            05880000
           MOVE WS-OL-PRODUCT-ID  (WS-ORDLIN-IDX)                       05890000
                                       TO ORDER-ITEM-PRODUCT-ID         05900000
           MOVE WS-OL-QUANTITY    (WS-ORDLIN-IDX)                       05910000
                                       TO ORDER-ITEM-QUANTITY           05920000
           MOVE WS-OL-UNIT-PRICE  (WS-ORDLIN-IDX)                       05930000
                                       TO ORDER-ITEM-PRICE              05940000
                                                                        05950000
           WRITE ORDER-ITEM-RECORD                                      05960000
                                                                        05970000
       P35000-EXIT.                                                     05980000
           EXIT.                                                        05990000
                                                                        06000000
      ***************************************************************** 06010000
      *    PARAGRAPH:  P40000-POST-POINTS                             * 06020000
      *    FUNCTION :  CHARGES THE CUSTOMER'S POINT BALANCE FOR THE   * 06030000
      *                ORDER THROUGH PDAS02, THEN APPENDS THE LEDGER  * 06040000
      *                PDAS02 DOES ITS OWN FILE I-O AGAINST THE POINT * 06050000
      *                MASTER AND THE POINT HISTORY FILE.             * 06060000
      ***************************************************************** 06070000
                                                                        06080000
       P40000-POST-POINTS.                                              06090000
                                                                        06100000
           SET PDAS02-OP-USE       TO TRUE                              06110000
           MOVE WS-CO-USER-ID      TO PDAS02-USER-ID                    06120000
           MOVE WS-CO-TOTAL-AMOUNT TO PDAS02-AMOUNT                     06130000
           MOVE 'ORDER PLACED'     TO PDAS02-DESCRIPTION                06140000
                                                                        06150000
           CALL 'PDAS02' USING PDAS02-PARMS.                            06160000
                                                                        06170000
       P40000-EXIT.                                                     06180000
           EXIT.                                                        06190000
                                                                        06200000
      ***************************************************************** 06210000
      *    PARAGRAPH:  P50000-PRINT-ORDER                             * 06220000
      *    FUNCTION :  PRINTS ONE LINE ON THE ORDER REGISTER FOR A    * 06230000
      *                SUCCESSFULLY PLACED ORDER.                     * 06240000
      ***************************************************************** 06250000
                                                                        06260000
       P50000-PRINT-ORDER.                                              06270000
                                                                        06280000
           MOVE SPACES             TO ORDRPT-OUT-REC                    06290000
           STRING 'ORDER PLACED - USER ' WS-CO-USER-ID                  06300000
               ' TOTAL ' WS-CO-TOTAL-AMOUNT                             06310000
               DELIMITED BY SIZE INTO ORDRPT-OUT-REC                    06320000
           WRITE ORDRPT-OUT-REC.                                        06330000
                                                                        06340000
       P50000-EXIT.                                                     06350000
           EXIT.                                                        06360000
                                                                        06370000
      ***************************************************************** 06380000
      *    PARAGRAPH:  P60000-PRINT-REJECT                            * 06390000
      *    FUNCTION :  PRINTS ONE LINE ON THE ORDER REGISTER FOR AN   * 06400000
      *                ORDER REJECTED BY P20000-PRICE-LINES.          * 06410000
      ***************************************************************** 06420000
                                                                        06430000
       P60000-PRINT-REJECT.                                             06440000
                                                                        06450000
           MOVE SPACES             TO ORDRPT-OUT-REC                    06460000
           STRING 'ORDER REJECTED - USER ' WS-CO-USER-ID                06470000
               ' REASON ' WPRE-REASON-CODE                              06480000
               DELIMITED BY SIZE INTO ORDRPT-OUT-REC                    06490000
           WRITE ORDRPT-OUT-REC.                                        06500000
                                                                        06510000
       P60000-EXIT.                                                     06520000
           EXIT.                                                        06530000
                                                                        06540000
                                                                        06550000
                                                                        06560000
