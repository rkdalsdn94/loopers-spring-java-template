      *****************************************************************
      * LIKE RECORD  -- SEQUENTIAL FILE                               *
      *****************************************************************
      *    REPLACES THE OLD REPORT-ORDER-RECORD LAYOUT (VRPTORDR),    *
      *    WHICH CARRIED NO BUSINESS CONTENT SPEC NEEDS -- TRIMMED    *
      *    DOWN TO THE THREE-FIELD LIKE MARKER.  THE COMPOSITE KEY    *
      *    (LIKE-USER-ID, LIKE-PRODUCT-ID) IS UNIQUE; NO RELATIVE KEY *
      *    -- CALLERS BROWSE THE WHOLE FILE SEQUENTIALLY OR LOAD IT   *
      *    INTO A WORKING-STORAGE TABLE, AS PDA015 AND PDAB50 DO.     *
      *****************************************************************
       01  LIKE-RECORD.
           05  LIKE-ID                  PIC S9(9)      COMP-3.
           05  LIKE-USER-ID             PIC X(10).
           05  LIKE-PRODUCT-ID          PIC S9(9)      COMP-3.
           05  FILLER                   PIC X(30)      VALUE SPACES.
