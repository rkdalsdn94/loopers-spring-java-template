       IDENTIFICATION DIVISION.                                         00010003
       PROGRAM-ID. PDA015.                                              00020003
       AUTHOR. K WELLINGTON.                                            00030003
       INSTALLATION. COMPUWARE CORPORATION.                             00040003
       DATE-WRITTEN. 02/14/91.                                          00050003
       DATE-COMPILED.                                                   00060003
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070003
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080003
           SHOP WITHOUT CONTRACTS REVIEW.                               00090003
      *                                                                 00100003
      ***************************************************************** 00110003
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120003
      *                       COMPUWARE CORPORATION                   * 00130003
      *                                                               * 00140003
      * PROGRAM :   PDA015                                            * 00150003
      *                                                               * 00160003
      * FUNCTION:   PROGRAM PDA015 IS A BATCH PROGRAM THAT LISTS A    * 00170003
      *             PAGE OF THE LOOPERS PRODUCT CATALOG FOR EACH      * 00180003
      *             REQUEST ON THE CATALOG REQUEST FILE, OPTIONALLY   * 00190003
      *             FILTERED TO ONE BRAND.  EACH PRODUCT ON THE PAGE  * 00200003
      *             IS ENRICHED WITH ITS LIKE COUNT (THE NUMBER OF    * 00210003
      *             LIKE RECORDS ON FILE FOR THAT PRODUCT), THE       * 00220003
      *             LIKE COUNTS HAVING BEEN BATCH-READ AND GROUPED    * 00230003
      *             ONE TIME AT THE START OF THE RUN SO NO PRODUCT    * 00240003
      *             REQUIRES ITS OWN LIKE LOOKUP.  THE PAGE IS THEN   * 00250003
      *             SORTED BY THE REQUESTED SORT TYPE -- PRICE        * 00260003
      *             ASCENDING OR LIKE COUNT DESCENDING -- AND         * 00270003
      *             PRINTED ON THE CATALOG LISTING REGISTER.          * 00280003
      *                                                               * 00290003
      * FILES   :   CATALOG REQUEST FILE   -  SEQUENTIAL    (READ)    * 00300003
      *             PRODUCT MASTER         -  RELATIVE      (INPUT)   * 00310003
      *             LIKE FILE              -  SEQUENTIAL    (READ)    * 00320003
      *             CATALOG LISTING REGISTER -  PRINT       (OUTPUT)  * 00330003
      *                                                               * 00340003
      * TRANSACTIONS GENERATED: N/A                                   * 00350003
      *                                                               * 00360003
      * PFKEYS  :   N/A                                               * 00370003
      *                                                               * 00380003
      ***************************************************************** 00390003
      *             PROGRAM CHANGE LOG                                * 00400003
      *             -------------------                               * 00410003
      *                                                               * 00420003
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00430003
      *  --------   --------------------  --------------------------  * 00440003
      *  02/14/91   K WELLINGTON          ORIGINAL PROGRAM -- CICS    * 00450003
      *                                   TRANSACTION PD15, LISTED    * 00460003
      *                                   SUBMITTED ORDERS FOR A USER * 00470003
      *                                  FROM THE IMS ORDER DATABASE, * 00480003
      *                                   USER IDENTIFIED THROUGH THE * 00490003
      *                                   DB2 USERID TABLE.           * 00500003
      *  08/30/94   K WELLINGTON          ADDED CUSTOMER NAME LOOKUP  * 00510003
      *                                   AGAINST THE CUSTOMER VSAM   * 00520003
      *                                   FILE FOR EACH ORDER LISTED. * 00530003
      *  09/18/98   D KOSINSKI             Y2K REMEDIATION -- ORDER   * 00540003
      *                                   DATE FIELDS EXPANDED TO     * 00550003
      *                                   CCYY FORMAT, RQ 9601.       * 00560003
      *  07/09/09   M ANSARI               OPS SYSTEMS DIRECTIVE      * 00570003
      *                                   OSD-0071 -- DROPPED THE     * 00580003
      *                                   CICS/IMS/DB2 TRANSACTION,   * 00590003
      *                                  REWRITTEN AS A BATCH LOOPERS * 00600003
      *                                   CATALOG LISTING PROGRAM     * 00610003
      *                                   DRIVEN BY A REQUEST FILE,   * 00620003
      *                                   RQ 0981.                    * 00630003
      *  11/14/11   M ANSARI               ADDED LIKE COUNT           * 00640003
      *                                   ENRICHMENT AND THE PRICE /  * 00650003
      *                                   LIKE COUNT SORT OPTION ON   * 00660003
      *                                   THE LISTING REQUEST, RQ     * 00670003
      *                                   1090.                       * 00680003
      ***************************************************************** 00690003
           EJECT                                                        00700003
       ENVIRONMENT DIVISION.                                            00710003
                                                                        00720003
       CONFIGURATION SECTION.                                           00730003
                                                                        00740003
       SPECIAL-NAMES.                                                   00750003
           C01 IS TOP-OF-FORM                                           00760003
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00770003
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     00780003
                                                                        00790003
       INPUT-OUTPUT SECTION.                                            00800003
                                                                        00810003
       FILE-CONTROL.                                                    00820003
                                                                        00830003
           SELECT PRDRPT-OUT           ASSIGN TO PRDRPTO.               00840003
                                                                        00850003
           SELECT PRDREQ-IN            ASSIGN TO PRDREQI                00860003
                                       ORGANIZATION IS SEQUENTIAL       00870003
                                       FILE STATUS IS WS-PRDREQ-STATUS. 00880003
                                                                        00890003
           SELECT PRODUCT-MASTER       ASSIGN TO VRELPROD               00900003
                                       ORGANIZATION IS RELATIVE         00910003
                                       ACCESS IS SEQUENTIAL             00920003
                                       RELATIVE KEY IS WS-PRODUCT-RKEY  00930003
                                      FILE STATUS IS WS-PRODUCT-STATUS. 00940003
                                                                        00950003
           SELECT LIKE-MASTER          ASSIGN TO VSEQLIKE               00960003
                                       ORGANIZATION IS SEQUENTIAL       00970003
                                       FILE STATUS IS WS-LIKE-STATUS.   00980003
                                                                        00990003
           EJECT                                                        01000003
       DATA DIVISION.                                                   01010003
                                                                        01020003
       FILE SECTION.                                                    01030003
                                                                        01040003
       FD  PRDRPT-OUT                                                   01050003
           LABEL RECORDS ARE STANDARD                                   01060003
           RECORDING MODE IS F                                          01070003
           RECORD CONTAINS 133 CHARACTERS.                              01080003
                                                                        01090003
       01  PRDRPT-OUT-REC              PIC X(133).                      01100003
                                                                        01110003
           EJECT                                                        01120003
       FD  PRDREQ-IN                                                    01130003
           LABEL RECORDS ARE STANDARD                                   01140003
           RECORDING MODE IS F                                          01150003
           RECORD CONTAINS 100 CHARACTERS.                              01160003
                                                                        01170003
       01  PRDREQ-IN-REC.                                               01180003
           05  PRDQ-BRAND-FILTER       PIC 9(09).                       01190003
           05  PRDQ-SORT-TYPE          PIC X(01).                       01200003
               88  PRDQ-SORT-BY-PRICE              VALUE '1'.           01210003
               88  PRDQ-SORT-BY-LIKES              VALUE '2'.           01220003
           05  FILLER                  PIC X(90).                       01230003
                                                                        01240003
           EJECT                                                        01250003
       FD  PRODUCT-MASTER                                               01260003
           RECORD CONTAINS 339 CHARACTERS.                              01270003
           COPY PDAPROD.COBOL.COPYLIB-VPRODUCT.                         01280003
                                                                        01290003
           EJECT                                                        01300003
       FD  LIKE-MASTER                                                  01310003
           RECORD CONTAINS 55 CHARACTERS.                               01320003
           COPY PDAPROD.COBOL.COPYLIB-VLIKE.                            01330003
                                                                        01340003
           EJECT                                                        01350003
       SD  WS-SORT-FILE.                                                01360003
                                                                        01370003
       01  WS-SORT-REC.                                                 01380003
           05  WS-SRT-PRODUCT-ID       PIC S9(9)      COMP-3.           01390003
           05  WS-SRT-PRICE            PIC S9(17)V9(0) COMP-3.          01400003
           05  WS-SRT-PRICE-X REDEFINES WS-SRT-PRICE                    01410003
                                       PIC X(09).                       01420003
           05  WS-SRT-LIKE-COUNT       PIC S9(7)      COMP-3.           01430003
           05  WS-SRT-PRODUCT-NAME     PIC X(200).                      01440003
                                                                        01450003
           EJECT                                                        01460003
       WORKING-STORAGE SECTION.                                         01470003
                                                                        01480003
      ***************************************************************** 01490003
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01500003
      ***************************************************************** 01510003
       77  WS-REQUESTS-READ            PIC S9(7) COMP-3 VALUE +0.       01520003
       77  WS-LIKES-LOADED             PIC S9(7) COMP-3 VALUE +0.       01530003
       77  WS-LC-ENTRIES               PIC S9(4) COMP VALUE +0.         01540003
       77  WS-PP-COUNT                 PIC S9(4) COMP VALUE +0.         01550003
       77  WS-PP-MAX                   PIC S9(4) COMP VALUE +50.        01560003
       77  WS-LC-MAX                   PIC S9(4) COMP VALUE +500.       01570003
                                                                        01580003
      ***************************************************************** 01590003
      *    SWITCHES                                                   * 01600003
      ***************************************************************** 01610003
                                                                        01620003
       01  WS-SWITCHES.                                                 01630003
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             01640003
               88  END-OF-PROCESS                VALUE 'Y'.             01650003
           05  WS-LIKE-EOF-SW          PIC X     VALUE 'N'.             01660003
               88  LIKE-FILE-AT-END              VALUE 'Y'.             01670003
           05  WS-PRODUCT-EOF-SW       PIC X     VALUE 'N'.             01680003
               88  PRODUCT-FILE-AT-END           VALUE 'Y'.             01690003
           05  WS-ENTRY-FOUND-SW       PIC X     VALUE 'N'.             01700003
               88  ENTRY-WAS-FOUND               VALUE 'Y'.             01710003
           05  WS-SORT-EOF-SW          PIC X     VALUE 'N'.             01720003
               88  SORT-FILE-AT-END               VALUE 'Y'.            01730003
                                                                        01740003
      ***************************************************************** 01750003
      *    FILE STATUS FIELDS                                         * 01760003
      ***************************************************************** 01770003
                                                                        01780003
       01  WS-FILE-STATUSES.                                            01790003
           05  WS-PRDREQ-STATUS        PIC X(02) VALUE '00'.            01800003
           05  WS-PRODUCT-STATUS       PIC X(02) VALUE '00'.            01810003
               88  PRODUCT-FILE-EOF                VALUE '10'.          01820003
           05  WS-LIKE-STATUS          PIC X(02) VALUE '00'.            01830003
               88  LIKE-FILE-EOF                   VALUE '10'.          01840003
                                                                        01850003
      ***************************************************************** 01860003
      *    RELATIVE FILE KEYS                                         * 01870003
      ***************************************************************** 01880003
                                                                        01890003
       01  WS-RELATIVE-KEYS.                                            01900003
           05  WS-PRODUCT-RKEY         PIC S9(9) COMP-3 VALUE +0.       01910003
                                                                        01920003
      ***************************************************************** 01930003
      *    LIKE-RECORD COUNTS GROUPED BY PRODUCT ID                   * 01940003
      ***************************************************************** 01950003
                                                                        01960003
       01  WS-LIKE-COUNT-TABLE.                                         01970003
           05  WS-LC-ENTRY OCCURS 500 TIMES INDEXED BY WS-LC-IDX.       01980003
               10  WS-LC-PRODUCT-ID    PIC S9(9) COMP-3.                01990003
               10  WS-LC-PRODUCT-ID-X REDEFINES WS-LC-PRODUCT-ID        02000003
                                       PIC X(05).                       02010003
               10  WS-LC-COUNT         PIC S9(7) COMP-3.                02020003
                                                                        02030003
      ***************************************************************** 02040003
      *    ONE PAGE OF THE CATALOG, BEFORE AND AFTER SORTING          * 02050003
      ***************************************************************** 02060003
                                                                        02070003
       01  WS-PRODUCT-PAGE-TABLE.                                       02080003
           05  WS-PP-ENTRY OCCURS 50 TIMES INDEXED BY WS-PP-IDX.        02090003
               10  WS-PP-PRODUCT-ID    PIC S9(9) COMP-3.                02100003
               10  WS-PP-PRODUCT-NAME  PIC X(200).                      02110003
               10  WS-PP-PRICE         PIC S9(17)V9(0) COMP-3.          02120003
               10  WS-PP-LIKE-COUNT    PIC S9(7) COMP-3.                02130003
               10  WS-PP-LIKE-COUNT-X REDEFINES WS-PP-LIKE-COUNT        02140003
                                       PIC X(04).                       02150003
                                                                        02160003
      ***************************************************************** 02170003
      *    MISCELLANEOUS WORK FIELDS                                  * 02180003
      ***************************************************************** 02190003
                                                                        02200003
       01  WS-MISCELLANEOUS-FIELDS.                                     02210003
           05  WMF-TIMESTAMP           PIC X(26) VALUE SPACES.          02220003
           05  WMF-MESSAGE-AREA        PIC X(79) VALUE SPACES.          02230003
                                                                        02240003
           COPY PDAPROD.COBOL.COPYLIB-PDAERRWS.                         02250003
                                                                        02260003
           EJECT                                                        02270003
      ***************************************************************** 02280003
      *    P R O C E D U R E    D I V I S I O N                       * 02290003
      ***************************************************************** 02300003
                                                                        02310003
       PROCEDURE DIVISION.                                              02320003
                                                                        02330003
      ***************************************************************** 02340003
      *    PARAGRAPH:  P00000-MAINLINE                                * 02350003
      ***************************************************************** 02360003
                                                                        02370003
       P00000-MAINLINE.                                                 02380003
                                                                        02390003
           MOVE FUNCTION CURRENT-DATE TO WMF-TIMESTAMP                  02400003
                                                                        02410003
           OPEN INPUT  PRDREQ-IN                                        02420003
           OPEN OUTPUT PRDRPT-OUT                                       02430003
           OPEN INPUT  LIKE-MASTER                                      02440003
                                                                        02450003
           PERFORM P05000-LOAD-LIKE-COUNTS THRU P05000-EXIT             02460003
                                                                        02470003
           CLOSE LIKE-MASTER                                            02480003
                                                                        02490003
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT                 02500003
                                                                        02510003
           PERFORM P20000-LISTING-LOOP THRU P20000-EXIT                 02520003
               UNTIL END-OF-PROCESS                                     02530003
                                                                        02540003
           CLOSE PRDREQ-IN                                              02550003
                 PRDRPT-OUT                                             02560003
                                                                        02570003
           STOP RUN.                                                    02580003
                                                                        02590003
       P00000-EXIT.                                                     02600003
           EXIT.                                                        02610003
                                                                        02620003
      ***************************************************************** 02630003
      *    PARAGRAPH:  P05000-LOAD-LIKE-COUNTS                        * 02640003
      *    FUNCTION :  BATCH-READS THE ENTIRE LIKE FILE ONE TIME AND  * 02650003
      *                GROUPS THE RECORDS BY PRODUCT ID INTO          * 02660003
      *                WS-LIKE-COUNT-TABLE, SO NO PRODUCT ON THE      * 02670003
      *                PAGE REQUIRES ITS OWN LIKE LOOKUP LATER.       * 02680003
      *    CALLED BY:  P00000-MAINLINE                                * 02690003
      ***************************************************************** 02700003
                                                                        02710003
       P05000-LOAD-LIKE-COUNTS.                                         02720003
                                                                        02730003
           PERFORM P05100-READ-LIKE THRU P05100-EXIT                    02740003
                                                                        02750003
           PERFORM P05200-ACCUM-ONE-LIKE THRU P05200-EXIT               02760003
               UNTIL LIKE-FILE-AT-END.                                  02770003
                                                                        02780003
       P05000-EXIT.                                                     02790003
           EXIT.                                                        02800003
                                                                        02810003
       P05100-READ-LIKE.                                                02820003
                                                                        02830003
           READ LIKE-MASTER                                             02840003
               AT END                                                   02850003
                   SET LIKE-FILE-AT-END TO TRUE                         02860003
                   GO TO P05100-EXIT                                    02870003
           END-READ                                                     02880003
                                                                        02890003
           ADD 1 TO WS-LIKES-LOADED.                                    02900003
                                                                        02910003
       P05100-EXIT.                                                     02920003
           EXIT.                                                        02930003
                                                                        02940003
       P05200-ACCUM-ONE-LIKE.                                           02950003
                                                                        02960003
           MOVE 'N'                    TO WS-ENTRY-FOUND-SW             02970003
           SET WS-LC-IDX TO 1.                                          02980003
       P05210-SCAN-LOOP.                                                02990003
           IF WS-LC-IDX > WS-LC-ENTRIES                                 03000003
               GO TO P05200-SCAN-DONE                                   03010003
           END-IF                                                       03020003
           IF WS-LC-PRODUCT-ID (WS-LC-IDX) = LIKE-PRODUCT-ID            03030003
               ADD 1 TO WS-LC-COUNT (WS-LC-IDX)                         03040003
               SET ENTRY-WAS-FOUND TO TRUE                              03050003
           END-IF                                                       03060003
           SET WS-LC-IDX UP BY 1                                        03070003
           GO TO P05210-SCAN-LOOP.                                      03080003
       P05200-SCAN-DONE.                                                03090003
                                                                        03100003
           IF NOT ENTRY-WAS-FOUND                                       03110003
               AND WS-LC-ENTRIES < WS-LC-MAX                            03120003
               ADD 1 TO WS-LC-ENTRIES                                   03130003
               SET WS-LC-IDX TO WS-LC-ENTRIES                           03140003
               MOVE LIKE-PRODUCT-ID    TO WS-LC-PRODUCT-ID (WS-LC-IDX)  03150003
               MOVE 1                  TO WS-LC-COUNT (WS-LC-IDX)       03160003
           END-IF                                                       03170003
                                                                        03180003
           PERFORM P05100-READ-LIKE THRU P05100-EXIT.                   03190003
                                                                        03200003
       P05200-EXIT.                                                     03210003
           EXIT.                                                        03220003
                                                                        03230003
      ***************************************************************** 03240003
      *    PARAGRAPH:  P10000-READ-REQUEST                            * 03250003
      *    FUNCTION :  READS ONE CATALOG LISTING REQUEST.  EACH       * 03260003
      *                REQUEST CARRIES AN OPTIONAL BRAND FILTER AND   * 03270003
      *                THE SORT TYPE FOR THE PAGE.                    * 03280003
      *    CALLED BY:  P00000-MAINLINE, P20000-LISTING-LOOP           * 03290003
      ***************************************************************** 03300003
                                                                        03310003
       P10000-READ-REQUEST.                                             03320003
                                                                        03330003
           READ PRDREQ-IN                                               03340003
               AT END                                                   03350003
                   SET END-OF-PROCESS TO TRUE                           03360003
                   GO TO P10000-EXIT                                    03370003
           END-READ                                                     03380003
                                                                        03390003
           IF NOT PRDQ-SORT-BY-PRICE                                    03400003
               AND NOT PRDQ-SORT-BY-LIKES                               03410003
               MOVE '1'                TO PRDQ-SORT-TYPE                03420003
           END-IF                                                       03430003
                                                                        03440003
           ADD 1 TO WS-REQUESTS-READ.                                   03450003
                                                                        03460003
       P10000-EXIT.                                                     03470003
           EXIT.                                                        03480003
                                                                        03490003
      ***************************************************************** 03500003
      *    PARAGRAPH:  P20000-LISTING-LOOP                            * 03510003
      *    FUNCTION :  BUILDS, ENRICHES, SORTS AND PRINTS ONE PAGE OF * 03520003
      *               THE CATALOG FOR THE CURRENT REQUEST, THEN READS * 03530003
      *                THE NEXT REQUEST.                              * 03540003
      *    CALLED BY:  P00000-MAINLINE                                * 03550003
      ***************************************************************** 03560003
                                                                        03570003
       P20000-LISTING-LOOP.                                             03580003
                                                                        03590003
           PERFORM P25000-BUILD-PAGE     THRU P25000-EXIT               03600003
           PERFORM P30000-ENRICH-LIKES   THRU P30000-EXIT               03610003
           PERFORM P40000-SORT-PAGE      THRU P40000-EXIT               03620003
           PERFORM P10000-READ-REQUEST   THRU P10000-EXIT.              03630003
                                                                        03640003
       P20000-EXIT.                                                     03650003
           EXIT.                                                        03660003
                                                                        03670003
      ***************************************************************** 03680003
      *    PARAGRAPH:  P25000-BUILD-PAGE                              * 03690003
      *    FUNCTION :  SCANS THE PRODUCT MASTER FROM THE TOP OF THE   * 03700003
      *                FILE, LOADING UP TO WS-PP-MAX PRODUCTS THAT    * 03710003
      *                PASS THE REQUEST'S BRAND FILTER AND ARE NOT    * 03720003
      *                SOFT-DELETED INTO WS-PRODUCT-PAGE-TABLE.       * 03730003
      *    CALLED BY:  P20000-LISTING-LOOP                            * 03740003
      ***************************************************************** 03750003
                                                                        03760003
       P25000-BUILD-PAGE.                                               03770003
                                                                        03780003
           MOVE ZEROES                 TO WS-PP-COUNT                   03790003
           MOVE 'N'                    TO WS-PRODUCT-EOF-SW             03800003
                                                                        03810003
           CLOSE PRODUCT-MASTER                                         03820003
           OPEN INPUT PRODUCT-MASTER                                    03830003
                                                                        03840003
           PERFORM P25100-READ-PRODUCT THRU P25100-EXIT                 03850003
                                                                        03860003
           PERFORM P25200-ACCEPT-ONE-PRODUCT THRU P25200-EXIT           03870003
               UNTIL PRODUCT-FILE-AT-END                                03880003
               OR WS-PP-COUNT NOT < WS-PP-MAX.                          03890003
                                                                        03900003
       P25000-EXIT.                                                     03910003
           EXIT.                                                        03920003
                                                                        03930003
       P25100-READ-PRODUCT.                                             03940003
                                                                        03950003
           READ PRODUCT-MASTER NEXT RECORD                              03960003
               AT END                                                   03970003
                   SET PRODUCT-FILE-AT-END TO TRUE                      03980003
                   GO TO P25100-EXIT                                    03990003
           END-READ.                                                    04000003
                                                                        04010003
       P25100-EXIT.                                                     04020003
           EXIT.                                                        04030003
                                                                        04040003
       P25200-ACCEPT-ONE-PRODUCT.                                       04050003
                                                                        04060003
           IF PRODUCT-NOT-DELETED                                       04070003
               AND (PRDQ-BRAND-FILTER = ZEROES                          04080003
                   OR PRDQ-BRAND-FILTER = PRODUCT-BRAND-ID)             04090003
               ADD 1 TO WS-PP-COUNT                                     04100003
               SET WS-PP-IDX TO WS-PP-COUNT                             04110003
               MOVE PRODUCT-ID         TO WS-PP-PRODUCT-ID (WS-PP-IDX)  04120003
              MOVE PRODUCT-NAME       TO WS-PP-PRODUCT-NAME (WS-PP-IDX) 04130003
               MOVE PRODUCT-PRICE      TO WS-PP-PRICE (WS-PP-IDX)       04140003
               MOVE ZEROES             TO WS-PP-LIKE-COUNT (WS-PP-IDX)  04150003
           END-IF                                                       04160003
                                                                        04170003
           PERFORM P25100-READ-PRODUCT THRU P25100-EXIT.                04180003
                                                                        04190003
       P25200-EXIT.                                                     04200003
           EXIT.                                                        04210003
                                                                        04220003
      ***************************************************************** 04230003
      *    PARAGRAPH:  P30000-ENRICH-LIKES                            * 04240003
      *    FUNCTION : JOINS THE LIKE COUNT TABLE BUILT AT P05000 ONTO * 04250003
      *                EACH PRODUCT ON THE PAGE, DEFAULTING TO ZERO   * 04260003
      *                WHEN A PRODUCT HAS NO LIKE RECORDS.            * 04270003
      *    CALLED BY:  P20000-LISTING-LOOP                            * 04280003
      ***************************************************************** 04290003
                                                                        04300003
       P30000-ENRICH-LIKES.                                             04310003
                                                                        04320003
           PERFORM P30100-ENRICH-ONE-PRODUCT THRU P30100-EXIT           04330003
               VARYING WS-PP-IDX FROM 1 BY 1                            04340003
               UNTIL WS-PP-IDX > WS-PP-COUNT.                           04350003
                                                                        04360003
       P30000-EXIT.                                                     04370003
           EXIT.                                                        04380003
                                                                        04390003
       P30100-ENRICH-ONE-PRODUCT.                                       04400003
                                                                        04410003
           MOVE 'N'                    TO WS-ENTRY-FOUND-SW             04420003
           SET WS-LC-IDX TO 1.                                          04430003
       P30110-SCAN-LOOP.                                                04440003
           IF WS-LC-IDX > WS-LC-ENTRIES                                 04450003
               GO TO P30100-EXIT                                        04460003
           END-IF                                                       04470003
           IF WS-LC-PRODUCT-ID (WS-LC-IDX)                              04480003
                   = WS-PP-PRODUCT-ID (WS-PP-IDX)                       04490003
               MOVE WS-LC-COUNT (WS-LC-IDX)                             04500003
                                   TO WS-PP-LIKE-COUNT (WS-PP-IDX)      04510003
               SET ENTRY-WAS-FOUND TO TRUE                              04520003
               GO TO P30100-EXIT                                        04530003
           END-IF                                                       04540003
           SET WS-LC-IDX UP BY 1                                        04550003
           GO TO P30110-SCAN-LOOP.                                      04560003
                                                                        04570003
       P30100-EXIT.                                                     04580003
           EXIT.                                                        04590003
                                                                        04600003
      ***************************************************************** 04610003
      *    PARAGRAPH:  P40000-SORT-PAGE                               * 04620003
      *    FUNCTION :  SORTS THE ENRICHED PAGE BY THE REQUEST'S SORT  * 04630003
      *               TYPE -- PRICE ASCENDING (TYPE '1', THE DEFAULT) * 04640003
      *                OR LIKE COUNT DESCENDING (TYPE '2') -- AND     * 04650003
      *                PRINTS THE SORTED PAGE ON THE LISTING REGISTER.* 04660003
      *    CALLED BY:  P20000-LISTING-LOOP                            * 04670003
      ***************************************************************** 04680003
                                                                        04690003
       P40000-SORT-PAGE.                                                04700003
                                                                        04710003
           PERFORM P50000-PRINT-HEADING THRU P50000-EXIT                04720003
                                                                        04730003
           IF PRDQ-SORT-BY-LIKES                                        04740003
               SORT WS-SORT-FILE                                        04750003
                   ON DESCENDING KEY WS-SRT-LIKE-COUNT                  04760003
                  INPUT PROCEDURE  P41000-RELEASE-PAGE THRU P41000-EXIT 04770003
                   OUTPUT PROCEDURE P42000-RETURN-PAGE                  04780003
           ELSE                                                         04790003
               SORT WS-SORT-FILE                                        04800003
                   ON ASCENDING KEY WS-SRT-PRICE                        04810003
                  INPUT PROCEDURE  P41000-RELEASE-PAGE THRU P41000-EXIT 04820003
                   OUTPUT PROCEDURE P42000-RETURN-PAGE                  04830003
           END-IF.                                                      04840003
                                                                        04850003
       P40000-EXIT.                                                     04860003
           EXIT.                                                        04870003
                                                                        04880003
       P41000-RELEASE-PAGE.                                             04890003
                                                                        04900003
           SET WS-PP-IDX TO 1.                                          04910003
       P41010-SCAN-LOOP.                                                04920003
           IF WS-PP-IDX > WS-PP-COUNT                                   04930003
               GO TO P41000-EXIT                                        04940003
           END-IF                                                       04950003
           MOVE WS-PP-PRODUCT-ID (WS-PP-IDX)                            04960003
                                   TO WS-SRT-PRODUCT-ID                 04970003
           MOVE WS-PP-PRODUCT-NAME (WS-PP-IDX)                          04980003
                                   TO WS-SRT-PRODUCT-NAME               04990003
           MOVE WS-PP-PRICE (WS-PP-IDX)                                 05000003
                                   TO WS-SRT-PRICE                      05010003
           MOVE WS-PP-LIKE-COUNT (WS-PP-IDX)                            05020003
                                   TO WS-SRT-LIKE-COUNT                 05030003
           RELEASE WS-SORT-REC                                          05040003
           SET WS-PP-IDX UP BY 1                                        05050003
           GO TO P41010-SCAN-LOOP.                                      05060003
                                                                        05070003
       P41000-EXIT.                                                     05080003
           EXIT.                                                        05090003
                                                                        05100003
       P42000-RETURN-PAGE.                                              05110003
                                                                        05120003
           MOVE 'N'                    TO WS-SORT-EOF-SW                05130003
                                                                        05140003
           PERFORM P42100-RETURN-ONE-LINE THRU P42100-EXIT              05150003
               UNTIL SORT-FILE-AT-END.                                  05160003
                                                                        05170003
       P42100-RETURN-ONE-LINE.                                          05180003
                                                                        05190003
           RETURN WS-SORT-FILE                                          05200003
               AT END                                                   05210003
                   SET SORT-FILE-AT-END TO TRUE                         05220003
                   GO TO P42100-EXIT                                    05230003
           END-RETURN                                                   05240003
                                                                        05250003
           PERFORM P60000-PRINT-LINE THRU P60000-EXIT.                  05260003
                                                                        05270003
       P42100-EXIT.                                                     05280003
           EXIT.                                                        05290003
                                                                        05300003
      ***************************************************************** 05310003
      *    PARAGRAPH:  P50000-PRINT-HEADING                           * 05320003
      *    FUNCTION :  PRINTS THE HEADING LINE FOR ONE CATALOG PAGE.  * 05330003
      *    CALLED BY:  P40000-SORT-PAGE                               * 05340003
      ***************************************************************** 05350003
                                                                        05360003
       P50000-PRINT-HEADING.                                            05370003
                                                                        05380003
           MOVE SPACES                 TO PRDRPT-OUT-REC                05390003
           WRITE PRDRPT-OUT-REC AFTER ADVANCING C01                     05400003
                                                                        05410003
           MOVE SPACES                 TO PRDRPT-OUT-REC                05420003
           STRING 'LOOPERS CATALOG LISTING -- BRAND FILTER '            05430003
               PRDQ-BRAND-FILTER ' SORT TYPE ' PRDQ-SORT-TYPE           05440003
               DELIMITED BY SIZE INTO PRDRPT-OUT-REC                    05450003
           WRITE PRDRPT-OUT-REC.                                        05460003
                                                                        05470003
       P50000-EXIT.                                                     05480003
           EXIT.                                                        05490003
                                                                        05500003
      ***************************************************************** 05510003
      *    PARAGRAPH:  P60000-PRINT-LINE                              * 05520003
      *    FUNCTION : PRINTS ONE PRODUCT LINE ON THE LISTING REGISTER,* 05530003
      *                RETURNED FROM THE SORT IN THE REQUESTED ORDER. * 05540003
      *    CALLED BY:  P42100-RETURN-ONE-LINE                         * 05550003
      ***************************************************************** 05560003
                                                                        05570003
       P60000-PRINT-LINE.                                               05580003
                                                                        05590003
           MOVE SPACES                 TO PRDRPT-OUT-REC                05600003
           STRING WS-SRT-PRODUCT-ID ' ' WS-SRT-PRODUCT-NAME             05610003
               ' PRICE ' WS-SRT-PRICE ' LIKES ' WS-SRT-LIKE-COUNT       05620003
               DELIMITED BY SIZE INTO PRDRPT-OUT-REC                    05630003
           WRITE PRDRPT-OUT-REC.                                        05640003
                                                                        05650003
       P60000-EXIT.                                                     05660003
           EXIT.                                                        05670003
