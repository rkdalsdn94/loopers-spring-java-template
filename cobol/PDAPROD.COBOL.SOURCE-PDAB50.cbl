       IDENTIFICATION DIVISION.                                         00010006
       PROGRAM-ID. PDAB50.                                              00020006
       AUTHOR. M ANSARI.                                                00030006
       INSTALLATION. COMPUWARE CORPORATION.                             00040006
       DATE-WRITTEN. 07/09/09.                                          00050006
       DATE-COMPILED.                                                   00060006
       SECURITY.  COMPUWARE CORPORATION PROPRIETARY -- PRODUCT          00070006
           DEMONSTRATION APPLICATION.  NOT FOR RELEASE OUTSIDE THE      00080006
           SHOP WITHOUT CONTRACTS REVIEW.                               00090006
      *                                                                 00100006
      ***************************************************************** 00110006
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00120006
      *                       COMPUWARE CORPORATION                   * 00130006
      *                                                               * 00140006
      * PROGRAM :   PDAB50                                            * 00150006
      *                                                               * 00160006
      * FUNCTION:   PROGRAM PDAB50 IS A BATCH PROGRAM THAT TOGGLES    * 00170006
      *             PRODUCT LIKES FOR THE LOOPERS CATALOG.  THE LIKE  * 00180006
      *             FILE HAS NO RELATIVE KEY, SO THE OLD MASTER IS    * 00190006
      *             LOADED WHOLE INTO A WORKING-STORAGE TABLE AT THE  * 00200006
      *             START OF THE RUN.  A LIKE REQUEST FOR A (USER,    * 00210006
      *             PRODUCT) PAIR ALREADY IN THE TABLE IS IGNORED     * 00220006
      *             (IDEMPOTENT); OTHERWISE THE PRODUCT MUST EXIST    * 00230006
      *             AND A NEW ENTRY IS ADDED.  AN UNLIKE REQUEST FOR  * 00240006
      *             A PAIR NOT IN THE TABLE IS IGNORED (IDEMPOTENT);  * 00250006
      *             OTHERWISE THE ENTRY IS REMOVED FROM THE TABLE.    * 00260006
      *             THE SURVIVING TABLE IS WRITTEN OUT AS A NEW LIKE  * 00270006
      *             MASTER AT END OF RUN, THE SAME OLD-MASTER/NEW-    * 00280006
      *             MASTER UPDATE TECHNIQUE THE SHOP USES FOR ANY     * 00290006
      *             SEQUENTIAL FILE THAT NEEDS RECORDS REMOVED.       * 00300006
      *                                                               * 00310006
      * FILES   :   LIKE TOGGLE REQUEST FILE -  SEQUENTIAL   (READ)   * 00320006
      *             PRODUCT MASTER            -  RELATIVE     (INPUT) * 00330006
      *             LIKE MASTER (OLD)         -  SEQUENTIAL   (READ)  * 00340006
      *             LIKE MASTER (NEW)         -  SEQUENTIAL   (OUTPUT)* 00350006
      *             LIKE MAINTENANCE REGISTER -  PRINT       (OUTPUT) * 00360006
      *                                                               * 00370006
      * TRANSACTIONS GENERATED: N/A                                   * 00380006
      *                                                               * 00390006
      * PFKEYS  :   N/A                                               * 00400006
      *                                                               * 00410006
      ***************************************************************** 00420006
      *             PROGRAM CHANGE LOG                                * 00430006
      *             -------------------                               * 00440006
      *                                                               * 00450006
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00460006
      *  --------   --------------------  --------------------------  * 00470006
      *  07/09/09   M ANSARI               ORIGINAL PROGRAM -- OPS    * 00480006
      *                                   SYSTEMS DIRECTIVE OSD-0071, * 00490006
      *                                   LIKE TOGGLE DRIVER FOR THE  * 00500006
      *                                   LOOPERS CATALOG, RQ 0981.   * 00510006
      *  08/19/13   D KOSINSKI             RAISED THE LIKE TABLE SIZE * 00520006
      *                                   FROM 500 TO 2000 ENTRIES    * 00530006
      *                                   AFTER A RUN ABENDED ON      * 00540006
      *                                   TABLE OVERFLOW, RQ 1178.    * 00550006
      ***************************************************************** 00560006
           EJECT                                                        00570006
       ENVIRONMENT DIVISION.                                            00580006
                                                                        00590006
       CONFIGURATION SECTION.                                           00600006
                                                                        00610006
       SPECIAL-NAMES.                                                   00620006
           C01 IS TOP-OF-FORM                                           00630006
           CLASS PDA-NUMERIC-CLASS IS '0' THRU '9'                      00640006
           UPSI-0 ON STATUS IS PDA-RERUN-REQUESTED.                     00650006
                                                                        00660006
       INPUT-OUTPUT SECTION.                                            00670006
                                                                        00680006
       FILE-CONTROL.                                                    00690006
                                                                        00700006
           SELECT LIKRPT-OUT           ASSIGN TO LIKRPTO.               00710006
                                                                        00720006
           SELECT LIKREQ-IN            ASSIGN TO LIKREQI                00730006
                                       ORGANIZATION IS SEQUENTIAL       00740006
                                       FILE STATUS IS WS-LIKREQ-STATUS. 00750006
                                                                        00760006
           SELECT PRODUCT-MASTER       ASSIGN TO VRELPROD               00770006
                                       ORGANIZATION IS RELATIVE         00780006
                                       ACCESS IS RANDOM                 00790006
                                       RELATIVE KEY IS WS-PRODUCT-RKEY  00800006
                                      FILE STATUS IS WS-PRODUCT-STATUS. 00810006
                                                                        00820006
           SELECT LIKE-MASTER-OLD      ASSIGN TO VSEQLIKE               00830006
                                       ORGANIZATION IS SEQUENTIAL       00840006
                                      FILE STATUS IS WS-LIKEOLD-STATUS. 00850006
                                                                        00860006
           SELECT LIKE-MASTER-NEW      ASSIGN TO VSEQLIKN               00870006
                                       ORGANIZATION IS SEQUENTIAL       00880006
                                      FILE STATUS IS WS-LIKENEW-STATUS. 00890006
                                                                        00900006
           EJECT                                                        00910006
       DATA DIVISION.                                                   00920006
                                                                        00930006
       FILE SECTION.                                                    00940006
                                                                        00950006
       FD  LIKRPT-OUT                                                   00960006
           LABEL RECORDS ARE STANDARD                                   00970006
           RECORDING MODE IS F                                          00980006
           RECORD CONTAINS 133 CHARACTERS.                              00990006
                                                                        01000006
       01  LIKRPT-OUT-REC              PIC X(133).                      01010006
                                                                        01020006
           EJECT                                                        01030006
       FD  LIKREQ-IN                                                    01040006
           LABEL RECORDS ARE STANDARD                                   01050006
           RECORDING MODE IS F                                          01060006
           RECORD CONTAINS 100 CHARACTERS.                              01070006
                                                                        01080006
       01  LIKREQ-IN-REC.                                               01090006
           05  LIKQ-OPERATION          PIC X(06).                       01100006
               88  LIKQ-OP-LIKE                    VALUE 'LIKE'.        01110006
               88  LIKQ-OP-UNLIKE                   VALUE 'UNLIKE'.     01120006
           05  LIKQ-USER-ID            PIC X(10).                       01130006
           05  LIKQ-PRODUCT-ID         PIC 9(09).                       01140006
           05  FILLER                  PIC X(75).                       01150006
                                                                        01160006
           EJECT                                                        01170006
       FD  PRODUCT-MASTER                                               01180006
           RECORD CONTAINS 339 CHARACTERS.                              01190006
           COPY PDAPROD.COBOL.COPYLIB-VPRODUCT.                         01200006
                                                                        01210006
           EJECT                                                        01220006
       FD  LIKE-MASTER-OLD                                              01230006
           RECORD CONTAINS 55 CHARACTERS.                               01240006
           COPY PDAPROD.COBOL.COPYLIB-VLIKE.                            01250006
                                                                        01260006
           EJECT                                                        01270006
       FD  LIKE-MASTER-NEW                                              01280006
           RECORD CONTAINS 55 CHARACTERS.                               01290006
                                                                        01300006
       01  LIKNEW-OUT-REC              PIC X(55).                       01310006
                                                                        01320006
           EJECT                                                        01330006
       WORKING-STORAGE SECTION.                                         01340006
                                                                        01350006
      ***************************************************************** 01360006
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 01370006
      ***************************************************************** 01380006
       77  WS-LIKE-ENTRIES             PIC S9(5) COMP-3 VALUE +0.       01390006
       77  WS-LIKE-MAX                  PIC S9(5) COMP  VALUE +2000.    01400006
       01  WS-NEXT-LIKE-ID-AREA.                                        01410006
           05  WS-NEXT-LIKE-ID         PIC S9(9) COMP-3 VALUE +0.       01420006
           05  WS-NEXT-LIKE-ID-X REDEFINES WS-NEXT-LIKE-ID              01430006
                                       PIC X(05).                       01440006
       77  WS-REQUESTS-READ            PIC S9(7) COMP-3 VALUE +0.       01450006
                                                                        01460006
      ***************************************************************** 01470006
      *    SWITCHES                                                   * 01480006
      ***************************************************************** 01490006
                                                                        01500006
       01  WS-SWITCHES.                                                 01510006
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE 'N'.             01520006
               88  END-OF-PROCESS                VALUE 'Y'.             01530006
           05  WS-LIKE-EOF-SW          PIC X     VALUE 'N'.             01540006
               88  LIKE-FILE-AT-END               VALUE 'Y'.            01550006
           05  WS-ENTRY-FOUND-SW       PIC X     VALUE 'N'.             01560006
               88  ENTRY-WAS-FOUND                VALUE 'Y'.            01570006
           05  WS-PRODUCT-FOUND-SW     PIC X     VALUE 'N'.             01580006
               88  PRODUCT-WAS-FOUND              VALUE 'Y'.            01590006
                                                                        01600006
      ***************************************************************** 01610006
      *    FILE STATUS AND RELATIVE KEY FIELDS                        * 01620006
      ***************************************************************** 01630006
                                                                        01640006
       01  WS-FILE-STATUSES.                                            01650006
           05  WS-LIKREQ-STATUS        PIC X(02) VALUE '00'.            01660006
           05  WS-PRODUCT-STATUS       PIC X(02) VALUE '00'.            01670006
               88  PRODUCT-NOT-ON-FILE               VALUE '23'.        01680006
           05  WS-LIKEOLD-STATUS       PIC X(02) VALUE '00'.            01690006
           05  WS-LIKENEW-STATUS       PIC X(02) VALUE '00'.            01700006
                                                                        01710006
       01  WS-RELATIVE-KEYS.                                            01720006
           05  WS-PRODUCT-RKEY         PIC S9(9) COMP-3 VALUE +0.       01730006
           05  WS-PRODUCT-RKEY-X REDEFINES WS-PRODUCT-RKEY              01740006
                                       PIC X(05).                       01750006
                                                                        01760006
      ***************************************************************** 01770006
      *    LIKE TABLE -- THE WHOLE OLD LIKE MASTER, HELD IN MEMORY    * 01780006
      *    FOR THE DURATION OF THE RUN.                               * 01790006
      ***************************************************************** 01800006
                                                                        01810006
       01  WS-LIKE-TABLE.                                               01820006
           05  WS-LK-ENTRY OCCURS 2000 TIMES INDEXED BY WS-LK-IDX.      01830006
               10  WS-LK-ID            PIC S9(9) COMP-3.                01840006
               10  WS-LK-USER-ID       PIC X(10).                       01850006
               10  WS-LK-PRODUCT-ID    PIC S9(9) COMP-3.                01860006
               10  WS-LK-PRODUCT-ID-X REDEFINES WS-LK-PRODUCT-ID        01870006
                                       PIC X(05).                       01880006
               10  WS-LK-DELETED-SW    PIC X(01) VALUE 'N'.             01890006
                   88  WS-LK-IS-DELETED            VALUE 'Y'.           01900006
                                                                        01910006
      ***************************************************************** 01920006
      *    MISCELLANEOUS WORK FIELDS                                  * 01930006
      ***************************************************************** 01940006
                                                                        01950006
       01  WS-MISCELLANEOUS-FIELDS.                                     01960006
           05  WMF-TIMESTAMP           PIC X(26) VALUE SPACES.          01970006
                                                                        01980006
           COPY PDAPROD.COBOL.COPYLIB-PDAERRWS.                         01990006
                                                                        02000006
           EJECT                                                        02010006
      ***************************************************************** 02020006
      *    P R O C E D U R E    D I V I S I O N                       * 02030006
      ***************************************************************** 02040006
                                                                        02050006
       PROCEDURE DIVISION.                                              02060006
                                                                        02070006
      ***************************************************************** 02080006
      *    PARAGRAPH:  P00000-MAINLINE                                * 02090006
      ***************************************************************** 02100006
                                                                        02110006
       P00000-MAINLINE.                                                 02120006
                                                                        02130006
           MOVE FUNCTION CURRENT-DATE TO WMF-TIMESTAMP                  02140006
                                                                        02150006
           OPEN INPUT  LIKREQ-IN                                        02160006
           OPEN OUTPUT LIKRPT-OUT                                       02170006
           OPEN INPUT  PRODUCT-MASTER                                   02180006
           OPEN INPUT  LIKE-MASTER-OLD                                  02190006
                                                                        02200006
           PERFORM P05000-LOAD-LIKE-TABLE THRU P05000-EXIT              02210006
                                                                        02220006
           CLOSE LIKE-MASTER-OLD                                        02230006
                                                                        02240006
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT                 02250006
                                                                        02260006
           PERFORM P20000-PROCESS-REQUEST THRU P20000-EXIT              02270006
               UNTIL END-OF-PROCESS                                     02280006
                                                                        02290006
           PERFORM P60000-WRITE-NEW-MASTER THRU P60000-EXIT             02300006
                                                                        02310006
           CLOSE LIKREQ-IN                                              02320006
                 LIKRPT-OUT                                             02330006
                 PRODUCT-MASTER                                         02340006
                 LIKE-MASTER-NEW                                        02350006
                                                                        02360006
           STOP RUN.                                                    02370006
                                                                        02380006
       P00000-EXIT.                                                     02390006
           EXIT.                                                        02400006
                                                                        02410006
      ***************************************************************** 02420006
      *    PARAGRAPH:  P05000-LOAD-LIKE-TABLE                         * 02430006
      *    FUNCTION :  READS THE ENTIRE OLD LIKE MASTER INTO          * 02440006
      *                WS-LIKE-TABLE, ONE ENTRY PER LIKE ON FILE, AND * 02450006
      *                TRACKS THE HIGHEST LIKE-ID SEEN SO NEW ENTRIES * 02460006
      *                CAN BE NUMBERED PAST IT.                       * 02470006
      *    CALLED BY:  P00000-MAINLINE                                * 02480006
      ***************************************************************** 02490006
                                                                        02500006
       P05000-LOAD-LIKE-TABLE.                                          02510006
                                                                        02520006
           PERFORM P05100-READ-OLD-LIKE THRU P05100-EXIT                02530006
                                                                        02540006
           PERFORM P05200-ACCEPT-OLD-LIKE THRU P05200-EXIT              02550006
               UNTIL LIKE-FILE-AT-END.                                  02560006
                                                                        02570006
       P05000-EXIT.                                                     02580006
           EXIT.                                                        02590006
                                                                        02600006
       P05100-READ-OLD-LIKE.                                            02610006
                                                                        02620006
           READ LIKE-MASTER-OLD                                         02630006
               AT END                                                   02640006
                   SET LIKE-FILE-AT-END TO TRUE                         02650006
                   GO TO P05100-EXIT                                    02660006
           END-READ.                                                    02670006
                                                                        02680006
       P05100-EXIT.                                                     02690006
           EXIT.                                                        02700006
                                                                        02710006
       P05200-ACCEPT-OLD-LIKE.                                          02720006
                                                                        02730006
           ADD 1 TO WS-LIKE-ENTRIES                                     02740006
           SET WS-LK-IDX TO WS-LIKE-ENTRIES                             02750006
           MOVE LIKE-ID                TO WS-LK-ID (WS-LK-IDX)          02760006
           MOVE LIKE-USER-ID           TO WS-LK-USER-ID (WS-LK-IDX)     02770006
           MOVE LIKE-PRODUCT-ID        TO WS-LK-PRODUCT-ID (WS-LK-IDX)  02780006
           MOVE 'N'                    TO WS-LK-DELETED-SW (WS-LK-IDX)  02790006
                                                                        02800006
           IF LIKE-ID > WS-NEXT-LIKE-ID                                 02810006
               MOVE LIKE-ID            TO WS-NEXT-LIKE-ID               02820006
           END-IF                                                       02830006
                                                                        02840006
           PERFORM P05100-READ-OLD-LIKE THRU P05100-EXIT.               02850006
                                                                        02860006
       P05200-EXIT.                                                     02870006
           EXIT.                                                        02880006
                                                                        02890006
      ***************************************************************** 02900006
      *    PARAGRAPH:  P10000-READ-REQUEST                            * 02910006
      *    FUNCTION :  READS ONE LIKE/UNLIKE TOGGLE REQUEST.          * 02920006
      *    CALLED BY:  P00000-MAINLINE, P20000-PROCESS-REQUEST        * 02930006
      ***************************************************************** 02940006
                                                                        02950006
       P10000-READ-REQUEST.                                             02960006
                                                                        02970006
           READ LIKREQ-IN                                               02980006
               AT END                                                   02990006
                   SET END-OF-PROCESS TO TRUE                           03000006
                   GO TO P10000-EXIT                                    03010006
           END-READ                                                     03020006
                                                                        03030006
           ADD 1 TO WS-REQUESTS-READ.                                   03040006
                                                                        03050006
       P10000-EXIT.                                                     03060006
           EXIT.                                                        03070006
                                                                        03080006
      ***************************************************************** 03090006
      *    PARAGRAPH:  P20000-PROCESS-REQUEST                         * 03100006
      *    FUNCTION :  DISPATCHES THE CURRENT REQUEST TO THE LIKE OR  * 03110006
      *                UNLIKE PARAGRAPH, PRINTS THE RESULT, AND READS * 03120006
      *                THE NEXT REQUEST.                              * 03130006
      *    CALLED BY:  P00000-MAINLINE                                * 03140006
      ***************************************************************** 03150006
                                                                        03160006
       P20000-PROCESS-REQUEST.                                          03170006
                                                                        03180006
           IF LIKQ-OP-LIKE                                              03190006
               PERFORM P25000-DO-LIKE   THRU P25000-EXIT                03200006
           ELSE                                                         03210006
               PERFORM P30000-DO-UNLIKE THRU P30000-EXIT                03220006
           END-IF                                                       03230006
                                                                        03240006
           PERFORM P40000-PRINT-RESULT THRU P40000-EXIT                 03250006
                                                                        03260006
           PERFORM P10000-READ-REQUEST THRU P10000-EXIT.                03270006
                                                                        03280006
       P20000-EXIT.                                                     03290006
           EXIT.                                                        03300006
                                                                        03310006
      ***************************************************************** 03320006
      *    PARAGRAPH:  P25000-DO-LIKE                                 * 03330006
      *    FUNCTION :  IDEMPOTENT LIKE -- IF THE PRODUCT DOES NOT     * 03340006
      *                EXIST THE REQUEST IS IGNORED (NOT-FOUND, NO    * 03350006
      *                TABLE CHANGE).  IF A LIVE ENTRY FOR THE PAIR   * 03360006
      *                ALREADY EXISTS NOTHING HAPPENS.  OTHERWISE A   * 03370006
      *                NEW ENTRY IS ADDED TO THE TABLE.               * 03380006
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 03390006
      ***************************************************************** 03400006
                                                                        03410006
       P25000-DO-LIKE.                                                  03420006
                                                                        03430006
           MOVE LIKQ-PRODUCT-ID        TO WS-PRODUCT-RKEY               03440006
           SET WS-PRODUCT-FOUND-SW TO 'N'                               03450006
                                                                        03460006
           READ PRODUCT-MASTER                                          03470006
               INVALID KEY                                              03480006
                   CONTINUE                                             03490006
               NOT INVALID KEY                                          03500006
                   SET PRODUCT-WAS-FOUND TO TRUE                        03510006
           END-READ                                                     03520006
                                                                        03530006
           IF NOT PRODUCT-WAS-FOUND                                     03540006
               GO TO P25000-EXIT                                        03550006
           END-IF                                                       03560006
                                                                        03570006
           PERFORM P50000-FIND-LIVE-ENTRY THRU P50000-EXIT              03580006
                                                                        03590006
           IF ENTRY-WAS-FOUND                                           03600006
               GO TO P25000-EXIT                                        03610006
           END-IF                                                       03620006
                                                                        03630006
           ADD 1 TO WS-NEXT-LIKE-ID                                     03640006
           ADD 1 TO WS-LIKE-ENTRIES                                     03650006
           SET WS-LK-IDX TO WS-LIKE-ENTRIES                             03660006
           MOVE WS-NEXT-LIKE-ID         TO WS-LK-ID (WS-LK-IDX)         03670006
           MOVE LIKQ-USER-ID            TO WS-LK-USER-ID (WS-LK-IDX)    03680006
           MOVE LIKQ-PRODUCT-ID         TO WS-LK-PRODUCT-ID (WS-LK-IDX) 03690006
           MOVE 'N'                    TO WS-LK-DELETED-SW (WS-LK-IDX). 03700006
                                                                        03710006
       P25000-EXIT.                                                     03720006
           EXIT.                                                        03730006
                                                                        03740006
      ***************************************************************** 03750006
      *    PARAGRAPH:  P30000-DO-UNLIKE                               * 03760006
      *    FUNCTION :  IDEMPOTENT UNLIKE -- IF NO LIVE ENTRY FOR THE  * 03770006
      *                PAIR EXISTS NOTHING HAPPENS.  OTHERWISE THE    * 03780006
      *                ENTRY IS MARKED DELETED SO IT DROPS OUT OF THE * 03790006
      *                NEW MASTER WRITTEN AT END OF RUN.              * 03800006
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 03810006
      ***************************************************************** 03820006
                                                                        03830006
       P30000-DO-UNLIKE.                                                03840006
                                                                        03850006
           PERFORM P50000-FIND-LIVE-ENTRY THRU P50000-EXIT              03860006
                                                                        03870006
           IF ENTRY-WAS-FOUND                                           03880006
               SET WS-LK-IS-DELETED (WS-LK-IDX) TO TRUE                 03890006
           END-IF.                                                      03900006
                                                                        03910006
       P30000-EXIT.                                                     03920006
           EXIT.                                                        03930006
                                                                        03940006
      ***************************************************************** 03950006
      *    PARAGRAPH:  P50000-FIND-LIVE-ENTRY                         * 03960006
      *    FUNCTION :  SERIAL SCAN OF WS-LIKE-TABLE FOR A LIVE ENTRY  * 03970006
      *                MATCHING THE CURRENT REQUEST'S (USER, PRODUCT) * 03980006
      *                PAIR. THE TABLE IS BUILT IN WHATEVER ORDER THE * 03990006
      *                OLD MASTER AND NEW LIKES ARRIVE IN, SO A PLAIN * 04000006
      *                SEARCH IS USED RATHER THAN SEARCH ALL.         * 04010006
      *    CALLED BY:  P25000-DO-LIKE, P30000-DO-UNLIKE               * 04020006
      ***************************************************************** 04030006
                                                                        04040006
       P50000-FIND-LIVE-ENTRY.                                          04050006
                                                                        04060006
           SET WS-ENTRY-FOUND-SW TO 'N'                                 04070006
           SET WS-LK-IDX TO 1.                                          04080006
       P50010-SCAN-LOOP.                                                04090006
           IF WS-LK-IDX > WS-LIKE-ENTRIES                               04100006
               GO TO P50000-EXIT                                        04110006
           END-IF                                                       04120006
           IF NOT WS-LK-IS-DELETED (WS-LK-IDX)                          04130006
               AND WS-LK-USER-ID (WS-LK-IDX) = LIKQ-USER-ID             04140006
               AND WS-LK-PRODUCT-ID (WS-LK-IDX) = LIKQ-PRODUCT-ID       04150006
               SET ENTRY-WAS-FOUND TO TRUE                              04160006
               GO TO P50000-EXIT                                        04170006
           END-IF                                                       04180006
           SET WS-LK-IDX UP BY 1                                        04190006
           GO TO P50010-SCAN-LOOP.                                      04200006
                                                                        04210006
       P50000-EXIT.                                                     04220006
           EXIT.                                                        04230006
                                                                        04240006
      ***************************************************************** 04250006
      *    PARAGRAPH:  P40000-PRINT-RESULT                            * 04260006
      *    FUNCTION :  PRINTS ONE LINE ON THE LIKE MAINTENANCE        * 04270006
      *                REGISTER FOR THE CURRENT REQUEST.              * 04280006
      *    CALLED BY:  P20000-PROCESS-REQUEST                         * 04290006
      ***************************************************************** 04300006
                                                                        04310006
       P40000-PRINT-RESULT.                                             04320006
                                                                        04330006
           MOVE SPACES                 TO LIKRPT-OUT-REC                04340006
           STRING LIKQ-OPERATION ' USER ' LIKQ-USER-ID                  04350006
               ' PRODUCT ' LIKQ-PRODUCT-ID                              04360006
               DELIMITED BY SIZE INTO LIKRPT-OUT-REC                    04370006
           WRITE LIKRPT-OUT-REC.                                        04380006
                                                                        04390006
       P40000-EXIT.                                                     04400006
           EXIT.                                                        04410006
                                                                        04420006
      ***************************************************************** 04430006
      *    PARAGRAPH:  P60000-WRITE-NEW-MASTER                        * 04440006
      *    FUNCTION :  WRITES EVERY SURVIVING (NOT-DELETED) TABLE     * 04450006
      *                ENTRY OUT AS THE NEW LIKE MASTER.              * 04460006
      *    CALLED BY:  P00000-MAINLINE                                * 04470006
      ***************************************************************** 04480006
                                                                        04490006
       P60000-WRITE-NEW-MASTER.                                         04500006
                                                                        04510006
           OPEN OUTPUT LIKE-MASTER-NEW                                  04520006
                                                                        04530006
           PERFORM P60100-WRITE-ONE-ENTRY THRU P60100-EXIT              04540006
               VARYING WS-LK-IDX FROM 1 BY 1                            04550006
               UNTIL WS-LK-IDX > WS-LIKE-ENTRIES.                       04560006
                                                                        04570006
       P60000-EXIT.                                                     04580006
           EXIT.                                                        04590006
                                                                        04600006
       P60100-WRITE-ONE-ENTRY.                                          04610006
                                                                        04620006
           IF WS-LK-IS-DELETED (WS-LK-IDX)                              04630006
               GO TO P60100-EXIT                                        04640006
           END-IF                                                       04650006
                                                                        04660006
           MOVE SPACES                 TO LIKNEW-OUT-REC                04670006
           STRING WS-LK-ID (WS-LK-IDX)                                  04680006
               WS-LK-USER-ID (WS-LK-IDX)                                04690006
               WS-LK-PRODUCT-ID-X (WS-LK-IDX)                           04700006
               DELIMITED BY SIZE INTO LIKNEW-OUT-REC                    04710006
           WRITE LIKNEW-OUT-REC.                                        04720006
                                                                        04730006
       P60100-EXIT.                                                     04740006
           EXIT.                                                        04750006
