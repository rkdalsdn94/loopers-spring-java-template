      *****************************************************************
      * USER RECORD  -- RELATIVE FILE                                 *
      *****************************************************************
      *    REPLACES THE OLD DCLGEN USERID TABLE LAYOUT (DUSERID).     *
      *    NUMBER / LAST-ACCESSED / ACTIVE-SCENARIOS COLUMNS ARE      *
      *    RETIRED -- THIS SHOP'S USER MASTER NOW CARRIES GENDER,     *
      *    BIRTHDATE AND EMAIL FOR VALIDATION-ONLY PURPOSES.  THE     *
      *    OLD CHARGE-POINT COLUMN IS NOT CARRIED FORWARD -- SEE      *
      *    VPOINT / VPTHIST FOR THE LIVE POINT LEDGER.                *
      *****************************************************************
       01  USER-RECORD.
           05  USER-KEY.
               10 USER-ID               PIC X(10).
           05  USER-GENDER              PIC X(6)       VALUE SPACES.
               88  USER-GENDER-MALE                    VALUE 'MALE'.
               88  USER-GENDER-FEMALE                  VALUE 'FEMALE'.
           05  USER-BIRTHDATE.
               10 USER-BIRTH-YEAR       PIC X(4)       VALUE SPACES.
               10 FILLER                REDEFINES USER-BIRTH-YEAR
                                         PIC 9(4).
               10 FILLER                PIC X(1)       VALUE '-'.
               10 USER-BIRTH-MONTH      PIC X(2)       VALUE SPACES.
               10 FILLER                PIC X(1)       VALUE '-'.
               10 USER-BIRTH-DAY        PIC X(2)       VALUE SPACES.
           05  USER-EMAIL               PIC X(100).
           05  FILLER                   PIC X(33)      VALUE SPACES.
